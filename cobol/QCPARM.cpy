000100******************************************************************
000200*    COPYBOOK    QCPARM                                         *
000300*    ANALYTE PARAMETER TABLE - TARGET MEAN, TARGET SD, TOTAL     *
000400*    ERROR ALLOWABLE AND REFERENCE RANGE FOR EACH ANALYTE RUN    *
000500*    THROUGH THE DAILY QC BATCH.  VALUES ARE HARD-CODED HERE     *
000600*    UNTIL SUCH TIME AS THE LAB DIRECTOR ASKS FOR A PARM FILE.   *
000700******************************************************************
000800 01  QC-PARAMETER-VALUES.
000900     05  FILLER.
001000         10  FILLER      PIC X(10) VALUE 'CREATININE'.
001100         10  FILLER      PIC 9(4)V9(4) VALUE 1.0000.
001200         10  FILLER      PIC 9(2)V9(4) VALUE 0.0500.
001300         10  FILLER      PIC 9(2)V9(2) VALUE 15.00.
001400         10  FILLER      PIC 9(4)V9(4) VALUE 0.6000.
001500         10  FILLER      PIC 9(4)V9(4) VALUE 1.2000.
001600     05  FILLER.
001700         10  FILLER      PIC X(10) VALUE 'UREA'.
001800         10  FILLER      PIC 9(4)V9(4) VALUE 25.0000.
001900         10  FILLER      PIC 9(2)V9(4) VALUE 1.5000.
002000         10  FILLER      PIC 9(2)V9(2) VALUE 9.00.
002100         10  FILLER      PIC 9(4)V9(4) VALUE 15.0000.
002200         10  FILLER      PIC 9(4)V9(4) VALUE 40.0000.
002300
002400 01  QC-PARAMETER-TABLE REDEFINES QC-PARAMETER-VALUES.
002500     05  QC-PARM-ROW OCCURS 2 TIMES INDEXED BY QP-IDX.
002600         10  QP-ANALYTE          PIC X(10).
002700         10  QP-TARGET-MEAN      PIC 9(4)V9(4).
002800         10  QP-TARGET-SD        PIC 9(2)V9(4).
002900         10  QP-TEA-PCT          PIC 9(2)V9(2).
003000         10  QP-REF-LO           PIC 9(4)V9(4).
003100         10  QP-REF-HI           PIC 9(4)V9(4).
