000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  QCRULES.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    C H A N G E   L O G                                        *
001100*--------------------------------------------------------------*
001200* 031489 JS  ORIGINAL PROGRAM - CLASSIC WESTGARD MULTI-RULE SCAN  QCR89   
001300* 031489 JS  FOR A SINGLE LEVEL-2 QC GROUP, CALLED ONCE PER VALUE QCR89   
001400* 040289 JS  ADDED R-4S ACROSS-RUN RANGE CHECK PER LAB DIR REQUESTQCR89   
001500* 041089 JS  4-1S AND 10-X NOW FLAG ON SIGN OF MEAN, NOT SIGN OF ZQCR89   
001600* 092691 JS  PATCHED 2-2S TO REQUIRE SAME SIGN ON BOTH POINTS     QCR91   
001700* 051592 RH  ADDED EXTENDED PATTERN RULES 7-T, 6-X, 8-X PER QA    QCR92   
001800* 051592 RH  REQUEST #QA-0447 (TREND/SHIFT/STRATIFICATION WATCH)  QCR92   
001900* 081793 RH  ADDED 6/7-RUN AND ZIGZAG PATTERN CHECKS - QA-0502    QCR93   
002000* 022294 JS  HIT TABLE NOW CAPS AT 6 ENTRIES PER CALL - SUBSCRIPT QCR94   
002100* 022294 JS  OVERFLOW ABENDED JOB QCB014 ON A BAD CREATININE RUN  QCR94   
002200* 110395 RH  CORRECTED 8-X WINDOW - WAS TESTING 7 POINTS NOT 8    QCR95   
002300* 061496 JS  DESC TEXT NOW BUILT FROM TWO HALF-FIELDS - SEE W-AREAQCR96   
002400* 030897 RH  CLEANED UP COMMENTS FOR QA BINDER REVIEW - NO LOGIC  QCR97   
002500* 030897 RH  CHANGE THIS TRIP                                     QCR97   
002600* 112398 JS  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, NO CHG  QCR98   
002700* 020599 JS  RE-TESTED WITH 4-DIGIT CENTURY DATES UPSTREAM - OK   QCR99   
002800* 051600 RH  ADJUSTED ZIGZAG TO COUNT SIGN CHANGES, NOT SIGN RUNS QCR00   
002900* 092302 JS  ADDED WS-WINDOW-VALUES SCRATCH TABLE FOR DIAGNOSTICS QCR02   
003000* 042505 RH  NO FUNCTIONAL CHANGE - RECOMPILED UNDER NEW PROCLIB  QCR05   
003100* 031508 JS  REVIEWED FOR COBOL DEVELOPMENT CENTER STANDARDS AUDITQCR08   
003200* 052612 RH  QA-0602 - 6-X WAS COUNTING SAME-SIDE-OF-MEAN HITS    QCR12   
003300* 052612 RH  AND DUPLICATING THE 6/7-RUN TEST - NOW COUNTS        QCR12   
003400* 052612 RH  CONSECUTIVE RISING/FALLING DIFFERENCES LIKE 7-T      QCR12   
003500* 052612 RH  DOES, A TRUE MONOTONE TREND WATCH - ALSO 8-X NO      QCR12   
003600* 052612 RH  LONGER REQUIRES ALL EIGHT ON THE SAME SIDE, ONLY     QCR12   
003700* 052612 RH  THAT ALL EIGHT FALL OUTSIDE THE 1SD CENTER BAND      QCR12   
003800* 052612 RH  QA-0603 - EXPANDED INLINE DOCUMENTATION PER LAB      QCR12   
003900* 052612 RH  QA AUDIT FINDING - NO LOGIC CHANGE, COMMENTARY       QCR12   
004000* 052612 RH  ONLY, SEE EACH PARAGRAPH BANNER BELOW                QCR12   
004100******************************************************************
004200
004300*
004400* NO FILES OF ITS OWN - THIS PROGRAM IS CALLED AS A
004500* SUBPROGRAM AND TAKES ALL ITS DATA THROUGH THE LINKAGE
004600* SECTION BELOW
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100* C01/NEXT-PAGE IS DECLARED FOR CONSISTENCY WITH THE REST OF
005200* THE SUITE - THIS SUBPROGRAM NEVER PRINTS
005300 SPECIAL-NAMES.
005400     C01 IS NEXT-PAGE.
005500 INPUT-OUTPUT SECTION.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000 WORKING-STORAGE SECTION.
006100 01  MISC-FIELDS.
006200     05  PARA-NAME               PIC X(20).
006300* Z-CURRENT AND Z-PRIOR HOLD STANDARDIZED (Z-SCORE) VALUES -
006400* HOW MANY TARGET STANDARD DEVIATIONS A CONTROL RESULT SITS
006500* FROM THE TARGET MEAN - THE 1-3S, 2-2S AND R-4S RULES ALL
006600* WORK IN Z-SCORE SPACE RATHER THAN RAW CONCENTRATION UNITS
006700* PARA-NAME TRACES THE LAST PARAGRAPH ENTERED FOR THE ABEND
006800* HANDLER - EVERY PARAGRAPH BELOW SETS IT FIRST THING
006900     05  WS-Z-CURRENT            PIC S9(3)V9(4) COMP-3.
007000     05  WS-Z-PRIOR              PIC S9(3)V9(4) COMP-3.
007100     05  WS-DIFF                 PIC S9(5)V9(4) COMP-3.
007200     05  WS-SUB                  PIC 9(3) COMP.
007300* ABOVE/BELOW-COUNT ARE REUSED BY EVERY SAME-SIDE-OF-MEAN
007400* RULE BELOW (4-1S, 10-X, 8-X, 6/7-RUN) - EACH OWNING
007500* PARAGRAPH RESETS THEM TO ZERO BEFORE ITS OWN COUNTING PASS
007600     05  WS-ABOVE-COUNT          PIC 9(2) COMP.
007700     05  WS-BELOW-COUNT          PIC 9(2) COMP.
007800* THESE TWO SWITCHES ARE A HOLDOVER FROM AN EARLIER VERSION
007900* OF THE 4-1S LOGIC AND ARE NO LONGER SET BY ANY PARAGRAPH -
008000* LEFT DECLARED SO THE 88-LEVELS BELOW STILL COMPILE CLEAN
008100     05  WS-RUN-ABOVE-MEAN-SW    PIC X(1).
008200         88  RUN-ABOVE-MEAN      VALUE 'Y'.
008300     05  WS-RUN-BELOW-MEAN-SW    PIC X(1).
008400         88  RUN-BELOW-MEAN      VALUE 'Y'.
008500* RISING/FALLING-COUNT DRIVE THE MONOTONE-TREND RULES (7-T
008600* AND, AS OF QA-0602, 6-X) - THEY COUNT CONSECUTIVE
008700* DIFFERENCES THAT ALL POINT THE SAME DIRECTION, NOT VALUES
008800* ON THE SAME SIDE OF THE MEAN
008900     05  WS-RISING-COUNT         PIC 9(2) COMP.
009000     05  WS-FALLING-COUNT        PIC 9(2) COMP.
009100     05  WS-SIGN-CHANGE-COUNT    PIC 9(2) COMP.
009200* LAST-DIR/CUR-DIR TRACK THE ZIGZAG RULE'S DIRECTION OF TRAVEL
009300* FROM ONE POINT TO THE NEXT SO 255-COUNT-ZIGZAG-PT CAN TELL
009400* A REVERSAL FROM A CONTINUATION
009500     05  WS-LAST-DIR             PIC X(1).
009600         88  DIR-UP              VALUE 'U'.
009700         88  DIR-DOWN            VALUE 'D'.
009800         88  DIR-NONE            VALUE ' '.
009900     05  WS-CUR-DIR              PIC X(1).
010000* THE FOUR HOLD FIELDS STAGE ONE RULE HIT'S DETAILS BEFORE
010100* 900-ADD-HIT COPIES THEM INTO THE CALLER'S HIT TABLE -
010200* KEPT SEPARATE FROM QC-HIT-TABLE ITSELF SO EVERY RULE
010300* PARAGRAPH BUILDS A HIT THE SAME WAY REGARDLESS OF WHERE IN
010400* THE TABLE IT ENDS UP
010500     05  WS-HOLD-RULE            PIC X(8).
010600     05  WS-HOLD-SEVERITY        PIC X(8).
010700     05  WS-HOLD-VALUE           PIC S9(4)V9(4) COMP-3.
010800     05  WS-HOLD-DESC            PIC X(38).
010900
011000* SCRATCH WINDOW FOR DESK-CHECKING A RULE HIT - NOT USED IN THE
011100* ARITHMETIC, JUST CARRIED SO A DUMP SHOWS THE LAST TEN VALUES
011200 01  WS-WINDOW-VALUES.
011300* TEN ENTRIES IS ENOUGH TO COVER THE WIDEST RULE WINDOW IN
011400* THIS PROGRAM (10-X LOOKS BACK TEN POINTS) WITH ROOM TO
011500* SPARE FOR THE DUMP TO SHOW ONE EXTRA POINT OF CONTEXT
011600     05  WS-WINDOW-ENTRY OCCURS 10 TIMES PIC S9(4)V9(4) COMP-3.
011700* BYTE-FOR-BYTE OVERLAY FOR A DUMP FORMATTER TO SHOW THE RAW
011800* WINDOW WITHOUT WALKING THE TABLE ENTRY BY ENTRY
011900 01  WS-WINDOW-VALUES-R REDEFINES WS-WINDOW-VALUES.
012000     05  WS-WINDOW-BYTES         PIC X(50).
012100
012200* HOLD AREA USED TO BUILD THE FREE-TEXT DESCRIPTION FOR A HIT
012300* HOLD AREA FROM THE 061496 CHANGE ABOVE, WHEN HIT
012400* DESCRIPTIONS WERE ASSEMBLED FROM TWO CONCATENATED HALVES -
012500* THE RULE SET SINCE HAS SETTLED ON SHORT ENOUGH FIXED
012600* LITERALS THAT NO PARAGRAPH BUILDS A DESCRIPTION IN TWO
012700* PIECES ANY LONGER, BUT THE SCRATCH AREA IS LEFT IN PLACE
012800 01  WS-DESC-AREA                PIC X(38).
012900 01  WS-DESC-AREA-R REDEFINES WS-DESC-AREA.
013000     05  WS-DESC-WORD1           PIC X(19).
013100     05  WS-DESC-WORD2           PIC X(19).
013200
013300 LINKAGE SECTION.
013400* QCANLYS BUILDS QC-VALUE-TABLE AS IT READS EACH RUN'S
013500* CONTROL RESULT AND CALLS THIS PROGRAM ONCE PER VALUE WITH
013600* LK-CURRENT-INDEX POINTING AT THE JUST-ADDED ENTRY - EVERY
013700* RULE PARAGRAPH BELOW LOOKS BACKWARD FROM THAT INDEX ONLY
013800* THE VALUE TABLE AND THE HIT TABLE SHARE THEIR SHAPE WITH THE
013900* WORKING-STORAGE OF THE CALLING PROGRAM, QCANLYS - SAME COPYBOOKS
014000 COPY QCVTAB.
014100 01  LK-CURRENT-INDEX            PIC 9(5) COMP.
014200 01  LK-TARGET-MEAN              PIC 9(4)V9(4).
014300 01  LK-TARGET-SD                PIC 9(2)V9(4).
014400 COPY QCHITS.
014500
014600 PROCEDURE DIVISION USING QC-VALUE-TABLE, LK-CURRENT-INDEX,
014700         LK-TARGET-MEAN, LK-TARGET-SD, QC-HIT-TABLE.
014800
014900*
015000*----------------------------------------------------------*
015100* 000-MAIN IS CALLED ONCE PER CONTROL VALUE, IMMEDIATELY
015200* AFTER QCANLYS APPENDS IT TO THE RUNNING VALUE TABLE - EVERY
015300* WESTGARD AND PATTERN RULE IS RE-EVALUATED AGAINST THE FULL
015400* HISTORY UP TO AND INCLUDING THE NEW VALUE, SO A SINGLE BAD
015500* RESULT CAN TRIP SEVERAL RULES AT ONCE (E.G. 1-3S AND R-4S
015600* TOGETHER) - THE HIT TABLE IS CLEARED FIRST SO ONLY THIS
015700* CALL'S FINDINGS ARE RETURNED, NOT A PRIOR VALUE'S
015800*----------------------------------------------------------*
015900 000-MAIN.
016000     MOVE "000-MAIN" TO PARA-NAME.
016100* START THIS VALUE'S HIT LIST EMPTY
016200     MOVE 0 TO QC-HIT-COUNT.
016300     PERFORM 110-CHECK-1-3S    THRU 110-EXIT.
016400     PERFORM 120-CHECK-2-2S    THRU 120-EXIT.
016500     PERFORM 130-CHECK-R-4S    THRU 130-EXIT.
016600     PERFORM 140-CHECK-4-1S    THRU 140-EXIT.
016700     PERFORM 150-CHECK-10-X    THRU 150-EXIT.
016800     PERFORM 210-CHECK-7-T     THRU 210-EXIT.
016900     PERFORM 220-CHECK-6-X     THRU 220-EXIT.
017000     PERFORM 230-CHECK-8-X     THRU 230-EXIT.
017100     PERFORM 240-CHECK-6-7-RUN THRU 240-EXIT.
017200     PERFORM 250-CHECK-ZIGZAG  THRU 250-EXIT.
017300     GOBACK.
017400
017500******************************************************************
017600* 110-150 ARE THE FOUR CLASSIC WESTGARD CONTROL RULES PLUS THE   *
017700* 10-X STRATIFICATION RULE.  EACH LOOKS ONLY AT LK-VALUE-TABLE   *
017800* ENTRIES UP THROUGH LK-CURRENT-INDEX - NOTHING AHEAD OF THE     *
017900* CURRENT RUN IS EVER CONSULTED.                                 *
018000******************************************************************
018100*
018200* 1-3S - ONE CONTROL BEYOND MEAN +/- 3SD - THE OLDEST AND
018300* STRICTEST OF THE WESTGARD RULES, ALWAYS CRITICAL SEVERITY
018400* AND NEVER NEEDING ANY HISTORY BEYOND THE CURRENT VALUE
018500 110-CHECK-1-3S.
018600     MOVE "110-CHECK-1-3S" TO PARA-NAME.
018700     COMPUTE WS-Z-CURRENT ROUNDED =
018800         (QV-VALUE(LK-CURRENT-INDEX) - LK-TARGET-MEAN)
018900             / LK-TARGET-SD.
019000* SYMMETRIC TEST - EITHER TAIL TRIPS THE RULE
019100     IF WS-Z-CURRENT > 3 OR WS-Z-CURRENT < -3
019200         MOVE "1-3S    "  TO WS-HOLD-RULE
019300         MOVE "CRITICAL" TO WS-HOLD-SEVERITY
019400* CARRY THE TRIGGERING VALUE ITSELF FOR THE REPORT LINE -
019500* THE CURRENT ENTRY IS WHAT PULLED THE RULE, EVEN WHEN THE
019600* WINDOW LOOKED BACK ACROSS SEVERAL EARLIER POINTS
019700         MOVE QV-VALUE(LK-CURRENT-INDEX) TO WS-HOLD-VALUE
019800         MOVE "ONE CONTROL EXCEEDS MEAN +/- 3 SD"
019900                                  TO WS-HOLD-DESC
020000* WARNING HIT - STAGED ABOVE, NOW HANDED TO THE SHARED
020100* TABLE-APPEND PARAGRAPH
020200         PERFORM 900-ADD-HIT THRU 900-EXIT.
020300 110-EXIT.
020400     EXIT.
020500
020600*
020700* 2-2S - TWO CONSECUTIVE CONTROLS BOTH BEYOND 2SD ON THE
020800* SAME SIDE - PER THE 092691 PATCH ABOVE, THE CURRENT AND
020900* PRIOR POINT MUST AGREE IN SIGN, NOT JUST BOTH BE FAR ENOUGH
021000* FROM THE MEAN, OR A SWING FROM +2.1 TO -2.1 WOULD WRONGLY
021100* TRIP THIS RULE
021200 120-CHECK-2-2S.
021300     MOVE "120-CHECK-2-2S" TO PARA-NAME.
021400* NEED A PRIOR POINT TO COMPARE AGAINST
021500     IF LK-CURRENT-INDEX < 2
021600         GO TO 120-EXIT.
021700     COMPUTE WS-Z-CURRENT ROUNDED =
021800         (QV-VALUE(LK-CURRENT-INDEX) - LK-TARGET-MEAN)
021900             / LK-TARGET-SD.
022000     COMPUTE WS-Z-PRIOR ROUNDED =
022100         (QV-VALUE(LK-CURRENT-INDEX - 1) - LK-TARGET-MEAN)
022200             / LK-TARGET-SD.
022300* BOTH HIGH OR BOTH LOW - NOT ONE OF EACH
022400     IF (WS-Z-CURRENT > 2 AND WS-Z-PRIOR > 2)
022500             OR (WS-Z-CURRENT < -2 AND WS-Z-PRIOR < -2)
022600         MOVE "2-2S    "  TO WS-HOLD-RULE
022700         MOVE "CRITICAL" TO WS-HOLD-SEVERITY
022800* CARRY THE TRIGGERING VALUE ITSELF FOR THE REPORT LINE -
022900* THE CURRENT ENTRY IS WHAT PULLED THE RULE, EVEN WHEN THE
023000* WINDOW LOOKED BACK ACROSS SEVERAL EARLIER POINTS
023100         MOVE QV-VALUE(LK-CURRENT-INDEX) TO WS-HOLD-VALUE
023200         MOVE "TWO CONSECUTIVE CONTROLS EXCEED 2 SD"
023300                                  TO WS-HOLD-DESC
023400* WARNING HIT - STAGED ABOVE, NOW HANDED TO THE SHARED
023500* TABLE-APPEND PARAGRAPH
023600         PERFORM 900-ADD-HIT THRU 900-EXIT.
023700 120-EXIT.
023800     EXIT.
023900
024000*
024100* R-4S - THE RANGE BETWEEN TWO CONSECUTIVE CONTROLS SPANS
024200* MORE THAN 4SD - CATCHES A SUDDEN SWING EVEN WHEN NEITHER
024300* POINT ALONE IS FAR ENOUGH OUT TO TRIP 1-3S BY ITSELF
024400 130-CHECK-R-4S.
024500     MOVE "130-CHECK-R-4S" TO PARA-NAME.
024600     IF LK-CURRENT-INDEX < 2
024700         GO TO 130-EXIT.
024800     COMPUTE WS-Z-CURRENT ROUNDED =
024900         (QV-VALUE(LK-CURRENT-INDEX) - LK-TARGET-MEAN)
025000             / LK-TARGET-SD.
025100     COMPUTE WS-Z-PRIOR ROUNDED =
025200         (QV-VALUE(LK-CURRENT-INDEX - 1) - LK-TARGET-MEAN)
025300             / LK-TARGET-SD.
025400* THE RANGE IS THE ABSOLUTE DIFFERENCE OF THE TWO Z-SCORES -
025500* TESTED BELOW AS A SIGNED VALUE AGAINST BOTH +4 AND -4 SO
025600* NO SEPARATE ABS() STEP IS NEEDED
025700     COMPUTE WS-DIFF ROUNDED = WS-Z-CURRENT - WS-Z-PRIOR.
025800     IF WS-DIFF > 4 OR WS-DIFF < -4
025900         MOVE "R-4S    "  TO WS-HOLD-RULE
026000         MOVE "CRITICAL" TO WS-HOLD-SEVERITY
026100* CARRY THE TRIGGERING VALUE ITSELF FOR THE REPORT LINE -
026200* THE CURRENT ENTRY IS WHAT PULLED THE RULE, EVEN WHEN THE
026300* WINDOW LOOKED BACK ACROSS SEVERAL EARLIER POINTS
026400         MOVE QV-VALUE(LK-CURRENT-INDEX) TO WS-HOLD-VALUE
026500         MOVE "RANGE BETWEEN TWO CONTROLS EXCEEDS 4 SD"
026600                                  TO WS-HOLD-DESC
026700* WARNING HIT - STAGED ABOVE, NOW HANDED TO THE SHARED
026800* TABLE-APPEND PARAGRAPH
026900         PERFORM 900-ADD-HIT THRU 900-EXIT.
027000 130-EXIT.
027100     EXIT.
027200
027300*
027400* 4-1S - FOUR CONSECUTIVE CONTROLS ALL BEYOND 1SD ON THE
027500* SAME SIDE - A WARNING-LEVEL RULE, THE FIRST HINT OF A
027600* DEVELOPING SHIFT BEFORE IT BECOMES A CRITICAL FAILURE
027700 140-CHECK-4-1S.
027800     MOVE "140-CHECK-4-1S" TO PARA-NAME.
027900* NEED FOUR POINTS OF HISTORY INCLUDING THE CURRENT ONE
028000     IF LK-CURRENT-INDEX < 4
028100         GO TO 140-EXIT.
028200* RESET THE SHARED SAME-SIDE COUNTERS BEFORE THIS RULE'S OWN
028300* BACKWARD SCAN
028400     MOVE 0 TO WS-ABOVE-COUNT WS-BELOW-COUNT.
028500* WALK BACKWARD FOUR POINTS FROM THE CURRENT ONE, TALLYING
028600* HOW MANY LAND ABOVE +1SD AND HOW MANY BELOW -1SD
028700     PERFORM 145-COUNT-4-1S-PT THRU 145-EXIT
028800             VARYING WS-SUB
028900             FROM LK-CURRENT-INDEX BY -1
029000             UNTIL WS-SUB < LK-CURRENT-INDEX - 3.
029100* ALL FOUR MUST BE ON THE SAME SIDE - A MIX OF ABOVE AND
029200* BELOW DOES NOT TRIP THIS RULE EVEN IF ALL FOUR ARE OUTLIERS
029300     IF WS-ABOVE-COUNT = 4 OR WS-BELOW-COUNT = 4
029400         MOVE "4-1S    " TO WS-HOLD-RULE
029500         MOVE "WARNING " TO WS-HOLD-SEVERITY
029600* CARRY THE TRIGGERING VALUE ITSELF FOR THE REPORT LINE -
029700* THE CURRENT ENTRY IS WHAT PULLED THE RULE, EVEN WHEN THE
029800* WINDOW LOOKED BACK ACROSS SEVERAL EARLIER POINTS
029900         MOVE QV-VALUE(LK-CURRENT-INDEX) TO WS-HOLD-VALUE
030000         MOVE "FOUR CONSECUTIVE CONTROLS EXCEED 1 SD"
030100                                  TO WS-HOLD-DESC
030200* WARNING HIT - STAGED ABOVE, NOW HANDED TO THE SHARED
030300* TABLE-APPEND PARAGRAPH
030400         PERFORM 900-ADD-HIT THRU 900-EXIT.
030500 140-EXIT.
030600     EXIT.
030700
030800*
030900* ONE POINT'S CONTRIBUTION TO THE ABOVE/BELOW TALLY - NOTE
031000* THIS TESTS THE Z-SCORE, NOT THE RAW VALUE, SINCE 4-1S IS
031100* DEFINED IN STANDARD-DEVIATION UNITS
031200 145-COUNT-4-1S-PT.
031300     COMPUTE WS-Z-CURRENT ROUNDED =
031400         (QV-VALUE(WS-SUB) - LK-TARGET-MEAN) / LK-TARGET-SD.
031500     IF WS-Z-CURRENT > 1
031600         ADD 1 TO WS-ABOVE-COUNT.
031700     IF WS-Z-CURRENT < -1
031800         ADD 1 TO WS-BELOW-COUNT.
031900 145-EXIT.
032000     EXIT.
032100
032200*
032300* 10-X - TEN CONSECUTIVE CONTROLS ON THE SAME SIDE OF THE
032400* TARGET MEAN, REGARDLESS OF HOW FAR OUT ANY ONE OF THEM IS -
032500* A STRATIFICATION WATCH THAT CATCHES A SMALL PERSISTENT
032600* BIAS THAT NO SINGLE-POINT RULE WOULD EVER FLAG
032700 150-CHECK-10-X.
032800     MOVE "150-CHECK-10-X" TO PARA-NAME.
032900* NEED A FULL TEN-POINT WINDOW
033000     IF LK-CURRENT-INDEX < 10
033100         GO TO 150-EXIT.
033200* RESET THE SHARED COUNTERS FOR THIS RULE'S TEN-POINT SCAN
033300     MOVE 0 TO WS-ABOVE-COUNT WS-BELOW-COUNT.
033400* NOTE 10-X TESTS AGAINST THE RAW TARGET MEAN, NOT A Z-SCORE
033500* BAND, SINCE IT DOES NOT CARE HOW FAR OUT THE POINTS ARE
033600     PERFORM 155-COUNT-10-X-PT THRU 155-EXIT
033700             VARYING WS-SUB
033800             FROM LK-CURRENT-INDEX BY -1
033900             UNTIL WS-SUB < LK-CURRENT-INDEX - 9.
034000* ALL TEN ON ONE SIDE, NO EXCEPTIONS
034100     IF WS-ABOVE-COUNT = 10 OR WS-BELOW-COUNT = 10
034200         MOVE "10-X    " TO WS-HOLD-RULE
034300         MOVE "CRITICAL" TO WS-HOLD-SEVERITY
034400* CARRY THE TRIGGERING VALUE ITSELF FOR THE REPORT LINE -
034500* THE CURRENT ENTRY IS WHAT PULLED THE RULE, EVEN WHEN THE
034600* WINDOW LOOKED BACK ACROSS SEVERAL EARLIER POINTS
034700         MOVE QV-VALUE(LK-CURRENT-INDEX) TO WS-HOLD-VALUE
034800         MOVE "TEN CONSECUTIVE CONTROLS ON ONE SIDE OF MEAN"
034900                                  TO WS-HOLD-DESC
035000* WARNING HIT - STAGED ABOVE, NOW HANDED TO THE SHARED
035100* TABLE-APPEND PARAGRAPH
035200         PERFORM 900-ADD-HIT THRU 900-EXIT.
035300 150-EXIT.
035400     EXIT.
035500
035600*
035700* SIMPLE ABOVE/BELOW-MEAN TALLY, NO Z-SCORE INVOLVED
035800 155-COUNT-10-X-PT.
035900     IF QV-VALUE(WS-SUB) > LK-TARGET-MEAN
036000         ADD 1 TO WS-ABOVE-COUNT.
036100     IF QV-VALUE(WS-SUB) < LK-TARGET-MEAN
036200         ADD 1 TO WS-BELOW-COUNT.
036300 155-EXIT.
036400     EXIT.
036500
036600******************************************************************
036700* 210-250 ARE THE EXTENDED PATTERN-DETECTION RULES ADDED AT QA's *
036800* REQUEST - TREND, STRATIFICATION AND ALTERNATION WATCHES.       *
036900******************************************************************
037000*
037100* 7-T - SEVEN CONSECUTIVE CONTROLS ALL TRENDING THE SAME
037200* DIRECTION (EACH ONE HIGHER, OR EACH ONE LOWER, THAN THE
037300* ONE BEFORE IT) - A TRUE MONOTONE TREND, NOT MERELY SEVEN
037400* POINTS THAT HAPPEN TO SIT ON ONE SIDE OF THE MEAN
037500 210-CHECK-7-T.
037600     MOVE "210-CHECK-7-T" TO PARA-NAME.
037700* NEED SEVEN POINTS, WHICH MEANS SIX DIFFERENCES TO CHECK
037800     IF LK-CURRENT-INDEX < 7
037900         GO TO 210-EXIT.
038000* RESET THE DIRECTION COUNTERS BEFORE WALKING THE DIFFERENCES
038100     MOVE 0 TO WS-RISING-COUNT WS-FALLING-COUNT.
038200* SIX BACKWARD STEPS COVER THE SIX DIFFERENCES BETWEEN THE
038300* SEVEN POINTS ENDING AT THE CURRENT INDEX
038400     PERFORM 215-COUNT-7-T-PT THRU 215-EXIT
038500             VARYING WS-SUB
038600             FROM LK-CURRENT-INDEX BY -1
038700             UNTIL WS-SUB < LK-CURRENT-INDEX - 5.
038800* ALL SIX DIFFERENCES MUST POINT THE SAME WAY - ONE FLAT OR
038900* REVERSED STEP BREAKS THE TREND AND RESETS THE CLOCK
039000     IF WS-RISING-COUNT = 6 OR WS-FALLING-COUNT = 6
039100         MOVE "7-T     " TO WS-HOLD-RULE
039200         MOVE "WARNING " TO WS-HOLD-SEVERITY
039300* CARRY THE TRIGGERING VALUE ITSELF FOR THE REPORT LINE -
039400* THE CURRENT ENTRY IS WHAT PULLED THE RULE, EVEN WHEN THE
039500* WINDOW LOOKED BACK ACROSS SEVERAL EARLIER POINTS
039600         MOVE QV-VALUE(LK-CURRENT-INDEX) TO WS-HOLD-VALUE
039700         MOVE "SEVEN CONTROLS TRENDING IN ONE DIRECTION"
039800                                  TO WS-HOLD-DESC
039900* WARNING HIT - STAGED ABOVE, NOW HANDED TO THE SHARED
040000* TABLE-APPEND PARAGRAPH
040100         PERFORM 900-ADD-HIT THRU 900-EXIT.
040200 210-EXIT.
040300     EXIT.
040400
040500*
040600* COMPARES THIS POINT TO THE ONE IMMEDIATELY BEFORE IT -
040700* TIES (EQUAL VALUES) COUNT TOWARD NEITHER DIRECTION, WHICH
040800* CORRECTLY BREAKS A TREND RUN
040900 215-COUNT-7-T-PT.
041000     IF QV-VALUE(WS-SUB) > QV-VALUE(WS-SUB - 1)
041100         ADD 1 TO WS-RISING-COUNT.
041200     IF QV-VALUE(WS-SUB) < QV-VALUE(WS-SUB - 1)
041300         ADD 1 TO WS-FALLING-COUNT.
041400 215-EXIT.
041500     EXIT.
041600
041700*
041800* 6-X - THE SAME MONOTONE-TREND WATCH AS 7-T ABOVE, ONE POINT
041900* SHORTER - A SIX-POINT TREND IS STILL WORTH A WARNING EVEN
042000* THOUGH IT HAS NOT YET REACHED THE SEVEN-POINT 7-T THRESHOLD
042100 220-CHECK-6-X.
042200     MOVE "220-CHECK-6-X" TO PARA-NAME.
042300     IF LK-CURRENT-INDEX < 6
042400         GO TO 220-EXIT.
042500* 052612 RH - 6-X IS A MONOTONE-TREND WATCH, NOT A SAME-SIDE
042600* 052612 RH - WATCH - COUNTS CONSECUTIVE RISING/FALLING
042700* 052612 RH - DIFFERENCES LIKE 7-T DOES ABOVE, PER QA-0602
042800     MOVE 0 TO WS-RISING-COUNT WS-FALLING-COUNT.
042900     PERFORM 225-COUNT-6-X-PT THRU 225-EXIT
043000             VARYING WS-SUB
043100             FROM LK-CURRENT-INDEX BY -1
043200             UNTIL WS-SUB < LK-CURRENT-INDEX - 4.
043300     IF WS-RISING-COUNT = 5 OR WS-FALLING-COUNT = 5
043400         MOVE "6-X     " TO WS-HOLD-RULE
043500         MOVE "WARNING " TO WS-HOLD-SEVERITY
043600* CARRY THE TRIGGERING VALUE ITSELF FOR THE REPORT LINE -
043700* THE CURRENT ENTRY IS WHAT PULLED THE RULE, EVEN WHEN THE
043800* WINDOW LOOKED BACK ACROSS SEVERAL EARLIER POINTS
043900         MOVE QV-VALUE(LK-CURRENT-INDEX) TO WS-HOLD-VALUE
044000         MOVE "SIX CONSECUTIVE CONTROLS TRENDING ONE DIRECTION"
044100                                  TO WS-HOLD-DESC
044200* WARNING HIT - STAGED ABOVE, NOW HANDED TO THE SHARED
044300* TABLE-APPEND PARAGRAPH
044400         PERFORM 900-ADD-HIT THRU 900-EXIT.
044500 220-EXIT.
044600     EXIT.
044700
044800*
044900* SAME COMPARISON AS 215-COUNT-7-T-PT ABOVE, JUST DRIVEN OFF
045000* A FIVE-STEP WINDOW INSTEAD OF SIX
045100 225-COUNT-6-X-PT.
045200     IF QV-VALUE(WS-SUB) > QV-VALUE(WS-SUB - 1)
045300         ADD 1 TO WS-RISING-COUNT.
045400     IF QV-VALUE(WS-SUB) < QV-VALUE(WS-SUB - 1)
045500         ADD 1 TO WS-FALLING-COUNT.
045600 225-EXIT.
045700     EXIT.
045800
045900*
046000* 8-X - EIGHT CONSECUTIVE CONTROLS ALL OUTSIDE THE +/-1SD
046100* BAND AROUND THE TARGET MEAN - UNLIKE 10-X THIS RULE DOES
046200* NOT CARE WHICH SIDE ANY GIVEN POINT FALLS ON, ONLY THAT
046300* NONE OF THE EIGHT SIT INSIDE THE CENTRAL BAND, PER QA-0602
046400 230-CHECK-8-X.
046500     MOVE "230-CHECK-8-X" TO PARA-NAME.
046600* NEED A FULL EIGHT-POINT WINDOW
046700     IF LK-CURRENT-INDEX < 8
046800         GO TO 230-EXIT.
046900     MOVE 0 TO WS-ABOVE-COUNT WS-BELOW-COUNT.
047000* 052612 RH - 8-X HAS NO SAME-SIDE REQUIREMENT, ONLY THAT ALL
047100* 052612 RH - EIGHT FALL OUTSIDE THE CENTER +/-1SD BAND - QA-0602
047200* EIGHT BACKWARD STEPS, TALLYING ABOVE AND BELOW SEPARATELY
047300* SO THEY CAN BE SUMMED BELOW RATHER THAN COMPARED TO EACH
047400* OTHER
047500     PERFORM 235-COUNT-8-X-PT THRU 235-EXIT
047600             VARYING WS-SUB
047700             FROM LK-CURRENT-INDEX BY -1
047800             UNTIL WS-SUB < LK-CURRENT-INDEX - 7.
047900     IF WS-ABOVE-COUNT + WS-BELOW-COUNT = 8
048000         MOVE "8-X     " TO WS-HOLD-RULE
048100         MOVE "WARNING " TO WS-HOLD-SEVERITY
048200* CARRY THE TRIGGERING VALUE ITSELF FOR THE REPORT LINE -
048300* THE CURRENT ENTRY IS WHAT PULLED THE RULE, EVEN WHEN THE
048400* WINDOW LOOKED BACK ACROSS SEVERAL EARLIER POINTS
048500         MOVE QV-VALUE(LK-CURRENT-INDEX) TO WS-HOLD-VALUE
048600         MOVE "EIGHT CONTROLS BEYOND 1 SD OF TARGET MEAN"
048700                                  TO WS-HOLD-DESC
048800* WARNING HIT - STAGED ABOVE, NOW HANDED TO THE SHARED
048900* TABLE-APPEND PARAGRAPH
049000         PERFORM 900-ADD-HIT THRU 900-EXIT.
049100 230-EXIT.
049200     EXIT.
049300
049400*
049500* Z-SCORE TEST AGAINST THE 1SD BAND, SAME SHAPE AS 145 ABOVE
049600 235-COUNT-8-X-PT.
049700     COMPUTE WS-Z-CURRENT ROUNDED =
049800         (QV-VALUE(WS-SUB) - LK-TARGET-MEAN) / LK-TARGET-SD.
049900     IF WS-Z-CURRENT > 1
050000         ADD 1 TO WS-ABOVE-COUNT.
050100     IF WS-Z-CURRENT < -1
050200         ADD 1 TO WS-BELOW-COUNT.
050300 235-EXIT.
050400     EXIT.
050500
050600*
050700* 6/7-RUN - SIX OUT OF THE LAST SEVEN CONTROLS ON THE SAME
050800* SIDE OF THE MEAN - A LOOSER STRATIFICATION WATCH THAN 10-X,
050900* TOLERATING ONE OUTLIER IN THE OTHER DIRECTION - ADDED AT
051000* QA-0502 ALONGSIDE THE ZIGZAG CHECK BELOW
051100 240-CHECK-6-7-RUN.
051200     MOVE "240-CHECK-6-7-RUN" TO PARA-NAME.
051300* NEED SEVEN POINTS OF HISTORY TO EVALUATE THIS WINDOW
051400     IF LK-CURRENT-INDEX < 7
051500         GO TO 240-EXIT.
051600     MOVE 0 TO WS-ABOVE-COUNT WS-BELOW-COUNT.
051700* SEVEN BACKWARD STEPS, PLAIN ABOVE/BELOW-MEAN TALLY
051800     PERFORM 245-COUNT-6-7-RUN-PT THRU 245-EXIT
051900             VARYING WS-SUB
052000             FROM LK-CURRENT-INDEX BY -1
052100             UNTIL WS-SUB < LK-CURRENT-INDEX - 6.
052200* SIX OR MORE OUT OF SEVEN ON EITHER SIDE TRIPS THE RULE -
052300* NOT LESS THAN 6 CATCHES BOTH 6-OF-7 AND THE 7-OF-7 CASE
052400* ALREADY COVERED BY 10-X'S STRICTER COUSIN
052500     IF WS-ABOVE-COUNT NOT < 6 OR WS-BELOW-COUNT NOT < 6
052600         MOVE "6/7-RUN " TO WS-HOLD-RULE
052700         MOVE "WARNING " TO WS-HOLD-SEVERITY
052800* CARRY THE TRIGGERING VALUE ITSELF FOR THE REPORT LINE -
052900* THE CURRENT ENTRY IS WHAT PULLED THE RULE, EVEN WHEN THE
053000* WINDOW LOOKED BACK ACROSS SEVERAL EARLIER POINTS
053100         MOVE QV-VALUE(LK-CURRENT-INDEX) TO WS-HOLD-VALUE
053200         MOVE "SIX OF SEVEN CONTROLS ON ONE SIDE OF MEAN"
053300                                  TO WS-HOLD-DESC
053400* WARNING HIT - STAGED ABOVE, NOW HANDED TO THE SHARED
053500* TABLE-APPEND PARAGRAPH
053600         PERFORM 900-ADD-HIT THRU 900-EXIT.
053700 240-EXIT.
053800     EXIT.
053900
054000*
054100* SAME SHAPE AS 155-COUNT-10-X-PT, JUST OVER A SEVEN-WIDE
054200* WINDOW INSTEAD OF TEN
054300 245-COUNT-6-7-RUN-PT.
054400     IF QV-VALUE(WS-SUB) > LK-TARGET-MEAN
054500         ADD 1 TO WS-ABOVE-COUNT.
054600     IF QV-VALUE(WS-SUB) < LK-TARGET-MEAN
054700         ADD 1 TO WS-BELOW-COUNT.
054800 245-EXIT.
054900     EXIT.
055000
055100*
055200* ZIGZAG - SIX OR MORE DIRECTION REVERSALS IN THE LAST SEVEN
055300* POINTS - PER THE 051600 CHANGE ABOVE THIS COUNTS SIGN
055400* CHANGES BETWEEN CONSECUTIVE DIFFERENCES, NOT HOW MANY
055500* DIFFERENCES SHARE A SIGN - A SAWTOOTH PATTERN LIKE THIS
055600* OFTEN POINTS TO ALTERNATING REAGENT LOTS OR OPERATORS
055700* RATHER THAN A TRUE SHIFT OR TREND IN THE METHOD
055800 250-CHECK-ZIGZAG.
055900     MOVE "250-CHECK-ZIGZAG" TO PARA-NAME.
056000* EIGHT POINTS GIVE SEVEN DIRECTIONS TO COMPARE, ONE MORE
056100* THAN THE SIX REVERSALS THE RULE LOOKS FOR
056200     IF LK-CURRENT-INDEX < 8
056300         GO TO 250-EXIT.
056400* RESET THE REVERSAL TALLY AND THE DIRECTION-OF-TRAVEL FLAG
056500* BEFORE THE BACKWARD SCAN
056600     MOVE 0 TO WS-SIGN-CHANGE-COUNT.
056700     MOVE SPACE TO WS-LAST-DIR.
056800* WALK BACKWARD SEVEN STEPS, ONE LESS THAN THE EIGHT-POINT
056900* WINDOW, SINCE EACH STEP COMPARES A PAIR OF POINTS
057000     PERFORM 255-COUNT-ZIGZAG-PT THRU 255-EXIT
057100             VARYING WS-SUB
057200             FROM LK-CURRENT-INDEX BY -1
057300             UNTIL WS-SUB < LK-CURRENT-INDEX - 6.
057400* SIX OR MORE REVERSALS OUT OF A POSSIBLE SEVEN COMPARISONS
057500     IF WS-SIGN-CHANGE-COUNT NOT < 6
057600         MOVE "ZIGZAG  " TO WS-HOLD-RULE
057700         MOVE "WARNING " TO WS-HOLD-SEVERITY
057800* CARRY THE TRIGGERING VALUE ITSELF FOR THE REPORT LINE -
057900* THE CURRENT ENTRY IS WHAT PULLED THE RULE, EVEN WHEN THE
058000* WINDOW LOOKED BACK ACROSS SEVERAL EARLIER POINTS
058100         MOVE QV-VALUE(LK-CURRENT-INDEX) TO WS-HOLD-VALUE
058200         MOVE "CONTROLS ALTERNATING UP AND DOWN"
058300                                  TO WS-HOLD-DESC
058400* WARNING HIT - STAGED ABOVE, NOW HANDED TO THE SHARED
058500* TABLE-APPEND PARAGRAPH
058600         PERFORM 900-ADD-HIT THRU 900-EXIT.
058700 250-EXIT.
058800     EXIT.
058900
059000*
059100* DETERMINE THIS STEP'S DIRECTION (UP, DOWN, OR FLAT), THEN
059200* COMPARE IT TO THE PRIOR STEP'S DIRECTION - A CHANGE FROM
059300* UP TO DOWN OR DOWN TO UP IS A REVERSAL; A FLAT STEP NEITHER
059400* COUNTS AS A REVERSAL NOR OVERWRITES THE LAST REAL DIRECTION,
059500* SO A SINGLE TIED PAIR IN THE MIDDLE OF A ZIGZAG DOES NOT
059600* RESET THE PATTERN
059700 255-COUNT-ZIGZAG-PT.
059800     MOVE SPACE TO WS-CUR-DIR.
059900     IF QV-VALUE(WS-SUB) > QV-VALUE(WS-SUB - 1)
060000         MOVE 'U' TO WS-CUR-DIR.
060100     IF QV-VALUE(WS-SUB) < QV-VALUE(WS-SUB - 1)
060200         MOVE 'D' TO WS-CUR-DIR.
060300* ONLY COMPARE DIRECTIONS ONCE WE HAVE SEEN A REAL ONE -
060400* DIR-NONE IS THE INITIAL STATE BEFORE THE FIRST STEP
060500     IF NOT DIR-NONE
060600         IF WS-CUR-DIR NOT EQUAL WS-LAST-DIR
060700                 AND WS-CUR-DIR NOT EQUAL SPACE
060800             ADD 1 TO WS-SIGN-CHANGE-COUNT
060900         END-IF
061000     END-IF.
061100     IF WS-CUR-DIR NOT EQUAL SPACE
061200         MOVE WS-CUR-DIR TO WS-LAST-DIR.
061300 255-EXIT.
061400     EXIT.
061500
061600*
061700*----------------------------------------------------------*
061800* 900-ADD-HIT COPIES ONE STAGED HIT (RULE CODE, SEVERITY,
061900* TRIGGERING VALUE AND FREE-TEXT DESCRIPTION) INTO THE
062000* CALLER'S HIT TABLE - EVERY RULE PARAGRAPH ABOVE FALLS
062100* THROUGH TO THIS SAME PARAGRAPH SO THE TABLE-FULL GUARD
062200* ONLY HAS TO LIVE IN ONE PLACE
062300*----------------------------------------------------------*
062400 900-ADD-HIT.
062500     MOVE "900-ADD-HIT" TO PARA-NAME.
062600* PER THE 022294 FIX ABOVE, THE HIT TABLE HOLDS AT MOST SIX
062700* ENTRIES - A SEVENTH SIMULTANEOUS HIT IS SIMPLY DROPPED
062800* RATHER THAN OVERFLOWING THE SUBSCRIPT LIKE THE OLD
062900* CREATININE RUN DID
063000     IF QC-HIT-COUNT < 6
063100         ADD 1 TO QC-HIT-COUNT
063200         MOVE WS-HOLD-RULE     TO QH-RULE(QC-HIT-COUNT)
063300         MOVE WS-HOLD-SEVERITY TO QH-SEVERITY(QC-HIT-COUNT)
063400         MOVE WS-HOLD-VALUE    TO QH-VALUE(QC-HIT-COUNT)
063500         MOVE WS-HOLD-DESC     TO QH-DESC(QC-HIT-COUNT).
063600 900-EXIT.
063700     EXIT.
063800
