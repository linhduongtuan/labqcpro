000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  QCSTATS.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/09/89.
000700 DATE-COMPILED. 01/09/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    C H A N G E   L O G                                        *
001100*--------------------------------------------------------------*
001200* 010989 JS  ORIGINAL PROGRAM - END OF GROUP QC STATISTICS CALL   QCS89   
001300* 010989 JS  FOR EACH ANALYTE, CALLED ONCE AT THE CONTROL BREAK   QCS89   
001400* 021489 JS  ADDED CV% AND BIAS% PER LAB DIRECTOR REQUEST         QCS89   
001500* 030289 JS  GUARD AGAINST DIVIDE BY ZERO WHEN N < 3 - RETURNS    QCS89   
001600* 030289 JS  LK-OUT-VALID-SW = N SO QCANLYS SKIPS THE SUMMARY     QCS89   
001700* 091590 JS  ADDED HAND-ROLLED SQUARE ROOT PARAGRAPH - THIS SHOP  QCS90   
001800* 091590 JS  DOES NOT TRUST THE COMPILER'S INTRINSIC SQRT         QCS90   
001900* 062293 RH  ADDED SIX SIGMA METRIC AND QUALITY GRADE - QA-0481   QCS93   
002000* 062293 RH  GRADE LADDER PER CLSI EP-21 AS ADOPTED BY LAB QA     QCS93   
002100* 081794 JS  CORRECTED VARIANCE FORMULA - WAS DIVIDING BY N NOT   QCS94   
002200* 081794 JS  N-1, UNDERSTATED SD ON SMALL GROUPS                  QCS94   
002300* 112398 RH  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, NO CHG  QCS98   
002400* 030599 RH  VERIFIED SIGMA GRADE OUTPUT ACROSS CENTURY BOUNDARY  QCS99   
002500* 042503 JS  RECOMPILED UNDER NEW PROCLIB, NO LOGIC CHANGE        QCS03   
002600* 031508 RH  REVIEWED FOR COBOL DEVELOPMENT CENTER STANDARDS AUDITQCS08   
002700* 052612 RH  QA-0603 - EXPANDED INLINE DOCUMENTATION PER LAB      QCS12   
002800* 052612 RH  QA AUDIT FINDING - NO LOGIC CHANGE, COMMENTARY       QCS12   
002900* 052612 RH  ONLY, SEE EACH PARAGRAPH BANNER BELOW                QCS12   
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600* C01/NEXT-PAGE IS CARRIED FOR CONSISTENCY WITH THE REST OF
003700* THE QC SUITE'S PRINT PROGRAMS EVEN THOUGH THIS SUBPROGRAM
003800* PRODUCES NO PRINTED OUTPUT OF ITS OWN
003900 SPECIAL-NAMES.
004000     C01 IS NEXT-PAGE.
004100 INPUT-OUTPUT SECTION.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700* WORKING FIELDS FOR ONE CALL - NOTHING HERE SURVIVES ACROSS
004800* CALLS, EACH ANALYTE'S STATISTICS ARE INDEPENDENT OF THE LAST
004900 01  MISC-FIELDS.
005000* PARA-NAME TRACES THE LAST PARAGRAPH ENTERED - DISPLAYED BY
005100* THE ABEND HANDLER IN THE JCL IF THIS STEP EVER BLOWS UP
005200     05  PARA-NAME               PIC X(20).
005300     05  WS-MEAN                 PIC S9(4)V9(4) COMP-3.
005400     05  WS-VARIANCE             PIC S9(9)V9(8) COMP-3.
005500     05  WS-SD                   PIC S9(2)V9(4) COMP-3.
005600     05  WS-CV-PCT               PIC S9(3)V9(2) COMP-3.
005700     05  WS-BIAS                 PIC S9(4)V9(4) COMP-3.
005800     05  WS-BIAS-PCT             PIC S9(3)V9(2) COMP-3.
005900     05  WS-ABS-BIAS-PCT         PIC S9(3)V9(2) COMP-3.
006000     05  WS-SIGMA                PIC S9(3)V9(2) COMP-3.
006100*
006200* WS-SIGMA HOLDS THE SIX SIGMA METRIC - THE NUMBER OF STANDARD
006300* DEVIATIONS OF ROOM LEFT BETWEEN THE METHOD'S OBSERVED BIAS
006400* AND THE ALLOWABLE TOTAL ERROR BUDGET SET BY THE LAB DIRECTOR
006500* - SEE 200-CALC-SIGMA-GRADE BELOW FOR THE GRADE LADDER
006600
006700* SAME DIGIT-WIDTH REDEFINITIONS - INTEGER SCALED VIEW USED WHEN
006800* COMPARING AGAINST THE GRADE LADDER WITHOUT DECIMAL ALIGNMENT
006900 01  WS-VARIANCE-WORK            PIC S9(9)V9(8) COMP-3.
007000 01  WS-VARIANCE-WORK-R REDEFINES WS-VARIANCE-WORK
007100                                  PIC S9(17) COMP-3.
007200* BIAS-PCT-AREA/ITS REDEFINITION LET 200-CALC-SIGMA-GRADE TAKE
007300* THE ABSOLUTE VALUE OF A SIGNED PERCENT WITHOUT A SEPARATE
007400* SIGN TEST ON EVERY CALL - OLD HABIT FROM THE IBM-360 DAYS
007500 01  WS-BIAS-PCT-AREA            PIC S9(3)V9(2) COMP-3.
007600 01  WS-BIAS-PCT-AREA-R REDEFINES WS-BIAS-PCT-AREA
007700                                  PIC S9(5) COMP-3.
007800 01  WS-SIGMA-QUALITY-AREA       PIC X(12).
007900 01  WS-SIGMA-QUALITY-AREA-R REDEFINES WS-SIGMA-QUALITY-AREA.
008000     05  WS-QUALITY-WORD1        PIC X(6).
008100     05  WS-QUALITY-WORD2        PIC X(6).
008200
008300* THIS SHOP HAS NEVER TRUSTED A VENDOR SQRT - DIFFERENT COMPILERS
008400* ROUNDED THE LAST DIGIT DIFFERENTLY AND THE LAB'S SD NUMBERS
008500* MUST TIE TO THE HAND CALCULATION IN THE PROCEDURE MANUAL -
008600* 900-CALC-SQUARE-ROOT BELOW IS THE SAME ITERATION USED BY
008700* THE OLD PAYROLL EXTRACT PROGRAMS IN THIS SHOP
008800* SQUARE-ROOT SCRATCH AREA - NEWTON'S METHOD, 20 ITERATIONS
008900 01  SQRT-WORK-AREA.
009000     05  WS-SQRT-IN              PIC S9(9)V9(8) COMP-3.
009100     05  WS-SQRT-OUT             PIC S9(9)V9(8) COMP-3.
009200     05  WS-SQRT-GUESS           PIC S9(9)V9(8) COMP-3.
009300     05  WS-SQRT-SUB             PIC 9(2) COMP.
009400
009500 LINKAGE SECTION.
009600*
009700* LINKAGE SECTION - QCANLYS PASSES THE RUNNING SUMS IT KEPT
009800* DURING THE SCAN OF ONE ANALYTE'S CONTROL VALUES, PLUS THE
009900* METHOD SHEET'S TARGET MEAN AND TOTAL ERROR ALLOWANCE (TEA),
010000* AND GETS BACK THE DESCRIPTIVE STATISTICS FOR THE SUMMARY
010100* LINE OF THE END-OF-GROUP REPORT
010200 01  LK-N                        PIC 9(5) COMP.
010300 01  LK-SUM-X                    PIC S9(9)V9(8) COMP-3.
010400 01  LK-SUM-X2                   PIC S9(11)V9(8) COMP-3.
010500 01  LK-TARGET-MEAN              PIC 9(4)V9(4).
010600 01  LK-TEA-PCT                  PIC 9(2)V9(2).
010700 01  LK-OUT-MEAN                 PIC 9(4)V9(4).
010800 01  LK-OUT-SD                   PIC 9(2)V9(4).
010900 01  LK-OUT-CV-PCT               PIC 9(3)V9(2).
011000 01  LK-OUT-BIAS-PCT             PIC S9(3)V9(2).
011100 01  LK-OUT-SIGMA                PIC S9(3)V9(2).
011200 01  LK-OUT-QUALITY              PIC X(12).
011300 01  LK-OUT-VALID-SW             PIC X(1).
011400     88  LK-STATS-VALID          VALUE 'Y'.
011500
011600 PROCEDURE DIVISION USING LK-N, LK-SUM-X, LK-SUM-X2,
011700         LK-TARGET-MEAN, LK-TEA-PCT, LK-OUT-MEAN, LK-OUT-SD,
011800         LK-OUT-CV-PCT, LK-OUT-BIAS-PCT, LK-OUT-SIGMA,
011900         LK-OUT-QUALITY, LK-OUT-VALID-SW.
012000
012100*
012200*----------------------------------------------------------*
012300* 000-MAIN IS THE SINGLE ENTRY POINT - QCANLYS CALLS THIS
012400* SUBPROGRAM ONCE PER ANALYTE AT THE CONTROL BREAK, AFTER
012500* THE LAST QC RECORD FOR THAT ANALYTE HAS BEEN READ AND THE
012600* RUNNING SUMS ARE COMPLETE - NOTHING BELOW TRUSTS A PARTIAL
012700* GROUP, WHICH IS WHY THE N < 3 GUARD COMES FIRST
012800*----------------------------------------------------------*
012900 000-MAIN.
013000     MOVE "000-MAIN" TO PARA-NAME.
013100* FEWER THAN THREE CONTROL RESULTS MAKES THE SAMPLE VARIANCE
013200* MEANINGLESS (N-1 IN THE DENOMINATOR BELOW WOULD BE 0 OR 1),
013300* SO WE BAIL OUT HERE RATHER THAN LET 100-CALC-QC-STATS TRIP
013400* A DIVIDE EXCEPTION - QCANLYS READS LK-OUT-VALID-SW = 'N'
013500* AND LEAVES THE SUMMARY LINE BLANK FOR THIS ANALYTE
013600     IF LK-N < 3
013700         MOVE 'N' TO LK-OUT-VALID-SW
013800         GO TO 000-EXIT.
013900     MOVE 'Y' TO LK-OUT-VALID-SW.
014000* COMPUTE THE DESCRIPTIVE STATISTICS FIRST - THE SIGMA GRADE
014100* PARAGRAPH BELOW DEPENDS ON THE BIAS% AND CV% THIS ONE SETS
014200     PERFORM 100-CALC-QC-STATS   THRU 100-EXIT.
014300     PERFORM 200-CALC-SIGMA-GRADE THRU 200-EXIT.
014400 000-EXIT.
014500* RETURN CONTROL TO QCANLYS - ALL OUTPUT FIELDS HAVE BEEN SET
014600* ONE WAY OR THE OTHER BY THE TIME WE GET HERE
014700     GOBACK.
014800
014900******************************************************************
015000* 100-CALC-QC-STATS - MEAN, SD (N-1 DENOMINATOR), CV% AND BIAS%  *
015100* FROM THE RUNNING SUMS ACCUMULATED BY QCANLYS DURING THE SCAN.  *
015200******************************************************************
015300 100-CALC-QC-STATS.
015400     MOVE "100-CALC-QC-STATS" TO PARA-NAME.
015500* STRAIGHT ARITHMETIC MEAN OF THE CONTROL VALUES SEEN THIS
015600* GROUP - LK-SUM-X WAS ACCUMULATED BY QCANLYS RECORD BY RECORD
015700     COMPUTE WS-MEAN ROUNDED = LK-SUM-X / LK-N.
015800
015900* SAMPLE VARIANCE FROM THE SUM-OF-SQUARES SHORTCUT - AVOIDS A
016000* SECOND PASS OVER THE CONTROL VALUES JUST TO SUBTRACT THE
016100* MEAN FROM EACH ONE - DIVISOR IS N-1 (SAMPLE, NOT POPULATION)
016200* PER THE 081794 CORRECTION NOTED ABOVE
016300     COMPUTE WS-VARIANCE ROUNDED =
016400         (LK-SUM-X2 - (LK-N * WS-MEAN * WS-MEAN)) / (LK-N - 1).
016500* ROUNDING IN THE SHORTCUT FORMULA CAN DRIVE A NEAR-ZERO
016600* VARIANCE JUST BELOW ZERO ON A TIGHTLY CONTROLLED ANALYTE -
016700* CLAMP IT SO THE SQUARE ROOT PARAGRAPH NEVER SEES A NEGATIVE
016800     IF WS-VARIANCE < 0
016900         MOVE 0 TO WS-VARIANCE.
017000* SD IS THE SQUARE ROOT OF VARIANCE - SEE 900-CALC-SQUARE-ROOT
017100     MOVE WS-VARIANCE TO WS-SQRT-IN.
017200     PERFORM 900-CALC-SQUARE-ROOT THRU 900-EXIT.
017300     MOVE WS-SQRT-OUT TO WS-SD.
017400
017500* CV% (COEFFICIENT OF VARIATION) IS SD EXPRESSED AS A PERCENT
017600* OF THE MEAN - UNDEFINED WHEN THE MEAN ITSELF IS ZERO, WHICH
017700* ONLY HAPPENS ON A CONTROL MATERIAL THAT SHOULD NOT BE RUN
017800     IF WS-MEAN = 0
017900         MOVE 0 TO WS-CV-PCT
018000     ELSE
018100         COMPUTE WS-CV-PCT ROUNDED = (WS-SD / WS-MEAN) * 100.
018200
018300* BIAS IS HOW FAR THE OBSERVED MEAN HAS DRIFTED FROM THE
018400* MANUFACTURER'S OR PEER-GROUP TARGET MEAN ON THE METHOD SHEET
018500     COMPUTE WS-BIAS ROUNDED = WS-MEAN - LK-TARGET-MEAN.
018600* BIAS% IS MEANINGLESS WITHOUT A NONZERO TARGET TO DIVIDE BY
018700     IF LK-TARGET-MEAN = 0
018800         MOVE 0 TO WS-BIAS-PCT
018900     ELSE
019000         COMPUTE WS-BIAS-PCT ROUNDED =
019100             (WS-BIAS / LK-TARGET-MEAN) * 100.
019200
019300* HAND BACK THE FIVE OUTPUT STATISTICS TO THE CALLER'S
019400* LINKAGE FIELDS - QCANLYS PRINTS THESE ON THE SUMMARY LINE
019500     MOVE WS-MEAN     TO LK-OUT-MEAN.
019600     MOVE WS-SD       TO LK-OUT-SD.
019700     MOVE WS-CV-PCT   TO LK-OUT-CV-PCT.
019800     MOVE WS-BIAS-PCT TO LK-OUT-BIAS-PCT.
019900 100-EXIT.
020000     EXIT.
020100
020200******************************************************************
020300* 200-CALC-SIGMA-GRADE - SIX SIGMA METRIC AND QUALITY GRADE.     *
020400******************************************************************
020500*
020600*----------------------------------------------------------*
020700* SIX SIGMA IS THE LAB DIRECTOR'S PREFERRED WAY OF JUDGING A
020800* METHOD'S QUALITY ACROSS ANALYTES OF DIFFERENT UNITS AND
020900* SCALE - IT ASKS HOW MANY STANDARD DEVIATIONS OF ROOM ARE
021000* LEFT IN THE TOTAL ALLOWABLE ERROR BUDGET (TEA) AFTER THE
021100* METHOD'S OWN BIAS HAS EATEN INTO IT - A BIG SIGMA MEANS THE
021200* METHOD CAN TOLERATE A LOT OF IMPRECISION AND STILL STAY
021300* INSIDE THE CLINICAL ERROR LIMIT, A SMALL ONE MEANS IT CANNOT
021400*----------------------------------------------------------*
021500 200-CALC-SIGMA-GRADE.
021600     MOVE "200-CALC-SIGMA-GRADE" TO PARA-NAME.
021700* THE SIGMA FORMULA ONLY CARES HOW MUCH OF THE ERROR BUDGET
021800* BIAS HAS CONSUMED, NOT WHICH DIRECTION IT DRIFTED, SO WE
021900* WORK WITH THE ABSOLUTE VALUE FROM HERE DOWN
022000     IF WS-BIAS-PCT < 0
022100         COMPUTE WS-ABS-BIAS-PCT = WS-BIAS-PCT * -1
022200     ELSE
022300         MOVE WS-BIAS-PCT TO WS-ABS-BIAS-PCT.
022400
022500* SIGMA IS UNDEFINED WITH NO IMPRECISION TO DIVIDE BY - THIS
022600* ONLY HAPPENS ON A DEGENERATE GROUP WHERE EVERY CONTROL
022700* VALUE CAME BACK IDENTICAL, WHICH QA TREATS AS A DATA ERROR
022800     IF WS-CV-PCT = 0
022900         MOVE 0 TO WS-SIGMA
023000     ELSE
023100* SIGMA = (TOTAL ALLOWABLE ERROR - ABSOLUTE BIAS%) / CV% -
023200* THIS IS THE STANDARD CLSI EP-21 SIX SIGMA EQUATION
023300         COMPUTE WS-SIGMA ROUNDED =
023400             (LK-TEA-PCT - WS-ABS-BIAS-PCT) / WS-CV-PCT.
023500
023600* GRADE LADDER ADOPTED BY LAB QA PER THE 062293 CHANGE ABOVE -
023700* WORLD CLASS (6 SIGMA OR BETTER) DOWN THROUGH POOR (UNDER 3)
023800* - WALKED TOP DOWN SO THE FIRST THRESHOLD MET WINS, NO NEED
023900* TO TEST A RANGE ON BOTH ENDS
024000     IF WS-SIGMA NOT LESS THAN 6
024100         MOVE "WORLD CLASS " TO LK-OUT-QUALITY
024200     ELSE
024300         IF WS-SIGMA NOT LESS THAN 5
024400             MOVE "EXCELLENT   " TO LK-OUT-QUALITY
024500         ELSE
024600             IF WS-SIGMA NOT LESS THAN 4
024700                 MOVE "GOOD        " TO LK-OUT-QUALITY
024800             ELSE
024900                 IF WS-SIGMA NOT LESS THAN 3
025000                     MOVE "MARGINAL    " TO LK-OUT-QUALITY
025100                 ELSE
025200                     MOVE "POOR        " TO LK-OUT-QUALITY.
025300
025400* AND THE SIGMA/QUALITY PAIR GOES BACK THE SAME WAY
025500     MOVE WS-SIGMA TO LK-OUT-SIGMA.
025600 200-EXIT.
025700     EXIT.
025800
025900******************************************************************
026000* 900-CALC-SQUARE-ROOT - NEWTON-RAPHSON, NO INTRINSIC FUNCTION.  *
026100******************************************************************
026200*
026300*----------------------------------------------------------*
026400* NEWTON-RAPHSON SQUARE ROOT - GUESS, THEN AVERAGE THE GUESS
026500* WITH THE INPUT DIVIDED BY THE GUESS, REPEAT - CONVERGES
026600* TO MORE DECIMAL PLACES THAN THIS SHOP KEEPS LONG BEFORE
026700* TWENTY PASSES, SO THE FIXED ITERATION COUNT BELOW IS A
026800* DELIBERATE BELT-AND-SUSPENDERS, NOT A TUNED MINIMUM
026900*----------------------------------------------------------*
027000 900-CALC-SQUARE-ROOT.
027100     MOVE "900-CALC-SQUARE-ROOT" TO PARA-NAME.
027200* A ZERO OR NEGATIVE INPUT HAS NO REAL SQUARE ROOT - THE ONLY
027300* WAY VARIANCE GETS HERE AT ZERO IS A PERFECTLY FLAT GROUP,
027400* ALREADY CLAMPED ABOVE, SO THIS IS A DEFENSIVE EXIT ONLY
027500     IF WS-SQRT-IN NOT GREATER THAN 0
027600         MOVE 0 TO WS-SQRT-OUT
027700         GO TO 900-EXIT.
027800* STARTING GUESS - THE INPUT ITSELF WORKS FINE AS A SEED AND
027900* SAVES HAVING TO HALVE IT OR TEST ITS MAGNITUDE FIRST
028000     MOVE WS-SQRT-IN TO WS-SQRT-GUESS.
028100     PERFORM 910-SQRT-ITERATE THRU 910-EXIT
028200         VARYING WS-SQRT-SUB FROM 1 BY 1 UNTIL WS-SQRT-SUB > 20.
028300     MOVE WS-SQRT-GUESS TO WS-SQRT-OUT.
028400 900-EXIT.
028500     EXIT.
028600
028700*
028800* ONE NEWTON STEP - CALLED TWENTY TIMES BY 900 ABOVE
028900 910-SQRT-ITERATE.
029000* THE NEWTON UPDATE - AVERAGE THE CURRENT GUESS WITH HOW FAR
029100* OFF IT WAS, WHICH HALVES THE ERROR EVERY PASS ONCE CLOSE
029200     COMPUTE WS-SQRT-GUESS ROUNDED =
029300         (WS-SQRT-GUESS + (WS-SQRT-IN / WS-SQRT-GUESS)) / 2.
029400 910-EXIT.
029500     EXIT.
029600
