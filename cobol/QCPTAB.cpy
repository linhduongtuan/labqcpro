000100******************************************************************
000200*    COPYBOOK    QCPTAB                                         *
000300*    WORKING TABLE OF METHOD-COMPARISON PAIRS FOR ONE ANALYTE    *
000400*    GROUP, LOADED BY QCANLYS AND PASSED BY REFERENCE TO         *
000500*    QCCOMPR FOR THE BLAND-ALTMAN/REGRESSION/PAIRED-T WORK.      *
000600******************************************************************
000700 01  PAIR-VALUE-TABLE.
000800     05  PAIR-VALUE-ROW OCCURS 500 TIMES INDEXED BY PV-IDX.
000900         10  PV-SAMPLE-NO        PIC 9(4).
001000         10  PV-METHOD-A         PIC 9(4)V9(4).
001100         10  PV-METHOD-B         PIC 9(4)V9(4).
001200
001300 01  PAIR-VALUE-ROW-RAW REDEFINES PAIR-VALUE-TABLE.
001400     05  PV-RAW-ROW OCCURS 500 TIMES
001500                    INDEXED BY PVR-IDX   PIC X(20).
