000100******************************************************************
000200*    COPYBOOK    QCVTAB                                         *
000300*    WORKING TABLE OF QC VALUES FOR ONE ANALYTE GROUP, LOADED    *
000400*    BY QCANLYS AND PASSED BY REFERENCE TO QCRULES AND QCDETECT  *
000500*    SO THE RULE/DETECTOR LOGIC CAN LOOK BACKWARD OVER THE RUN.  *
000600******************************************************************
000700 01  QC-VALUE-TABLE.
000800     05  QC-VALUE-ROW OCCURS 500 TIMES INDEXED BY QV-IDX.
000900         10  QV-RUN-NO           PIC 9(5).
001000         10  QV-VALUE            PIC 9(4)V9(4).
001100
001200 01  QC-VALUE-ROW-RAW REDEFINES QC-VALUE-TABLE.
001300     05  QV-RAW-ROW OCCURS 500 TIMES
001400                    INDEXED BY QVR-IDX   PIC X(13).
