000100******************************************************************
000200*    COPYBOOK    ABENDREC                                       *
000300*    SHOP STANDARD ABEND TRAP RECORD - COMMON TO ALL BATCH       *
000400*    JOB STEPS.  WRITTEN TO SYSOUT BY THE 1000-ABEND-RTN OF      *
000500*    THE CALLING PROGRAM WHEN A FATAL DATA CONDITION IS FOUND.   *
000600*    ORIGINAL MEMBER - SEE PROGRAM CHANGE LOGS FOR MAINTENANCE.  *
000700******************************************************************
000800 01  ABEND-REC.
000900     05  PARA-NAME           PIC X(20).
001000     05  FILLER              PIC X(02) VALUE SPACES.
001100     05  ABEND-REASON        PIC X(50).
001200     05  FILLER              PIC X(02) VALUE SPACES.
001300     05  EXPECTED-VAL        PIC X(12).
001400     05  FILLER              PIC X(02) VALUE SPACES.
001500     05  ACTUAL-VAL          PIC X(12).
