000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  QCCOMPR.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/22/89.
000700 DATE-COMPILED. 01/22/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    C H A N G E   L O G                                        *
001100*--------------------------------------------------------------*
001200* 012289 JS  ORIGINAL PROGRAM - METHOD COMPARISON STATISTICS FOR  QCC89   
001300* 012289 JS  ONE ANALYTE'S SPLIT-SAMPLE PAIRS, CALLED AT BREAK    QCC89   
001400* 020689 JS  ADDED BLAND-ALTMAN LIMITS OF AGREEMENT PER LAB DIR   QCC89   
001500* 031489 JS  ADDED PEARSON R AND OLS REGRESSION (SLOPE/INTERCEPT) QCC89   
001600* 042289 JS  ADDED PAIRED T-TEST FOR MEAN DIFFERENCE              QCC89   
001700* 050393 RH  GUARDED AGAINST DIVIDE BY ZERO WHEN ALL PAIRS TIE -  QCC93   
001800* 050393 RH  SDD OF ZERO NOW FORCES PAIRED-T = 0, NOT SIGNIFICANT QCC93   
001900* 071595 RH  ADDED PERCENT-IN-LOA SECOND PASS - QA-0541           QCC95   
002000* 112398 JS  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, NO CHG  QCC98   
002100* 030699 JS  VERIFIED AGAINST A CENTURY-BOUNDARY SAMPLE FILE - OK QCC99   
002200* 042503 RH  RECOMPILED UNDER NEW PROCLIB, NO LOGIC CHANGE        QCC03   
002300* 031508 JS  REVIEWED FOR COBOL DEVELOPMENT CENTER STANDARDS AUDITQCC08   
002400* 052612 JS  QA-0603 - EXPANDED INLINE DOCUMENTATION PER LAB      QCC12   
002500* 052612 JS  QA AUDIT FINDING - NO LOGIC CHANGE, COMMENTARY       QCC12   
002600* 052612 JS  ONLY, SEE EACH PARAGRAPH BANNER BELOW                QCC12   
002700******************************************************************
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 SPECIAL-NAMES.
003400     C01 IS NEXT-PAGE.
003500 INPUT-OUTPUT SECTION.
003600
003700 DATA DIVISION.
003800 FILE SECTION.
003900
004000 WORKING-STORAGE SECTION.
004100 01  MISC-FIELDS.
004200     05  PARA-NAME               PIC X(20).
004300     05  WS-SUB                  PIC 9(3) COMP.
004400     05  WS-IN-LOA-COUNT         PIC 9(5) COMP.
004500* WS-DIFF HOLDS ONE PAIR'S METHOD-A MINUS METHOD-B DIFFERENCE
004600* - REUSED ACROSS 100, 200 AND 205 SO NO SEPARATE WORKING
004700* FIELD IS NEEDED FOR EACH PASS OVER THE PAIR TABLE
004800     05  WS-DIFF                 PIC S9(5)V9(4) COMP-3.
004900
005000*
005100* RUNNING SUMS FROM THE SINGLE PASS OVER THE PAIR TABLE IN
005200* 100-ACCUM-SUMS - EVERY STATISTIC THIS PROGRAM PRODUCES IS
005300* BUILT FROM THESE SEVEN NUMBERS, NOT FROM RESCANNING THE
005400* PAIRS A SECOND TIME (EXCEPT THE PERCENT-IN-LOA PASS BELOW,
005500* WHICH NEEDS THE FINAL LIMITS OF AGREEMENT FIRST)
005600 01  ACCUM-SUMS.
005700     05  WS-SUM-A                PIC S9(9)V9(8) COMP-3.
005800     05  WS-SUM-B                PIC S9(9)V9(8) COMP-3.
005900     05  WS-SUM-A2               PIC S9(11)V9(8) COMP-3.
006000     05  WS-SUM-B2               PIC S9(11)V9(8) COMP-3.
006100     05  WS-SUM-AB               PIC S9(11)V9(8) COMP-3.
006200     05  WS-SUM-D                PIC S9(9)V9(8) COMP-3.
006300     05  WS-SUM-D2               PIC S9(11)V9(8) COMP-3.
006400 01  ACCUM-SUMS-R REDEFINES ACCUM-SUMS PIC X(65).
006500* THE X(65) OVERLAY LETS THE WHOLE GROUP OF SUMS BE ZEROED OR
006600* MOVED IN ONE SHOT IF A FUTURE CHANGE NEEDS IT - NOT USED
006700* TODAY BUT KEPT IN LINE WITH HOW THIS SHOP TREATS ACCUMULATOR
006800* BLOCKS IN THE OTHER QC PROGRAMS
006900
007000*
007100* METHOD-COMPARISON STATISTICS DERIVED FROM THE SUMS ABOVE -
007200* BLAND-ALTMAN AGREEMENT, PEARSON CORRELATION, OLS REGRESSION
007300* AND THE PAIRED T-TEST, ALL COMPUTED ONCE AND HANDED BACK TO
007400* QCANLYS FOR THE METHOD COMPARISON REPORT
007500 01  DERIVED-STATS.
007600     05  WS-MEAN-A               PIC S9(4)V9(4) COMP-3.
007700     05  WS-MEAN-B               PIC S9(4)V9(4) COMP-3.
007800     05  WS-MEAN-D               PIC S9(4)V9(4) COMP-3.
007900     05  WS-VARIANCE-D           PIC S9(9)V9(8) COMP-3.
008000     05  WS-SD-D                 PIC S9(4)V9(4) COMP-3.
008100     05  WS-LOA-LO               PIC S9(4)V9(4) COMP-3.
008200     05  WS-LOA-HI               PIC S9(4)V9(4) COMP-3.
008300     05  WS-PCT-IN-LOA           PIC S9(3)V9(2) COMP-3.
008400     05  WS-PEARSON-R            PIC S9(1)V9(4) COMP-3.
008500     05  WS-SLOPE                PIC S9(3)V9(4) COMP-3.
008600     05  WS-INTERCEPT            PIC S9(4)V9(4) COMP-3.
008700     05  WS-R-SQUARED            PIC S9(1)V9(4) COMP-3.
008800     05  WS-PAIRED-T             PIC S9(3)V9(2) COMP-3.
008900* DERIVED-STATS-WORK/ITS REDEFINITION IS SCRATCH SPACE USED
009000* TWICE IN 300-CALC-CORRELATION - ONCE TO HOLD THE PRODUCT OF
009100* THE TWO VARIANCE TERMS BEFORE THE SQUARE ROOT CALL, AND
009200* NOTHING ELSE - KEPT SEPARATE FROM DERIVED-STATS SO A FUTURE
009300* FIELD ADDED THERE NEVER COLLIDES WITH THIS SCRATCH USE
009400 01  DERIVED-STATS-WORK          PIC S9(9)V9(8) COMP-3.
009500 01  DERIVED-STATS-WORK-R REDEFINES DERIVED-STATS-WORK
009600                                  PIC S9(17) COMP-3.
009700
009800* SQUARE-ROOT SCRATCH AREA - NEWTON'S METHOD, 20 ITERATIONS
009900 01  SQRT-WORK-AREA.
010000     05  WS-SQRT-IN              PIC S9(9)V9(8) COMP-3.
010100     05  WS-SQRT-OUT             PIC S9(9)V9(8) COMP-3.
010200     05  WS-SQRT-GUESS           PIC S9(9)V9(8) COMP-3.
010300     05  WS-SQRT-SUB             PIC 9(2) COMP.
010400
010500 LINKAGE SECTION.
010600* QCANLYS BUILDS PAIR-VALUE-TABLE DURING THE SCAN OF A SPLIT-
010700* SAMPLE ANALYTE (SAME METHOD RUN ON TWO INSTRUMENTS OR BY TWO
010800* SHIFTS) AND CALLS THIS PROGRAM ONCE AT THE CONTROL BREAK,
010900* THE SAME WAY IT CALLS QCSTATS FOR THE ORDINARY QC SUMMARY
011000* SAME PAIR TABLE SHAPE USED BY QCANLYS
011100 COPY QCPTAB.
011200 01  LK-N                        PIC 9(5) COMP.
011300 01  LK-OUT-MEAN-DIFF            PIC S9(4)V9(4).
011400 01  LK-OUT-SD-DIFF              PIC 9(4)V9(4).
011500 01  LK-OUT-LOA-LO               PIC S9(4)V9(4).
011600 01  LK-OUT-LOA-HI               PIC S9(4)V9(4).
011700 01  LK-OUT-PCT-IN-LOA           PIC 9(3)V9(2).
011800 01  LK-OUT-PEARSON-R            PIC S9(1)V9(4).
011900 01  LK-OUT-SLOPE                PIC S9(3)V9(4).
012000 01  LK-OUT-INTERCEPT            PIC S9(4)V9(4).
012100 01  LK-OUT-R-SQUARED            PIC 9(1)V9(4).
012200 01  LK-OUT-PAIRED-T             PIC S9(3)V9(2).
012300 01  LK-OUT-SIGNIFICANT          PIC X(3).
012400
012500 PROCEDURE DIVISION USING PAIR-VALUE-TABLE, LK-N,
012600         LK-OUT-MEAN-DIFF, LK-OUT-SD-DIFF, LK-OUT-LOA-LO,
012700         LK-OUT-LOA-HI, LK-OUT-PCT-IN-LOA, LK-OUT-PEARSON-R,
012800         LK-OUT-SLOPE, LK-OUT-INTERCEPT, LK-OUT-R-SQUARED,
012900         LK-OUT-PAIRED-T, LK-OUT-SIGNIFICANT.
013000
013100*
013200*----------------------------------------------------------*
013300* 000-MAIN DRIVES THE FOUR STAGES OF METHOD COMPARISON IN
013400* SEQUENCE - THE SUM PASS MUST RUN FIRST SINCE EVERY OTHER
013500* PARAGRAPH USES ITS OUTPUT, THE REMAINING THREE CAN RUN IN
013600* ANY ORDER SINCE EACH READS ONLY THE SUMS, NOT EACH OTHER'S
013700* RESULTS - ORDERED HERE TO MATCH THE LAYOUT OF THE REPORT
013800*----------------------------------------------------------*
013900 000-MAIN.
014000     MOVE "000-MAIN" TO PARA-NAME.
014100* A SINGLE PAIR GIVES NO VARIANCE TO WORK WITH - BLAND-ALTMAN
014200* SD AND THE PAIRED T-TEST ARE BOTH UNDEFINED BELOW N=2, SO
014300* WE SKIP THE WHOLE COMPARISON RATHER THAN LET A LATER DIVIDE
014400* BY (N-1) BLOW UP ON A SINGLE-PAIR GROUP
014500     IF LK-N < 2
014600         GO TO 000-EXIT.
014700* STAGE 1 - ACCUMULATE THE SEVEN SUMS EVERY OTHER STAGE NEEDS
014800     PERFORM 100-ACCUM-SUMS        THRU 100-EXIT.
014900* STAGE 2 - AGREEMENT BETWEEN THE TWO METHODS
015000     PERFORM 200-CALC-BLAND-ALTMAN THRU 200-EXIT.
015100* STAGE 3 - LINEAR RELATIONSHIP BETWEEN THE TWO METHODS
015200     PERFORM 300-CALC-CORRELATION  THRU 300-EXIT.
015300* STAGE 4 - IS THE MEAN DIFFERENCE STATISTICALLY SIGNIFICANT
015400     PERFORM 400-CALC-PAIRED-T     THRU 400-EXIT.
015500 000-EXIT.
015600* ALL TEN OUTPUT FIELDS ARE SET ONE WAY OR ANOTHER BY NOW -
015700* RETURN TO QCANLYS FOR THE METHOD COMPARISON REPORT SECTION
015800     GOBACK.
015900
016000******************************************************************
016100* 100-ACCUM-SUMS - ONE PASS OVER THE PAIR TABLE BUILDING THE     *
016200* SUMS NEEDED BY EVERY DOWNSTREAM FORMULA IN THIS PROGRAM.       *
016300******************************************************************
016400*
016500 100-ACCUM-SUMS.
016600     MOVE "100-ACCUM-SUMS" TO PARA-NAME.
016700* ZERO THE ACCUMULATORS BEFORE THE SCAN - THIS PROGRAM IS
016800* CALLED ONCE PER ANALYTE SO NOTHING CAN BE LEFT OVER FROM
016900* A PRIOR CALL STILL SITTING IN WORKING-STORAGE
017000     MOVE 0 TO WS-SUM-A WS-SUM-B WS-SUM-A2 WS-SUM-B2
017100               WS-SUM-AB WS-SUM-D WS-SUM-D2.
017200* ONE PASS OVER EVERY PAIR IN THE TABLE - SEE 105 BELOW FOR
017300* WHAT EACH PAIR CONTRIBUTES TO THE RUNNING SUMS
017400     PERFORM 105-ACCUM-PAIR-PT THRU 105-EXIT
017500             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > LK-N.
017600
017700* THE THREE MEANS ARE NEEDED BY EVERY DOWNSTREAM PARAGRAPH -
017800* COMPUTED HERE ONCE RATHER THAN RECOMPUTED IN EACH ONE
017900     COMPUTE WS-MEAN-A ROUNDED = WS-SUM-A / LK-N.
018000     COMPUTE WS-MEAN-B ROUNDED = WS-SUM-B / LK-N.
018100     COMPUTE WS-MEAN-D ROUNDED = WS-SUM-D / LK-N.
018200 100-EXIT.
018300     EXIT.
018400
018500*
018600* ONE PAIR'S CONTRIBUTION TO ALL SEVEN SUMS AT ONCE - METHOD
018700* A, METHOD B, BOTH SUM-OF-SQUARES, THE CROSS PRODUCT, AND
018800* THE DIFFERENCE AND ITS SQUARE - THIS IS THE ONLY PLACE THE
018900* PAIR TABLE ITSELF GETS READ; EVERYTHING AFTER WORKS OFF
019000* THE SUMS ACCUMULATED HERE
019100 105-ACCUM-PAIR-PT.
019200* PLAIN SUMS OF EACH METHOD - FEED THE MEANS ABOVE
019300     ADD PV-METHOD-A(WS-SUB) TO WS-SUM-A.
019400     ADD PV-METHOD-B(WS-SUB) TO WS-SUM-B.
019500* SUM OF SQUARES - FEEDS BOTH THE PEARSON R AND OLS SLOPE
019600* FORMULAS IN 300-CALC-CORRELATION BELOW
019700     COMPUTE WS-SUM-A2 ROUNDED =
019800         WS-SUM-A2 + (PV-METHOD-A(WS-SUB) * PV-METHOD-A(WS-SUB)).
019900     COMPUTE WS-SUM-B2 ROUNDED =
020000         WS-SUM-B2 + (PV-METHOD-B(WS-SUB) * PV-METHOD-B(WS-SUB)).
020100* CROSS PRODUCT OF THE TWO METHODS - THE COVARIANCE TERM
020200     COMPUTE WS-SUM-AB ROUNDED =
020300         WS-SUM-AB + (PV-METHOD-A(WS-SUB) * PV-METHOD-B(WS-SUB)).
020400* AND THE PER-PAIR DIFFERENCE USED BY THE BLAND-ALTMAN AND
020500* PAIRED-T PARAGRAPHS
020600     COMPUTE WS-DIFF ROUNDED =
020700         PV-METHOD-A(WS-SUB) - PV-METHOD-B(WS-SUB).
020800     ADD WS-DIFF TO WS-SUM-D.
020900     COMPUTE WS-SUM-D2 ROUNDED = WS-SUM-D2 + (WS-DIFF * WS-DIFF).
021000 105-EXIT.
021100     EXIT.
021200
021300******************************************************************
021400* 200-CALC-BLAND-ALTMAN - MEAN DIFFERENCE, SD OF DIFFERENCES,    *
021500* 95% LIMITS OF AGREEMENT, AND PERCENT OF PAIRS WITHIN THE LOA.  *
021600******************************************************************
021700*
021800*----------------------------------------------------------*
021900* BLAND-ALTMAN AGREEMENT ANALYSIS - THE LAB DIRECTOR'S CHOSEN
022000* WAY OF COMPARING TWO METHODS THAT MEASURE THE SAME ANALYTE:
022100* PLOT EACH PAIR'S DIFFERENCE AGAINST ITS AVERAGE, AND CHECK
022200* THAT ALMOST ALL THE DIFFERENCES FALL WITHIN 1.96 STANDARD
022300* DEVIATIONS OF THE MEAN DIFFERENCE (THE 95% LIMITS OF
022400* AGREEMENT) - A METHOD THAT AGREES WELL SHOULD PUT AT LEAST
022500* 95% OF ITS PAIRS INSIDE THOSE LIMITS
022600*----------------------------------------------------------*
022700 200-CALC-BLAND-ALTMAN.
022800     MOVE "200-CALC-BLAND-ALTMAN" TO PARA-NAME.
022900* SD OF DIFFERENCES IS UNDEFINED WITH ONLY ONE PAIR - ALREADY
023000* SCREENED OUT BY 000-MAIN, BUT GUARDED HERE TOO SINCE THIS
023100* PARAGRAPH DIVIDES BY (N-1)
023200     IF LK-N < 2
023300         MOVE 0 TO WS-SD-D
023400     ELSE
023500* SAMPLE VARIANCE OF THE PER-PAIR DIFFERENCES, SAME SUM-OF-
023600* SQUARES SHORTCUT QCSTATS USES FOR THE ORDINARY QC VARIANCE
023700         COMPUTE WS-VARIANCE-D ROUNDED =
023800             (WS-SUM-D2 - (LK-N * WS-MEAN-D * WS-MEAN-D))
023900                 / (LK-N - 1)
024000* CLAMP A ROUNDING-INDUCED NEGATIVE BEFORE THE SQUARE ROOT
024100         IF WS-VARIANCE-D < 0
024200             MOVE 0 TO WS-VARIANCE-D
024300         END-IF
024400         MOVE WS-VARIANCE-D TO WS-SQRT-IN
024500         PERFORM 900-CALC-SQUARE-ROOT THRU 900-EXIT
024600         MOVE WS-SQRT-OUT TO WS-SD-D.
024700
024800* 95% LIMITS OF AGREEMENT - MEAN DIFFERENCE PLUS OR MINUS
024900* 1.96 STANDARD DEVIATIONS, THE STANDARD BLAND-ALTMAN BAND
025000     COMPUTE WS-LOA-LO ROUNDED = WS-MEAN-D - (1.96 * WS-SD-D).
025100     COMPUTE WS-LOA-HI ROUNDED = WS-MEAN-D + (1.96 * WS-SD-D).
025200
025300* SECOND PASS OVER THE PAIRS (QA-0541) - NOW THAT THE LIMITS
025400* ARE KNOWN, COUNT HOW MANY PAIRS ACTUALLY FALL INSIDE THEM
025500     MOVE 0 TO WS-IN-LOA-COUNT.
025600     PERFORM 205-COUNT-IN-LOA-PT THRU 205-EXIT
025700             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > LK-N.
025800* PERCENT IN AGREEMENT - THE HEADLINE NUMBER ON THE METHOD
025900* COMPARISON REPORT'S AGREEMENT LINE
026000     COMPUTE WS-PCT-IN-LOA ROUNDED =
026100         (WS-IN-LOA-COUNT / LK-N) * 100.
026200
026300* HAND THE FIVE AGREEMENT STATISTICS BACK TO THE CALLER
026400     MOVE WS-MEAN-D     TO LK-OUT-MEAN-DIFF.
026500     MOVE WS-SD-D       TO LK-OUT-SD-DIFF.
026600     MOVE WS-LOA-LO     TO LK-OUT-LOA-LO.
026700     MOVE WS-LOA-HI     TO LK-OUT-LOA-HI.
026800     MOVE WS-PCT-IN-LOA TO LK-OUT-PCT-IN-LOA.
026900 200-EXIT.
027000     EXIT.
027100
027200*
027300* RECOMPUTE THIS PAIR'S DIFFERENCE (WS-DIFF WAS LAST SET BY
027400* THE FINAL ITERATION OF 105 ABOVE, NOT THIS PAIR) AND TEST
027500* IT AGAINST BOTH LIMITS OF AGREEMENT
027600 205-COUNT-IN-LOA-PT.
027700     COMPUTE WS-DIFF ROUNDED =
027800         PV-METHOD-A(WS-SUB) - PV-METHOD-B(WS-SUB).
027900     IF WS-DIFF NOT LESS THAN WS-LOA-LO
028000             AND WS-DIFF NOT GREATER THAN WS-LOA-HI
028100         ADD 1 TO WS-IN-LOA-COUNT.
028200 205-EXIT.
028300     EXIT.
028400
028500******************************************************************
028600* 300-CALC-CORRELATION - PEARSON R AND ORDINARY LEAST SQUARES    *
028700* REGRESSION OF METHOD B ON METHOD A.                            *
028800******************************************************************
028900*
029000*----------------------------------------------------------*
029100* PEARSON CORRELATION AND ORDINARY LEAST SQUARES - HOW
029200* TIGHTLY THE TWO METHODS TRACK EACH OTHER (R AND R-SQUARED)
029300* AND THE BEST-FIT LINE OF METHOD B AS A FUNCTION OF METHOD A
029400* (SLOPE AND INTERCEPT) - A SLOPE FAR FROM 1.0 OR AN
029500* INTERCEPT FAR FROM 0.0 POINTS TO A PROPORTIONAL OR
029600* CONSTANT BIAS BETWEEN THE TWO METHODS EVEN WHEN THEY
029700* CORRELATE WELL
029800*----------------------------------------------------------*
029900 300-CALC-CORRELATION.
030000     MOVE "300-CALC-CORRELATION" TO PARA-NAME.
030100* DENOMINATOR OF THE PEARSON FORMULA - THE PRODUCT OF THE TWO
030200* METHODS' SUM-OF-SQUARES TERMS, BEFORE THE SQUARE ROOT
030300     COMPUTE DERIVED-STATS-WORK ROUNDED =
030400         ((LK-N * WS-SUM-A2) - (WS-SUM-A * WS-SUM-A))
030500         * ((LK-N * WS-SUM-B2) - (WS-SUM-B * WS-SUM-B)).
030600* A ZERO OR NEGATIVE PRODUCT MEANS ONE METHOD HAD NO SPREAD
030700* AT ALL (EVERY VALUE IDENTICAL) - CORRELATION IS UNDEFINED
030800     IF DERIVED-STATS-WORK NOT GREATER THAN 0
030900         MOVE 0 TO WS-PEARSON-R WS-R-SQUARED
031000     ELSE
031100* SQUARE ROOT OF THE PRODUCT TERM COMPLETES THE DENOMINATOR
031200         MOVE DERIVED-STATS-WORK TO WS-SQRT-IN
031300         PERFORM 900-CALC-SQUARE-ROOT THRU 900-EXIT
031400* STANDARD PEARSON PRODUCT-MOMENT CORRELATION COEFFICIENT
031500         COMPUTE WS-PEARSON-R ROUNDED =
031600             ((LK-N * WS-SUM-AB) - (WS-SUM-A * WS-SUM-B))
031700                 / WS-SQRT-OUT
031800* R-SQUARED - PROPORTION OF VARIANCE THE TWO METHODS SHARE
031900         COMPUTE WS-R-SQUARED ROUNDED =
032000             WS-PEARSON-R * WS-PEARSON-R.
032100
032200* SAME DENOMINATOR TEST AS THE CORRELATION ABOVE, THIS TIME
032300* GUARDING THE SLOPE FORMULA'S OWN DIVISOR
032400     IF ((LK-N * WS-SUM-A2) - (WS-SUM-A * WS-SUM-A)) = 0
032500         MOVE 0 TO WS-SLOPE WS-INTERCEPT
032600     ELSE
032700* OLS SLOPE - HOW MANY UNITS METHOD B CHANGES PER UNIT OF
032800* METHOD A
032900         COMPUTE WS-SLOPE ROUNDED =
033000             ((LK-N * WS-SUM-AB) - (WS-SUM-A * WS-SUM-B))
033100                 / ((LK-N * WS-SUM-A2) - (WS-SUM-A * WS-SUM-A))
033200* AND THE INTERCEPT THAT MAKES THE FITTED LINE PASS THROUGH
033300* THE POINT OF AVERAGES (MEAN-A, MEAN-B)
033400         COMPUTE WS-INTERCEPT ROUNDED =
033500             WS-MEAN-B - (WS-SLOPE * WS-MEAN-A).
033600
033700* HAND THE FOUR CORRELATION/REGRESSION STATISTICS BACK
033800     MOVE WS-PEARSON-R TO LK-OUT-PEARSON-R.
033900     MOVE WS-SLOPE     TO LK-OUT-SLOPE.
034000     MOVE WS-INTERCEPT TO LK-OUT-INTERCEPT.
034100     MOVE WS-R-SQUARED TO LK-OUT-R-SQUARED.
034200 300-EXIT.
034300     EXIT.
034400
034500******************************************************************
034600* 400-CALC-PAIRED-T - PAIRED T-TEST ON THE MEAN DIFFERENCE.      *
034700* A FIXED CRITICAL VALUE OF 1.96 STANDS IN FOR THE TABLE LOOKUP  *
034800* - THIS SHOP DOES NOT COMPUTE EXACT P-VALUES IN BATCH.          *
034900******************************************************************
035000*
035100 400-CALC-PAIRED-T.
035200     MOVE "400-CALC-PAIRED-T" TO PARA-NAME.
035300* NO SPREAD IN THE DIFFERENCES, OR TOO FEW PAIRS TO TEST -
035400* CALL IT NOT SIGNIFICANT RATHER THAN DIVIDE BY A ZERO SD
035500     IF WS-SD-D = 0 OR LK-N < 2
035600         MOVE 0 TO WS-PAIRED-T
035700         MOVE "NO " TO LK-OUT-SIGNIFICANT
035800         GO TO 400-EXIT.
035900
036000* PAIRED T = MEAN DIFFERENCE / STANDARD ERROR OF THE MEAN
036100* DIFFERENCE, WHERE THE STANDARD ERROR IS SD-D OVER THE
036200* SQUARE ROOT OF N
036300     MOVE LK-N TO WS-SQRT-IN.
036400     PERFORM 900-CALC-SQUARE-ROOT THRU 900-EXIT.
036500     COMPUTE WS-PAIRED-T ROUNDED =
036600         WS-MEAN-D / (WS-SD-D / WS-SQRT-OUT).
036700
036800* 1.96 STANDS IN FOR THE TWO-TAILED 5% CRITICAL VALUE FROM
036900* THE T-TABLE AT LARGE N - GOOD ENOUGH FOR THIS SHOP'S
037000* BATCH REPORT, WHICH FLAGS SIGNIFICANCE BUT NEVER PRINTS
037100* AN EXACT P-VALUE
037200     IF WS-PAIRED-T > 1.96 OR WS-PAIRED-T < -1.96
037300         MOVE "YES" TO LK-OUT-SIGNIFICANT
037400     ELSE
037500         MOVE "NO " TO LK-OUT-SIGNIFICANT.
037600
037700* HAND BACK THE T STATISTIC AND THE YES/NO SIGNIFICANCE FLAG
037800     MOVE WS-PAIRED-T TO LK-OUT-PAIRED-T.
037900 400-EXIT.
038000     EXIT.
038100
038200******************************************************************
038300* 900-CALC-SQUARE-ROOT - NEWTON-RAPHSON, NO INTRINSIC FUNCTION.  *
038400******************************************************************
038500*
038600*----------------------------------------------------------*
038700* SHARED NEWTON-RAPHSON SQUARE ROOT, SAME ITERATION AS QCSTATS
038800* - USED THREE TIMES IN THIS PROGRAM (BLAND-ALTMAN SD, THE
038900* PEARSON DENOMINATOR, AND THE PAIRED-T STANDARD ERROR)
039000*----------------------------------------------------------*
039100 900-CALC-SQUARE-ROOT.
039200     MOVE "900-CALC-SQUARE-ROOT" TO PARA-NAME.
039300* DEFENSIVE EXIT - NONE OF THE THREE CALLERS SHOULD EVER PASS
039400* A NEGATIVE INPUT, BUT A ZERO INPUT (A PERFECTLY FLAT GROUP)
039500* IS A NORMAL CASE AND MUST NOT FALL THROUGH TO THE ITERATION
039600     IF WS-SQRT-IN NOT GREATER THAN 0
039700         MOVE 0 TO WS-SQRT-OUT
039800         GO TO 900-EXIT.
039900* SEED THE GUESS WITH THE INPUT ITSELF
040000     MOVE WS-SQRT-IN TO WS-SQRT-GUESS.
040100     PERFORM 910-SQRT-ITERATE THRU 910-EXIT
040200         VARYING WS-SQRT-SUB FROM 1 BY 1 UNTIL WS-SQRT-SUB > 20.
040300     MOVE WS-SQRT-GUESS TO WS-SQRT-OUT.
040400 900-EXIT.
040500     EXIT.
040600
040700*
040800* ONE NEWTON STEP, CALLED TWENTY TIMES BY 900 ABOVE
040900 910-SQRT-ITERATE.
041000     COMPUTE WS-SQRT-GUESS ROUNDED =
041100         (WS-SQRT-GUESS + (WS-SQRT-IN / WS-SQRT-GUESS)) / 2.
041200 910-EXIT.
041300     EXIT.
041400
