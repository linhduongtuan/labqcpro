000100******************************************************************
000200*    COPYBOOK    QCRECS                                         *
000300*    NAMED RECORD LAYOUTS FOR THE DAILY QC FILE, THE METHOD-     *
000400*    COMPARISON PAIR FILE, THE VIOLATION FILE AND THE SUMMARY    *
000500*    FILE.  THE FD IN EACH PROGRAM CARRIES THE RAW PIC X BUFFER  *
000600*    -  THIS MEMBER SUPPLIES THE WORKING COPY MOVED IN/OUT OF    *
000700*    IT ON EVERY READ/WRITE.                                    *
000800******************************************************************
000900 01  QC-DATA-REC.
001000     05  QC-ANALYTE              PIC X(10).
001100     05  QC-DATE.
001200         10  QC-DATE-YYYY        PIC 9(4).
001300         10  QC-DATE-MM          PIC 9(2).
001400         10  QC-DATE-DD          PIC 9(2).
001500     05  QC-RUN-NO               PIC 9(5).
001600     05  QC-VALUE                PIC 9(4)V9(4).
001700     05  FILLER                  PIC X(2).
001800
001900 01  PAIR-DATA-REC.
002000     05  PR-ANALYTE              PIC X(10).
002100     05  PR-SAMPLE-NO            PIC 9(4).
002200     05  PR-METHOD-A             PIC 9(4)V9(4).
002300     05  PR-METHOD-B             PIC 9(4)V9(4).
002400
002500 01  VIOL-DATA-REC.
002600     05  VL-ANALYTE              PIC X(10).
002700     05  VL-RUN-NO               PIC 9(5).
002800     05  VL-RULE                 PIC X(8).
002900     05  VL-SEVERITY             PIC X(8).
003000     05  VL-VALUE                PIC +9(4).9(4).
003100     05  VL-DESC                 PIC X(38).
003200     05  FILLER                  PIC X(1).
003300
003400 01  SUMM-DATA-REC.
003500     05  SM-ANALYTE              PIC X(10).
003600     05  SM-N                    PIC 9(5).
003700     05  SM-MEAN                 PIC 9(4).9(4).
003800     05  SM-SD                   PIC 9(2).9(4).
003900     05  SM-CV-PCT               PIC 9(3).9(2).
004000     05  SM-BIAS-PCT             PIC +9(3).9(2).
004100     05  SM-TEA-PCT              PIC 9(2).9(2).
004200     05  SM-SIGMA                PIC +9(3).9(2).
004300     05  SM-QUALITY              PIC X(12).
004400     05  FILLER                  PIC X(12).
