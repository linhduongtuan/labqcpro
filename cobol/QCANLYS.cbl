000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  QCANLYS.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/06/89.
000700 DATE-COMPILED. 02/06/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    C H A N G E   L O G                                        *
001100*--------------------------------------------------------------*
001200* 020689 JS  ORIGINAL PROGRAM - DAILY QUALITY CONTROL BATCH DRIVERQCA89   
001300* 020689 JS  READS THE QC-FILE, CONTROL BREAKS ON ANALYTE, CALLS  QCA89   
001400* 020689 JS  QCRULES/QCDETECT PER VALUE AND QCSTATS AT THE BREAK  QCA89   
001500* 030189 JS  ADDED VIOLATION-FILE AND SUMMARY-FILE OUTPUTS PER    QCA89   
001600* 030189 JS  LAB DIRECTOR REQUEST - ONE LINE PER HIT, ONE LINE    QCA89   
001700* 030189 JS  PER ANALYTE GROUP SUMMARY                            QCA89   
001800* 041289 RH  ADDED PRINTED REPORT (REPORT-FILE) - QA WANTED A     QCA89   
001900* 041289 RH  HARD-COPY BINDER IN ADDITION TO THE TWO FLAT FILES   QCA89   
002000* 052289 RH  ADDED MEDIAN/MAD CALCULATION AHEAD OF THE SCAN SO    QCA89   
002100* 052289 RH  QCDETECT DOES NOT HAVE TO SORT THE GROUP ITSELF      QCA89   
002200* 090590 JS  BUBBLE SORT OF THE WORK COPY ADDED FOR 560-CALC-     QCA90   
002300* 090590 JS  MEDIAN-MAD - ORIGINAL VALUE TABLE ORDER IS PRESERVED QCA90   
002400* 071592 RH  ADDED SECOND PASS OVER PAIR-FILE FOR METHOD          QCA92   
002500* 071592 RH  COMPARISON - CALLS QCCOMPR AT THE PR-ANALYTE BREAK   QCA92   
002600* 071592 RH  PER LAB DIRECTOR REQUEST QA-0290                     QCA92   
002700* 081593 JS  ADDED OVERALL DISPOSITION (ACCEPT/REVIEW/REJECT) TO  QCA93   
002800* 081593 JS  THE SUMMARY LINE AND THE PRINTED STATISTICS SECTION  QCA93   
002900* 112398 RH  Y2K REVIEW - WS-DATE WINDOWED AT CENTURY PER STANDARDQCA98   
003000* 112398 RH  SHOP CUTOVER RULE, YY LESS THAN 50 IS 20XX           QCA98   
003100* 030599 RH  VERIFIED REPORT PAGE HEADER OVER CENTURY BOUNDARY    QCA99   
003200* 042503 JS  RECOMPILED UNDER NEW PROCLIB, NO LOGIC CHANGE        QCA03   
003300* 091505 RH  VIOLATION-BUFFER-TABLE RAISED FROM 200 TO 500 ROWS - QCA05   
003400* 091505 RH  CREATININE POOL HAD MORE HITS THAN THE TABLE HELD    QCA05   
003500* 031508 JS  REVIEWED FOR COBOL DEVELOPMENT CENTER STANDARDS AUDITQCA08   
003600* 052612 RH  QA-0604 - 710-WRITE-VIOL-SECTION NOW PRINTS THE      QCA12   
003700* 052612 RH  TOTAL VIOLATIONS LINE EVEN WHEN THE GROUP HAD ZERO   QCA12   
003800* 052612 RH  HITS - WS-VIOL-TOTAL-REC ADDED PER LAB QA AUDIT      QCA12   
003900* 052612 RH  QA-0605 - EXPANDED INLINE DOCUMENTATION PER LAB QA   QCA12   
004000* 052612 RH  AUDIT FINDING - NO LOGIC CHANGE, COMMENTARY ONLY,    QCA12   
004100* 052612 RH  SEE EACH PARAGRAPH BANNER BELOW                      QCA12   
004200******************************************************************
004300*    P R O G R A M   O V E R V I E W                            *
004400*--------------------------------------------------------------*
004500* QCANLYS IS THE MAIN DRIVER FOR THE DAILY QUALITY CONTROL BATCH.
004600* IT MAKES TWO SEPARATE PASSES:
004700*
004800*   PASS 1 (100-MAINLINE) READS QC-FILE IN ANALYTE/RUN-NUMBER
004900*   ORDER, CALLS QCRULES AND QCDETECT FOR EVERY VALUE, AND AT
005000*   EACH ANALYTE BREAK CALLS QCSTATS TO GRADE THE GROUP.
005100*
005200*   PASS 2 (500-MAINLINE-PAIRS) READS PAIR-FILE IN ANALYTE ORDER
005300*   AND AT EACH BREAK CALLS QCCOMPR FOR THE METHOD-COMPARISON
005400*   STATISTICS.  THE TWO PASSES SHARE NOTHING BUT THE ANALYTE-
005500*   RESULT-TABLE, WHICH IS WHY THE PAIR-FILE IS PRIMED AT
005600*   000-HOUSEKEEPING ALONGSIDE QC-FILE AND NOT READ INSIDE PASS 1.
005700*
005800*   650-PRINT-ALL-ANALYTES THEN WALKS THE RESULT TABLE ONE TIME
005900*   AND PRINTS THE VIOLATION, STATISTICS AND COMPARISON SECTIONS
006000*   FOR EACH ANALYTE IN TURN, SO THE PRINTED BINDER READS TOP TO
006100*   BOTTOM BY ANALYTE REGARDLESS OF WHICH PASS COMPUTED WHAT.
006200
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-390.
006600 OBJECT-COMPUTER. IBM-390.
006700 SPECIAL-NAMES.
006800     C01 IS NEXT-PAGE.
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200* UT-S- PREFIX IS THE SHOP'S STANDARD LOGICAL NAME FOR A
007300* UTILITY SEQUENTIAL DATASET - MATCHES THE DD NAME IN THE
007400* PROCLIB MEMBER THIS PROGRAM RUNS UNDER
007500     SELECT SYSOUT
007600     ASSIGN TO UT-S-SYSOUT
007700       ORGANIZATION IS SEQUENTIAL.
007800
007900* QC-FILE-STATUS IS TESTED EXPLICITLY BY 180-READ-QC-FILE'S
008000* AT END CLAUSE, NOT JUST BY THE 88-LEVEL
008100     SELECT QC-FILE
008200     ASSIGN TO UT-S-QCFILE
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS QC-FILE-STATUS.
008500
008600     SELECT PAIR-FILE
008700     ASSIGN TO UT-S-PAIRFILE
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS PAIR-FILE-STATUS.
009000
009100* OFCODE IS SHARED BY ALL THREE OUTPUT FILES - THEY ARE NEVER
009200* READ BACK IN THIS PROGRAM, SO ONE SHARED STATUS FIELD IS
009300* ENOUGH TO CATCH A WRITE ERROR ON ANY OF THEM
009400* THREE OUTPUT WORK FILES FOLLOW - VIOLATION-FILE FEEDS THE
009500* EXCEPTION LISTING, SUMMARY-FILE FEEDS DOWNSTREAM TREND JOBS,
009600* REPORT-FILE IS THE PRINTED QC BINDER ITSELF
009700     SELECT VIOLATION-FILE
009800     ASSIGN TO UT-S-VIOLFILE
009900       ACCESS MODE IS SEQUENTIAL
010000       FILE STATUS IS OFCODE.
010100
010200     SELECT SUMMARY-FILE
010300     ASSIGN TO UT-S-SUMMFILE
010400       ACCESS MODE IS SEQUENTIAL
010500       FILE STATUS IS OFCODE.
010600
010700     SELECT REPORT-FILE
010800     ASSIGN TO UT-S-QCRPT
010900       ACCESS MODE IS SEQUENTIAL
011000       FILE STATUS IS OFCODE.
011100
011200 DATA DIVISION.
011300 FILE SECTION.
011400* SYSOUT CARRIES THE PRINTED BINDER - HEADERS, VIOLATION LINES,
011500* STATISTICS LINES, COMPARISON LINES AND GRAND TOTALS ALL SHARE
011600* THIS ONE 130-BYTE PRINT LINE
011700 FD  SYSOUT
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 130 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS SYSOUT-REC.
012300 01  SYSOUT-REC  PIC X(130).
012400
012500****** DAILY QC RESULTS FILE - ONE RECORD PER CONTROL-MATERIAL
012600****** RUN, SORTED BY ANALYTE THEN RUN NUMBER BY THE LIS EXTRACT
012700 FD  QC-FILE
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 33 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS QC-FILE-REC.
013300 01  QC-FILE-REC                 PIC X(33).
013400
013500****** SPLIT-SAMPLE METHOD-COMPARISON PAIRS - SORTED BY ANALYTE
013600 FD  PAIR-FILE
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 30 CHARACTERS
014000     BLOCK CONTAINS 0 RECORDS
014100     DATA RECORD IS PAIR-FILE-REC.
014200 01  PAIR-FILE-REC                PIC X(30).
014300
014400****** ONE RECORD PER RULE/DETECTOR HIT POSTED DURING THE SCAN
014500 FD  VIOLATION-FILE
014600     RECORDING MODE IS F
014700     LABEL RECORDS ARE STANDARD
014800     RECORD CONTAINS 80 CHARACTERS
014900     BLOCK CONTAINS 0 RECORDS
015000     DATA RECORD IS VIOLATION-FILE-REC.
015100 01  VIOLATION-FILE-REC           PIC X(80).
015200
015300****** ONE RECORD PER ANALYTE GROUP - STATISTICS AND DISPOSITION
015400 FD  SUMMARY-FILE
015500     RECORDING MODE IS F
015600     LABEL RECORDS ARE STANDARD
015700     RECORD CONTAINS 80 CHARACTERS
015800     BLOCK CONTAINS 0 RECORDS
015900     DATA RECORD IS SUMMARY-FILE-REC.
016000 01  SUMMARY-FILE-REC             PIC X(80).
016100
016200****** PRINTED QC BINDER - PAGE HEADER, VIOLATIONS, STATISTICS
016300****** AND METHOD-COMPARISON SECTIONS, GRAND TOTALS AT THE END
016400* REPORT-FILE IS THE PRINTED BINDER ITSELF - 130 BYTES TO MATCH
016500* SYSOUT SO THE SAME WS- PRINT RECORDS SERVE BOTH THE SPOOLED
016600* REPORT COPY AND THE JOB-LOG CONSOLE COPY WITHOUT REDEFINING
016700 FD  REPORT-FILE
016800     RECORDING MODE IS F
016900     LABEL RECORDS ARE STANDARD
017000     RECORD CONTAINS 132 CHARACTERS
017100     BLOCK CONTAINS 0 RECORDS
017200     DATA RECORD IS RPT-REC.
017300 01  RPT-REC                      PIC X(132).
017400
017500 WORKING-STORAGE SECTION.
017600 77  ZERO-VAL                    PIC 9(1) COMP VALUE 0.
017700 77  ONE-VAL                     PIC 9(1) COMP VALUE 1.
017800
017900* WORKING SUBSCRIPTS AND SCRATCH FIELDS FOR 560-CALC-MEDIAN-MAD
018000* AND ITS SUB-PARAGRAPHS - NOT USED OUTSIDE THAT ONE ROUTINE
018100 01  MISC-FIELDS.
018200* WS-SUB IS ALSO REUSED AS THE OUTER-LOOP VARYING SUBSCRIPT AT
018300* 300-SCAN-QC-GROUP'S HIT-TABLE WALK - NOT JUST THE SORT
018400     05  WS-SUB                  PIC 9(5) COMP.
018500     05  WS-SUB2                 PIC 9(5) COMP.
018600     05  WS-SWAP-VALUE           PIC 9(4)V9(4) COMP-3.
018700* MED-LO/MED-HI POINT AT THE ONE OR TWO MIDDLE ELEMENTS OF THE
018800* SORTED WORK TABLE - SET BY DIVIDE REMAINDER AT 568/569
018900     05  WS-MED-LO               PIC 9(5) COMP.
019000     05  WS-MED-HI               PIC 9(5) COMP.
019100     05  WS-DEV-VALUE            PIC S9(4)V9(4) COMP-3.
019200* 1 MEANS ODD COUNT, 0 MEANS EVEN - TESTED RIGHT AFTER THE
019300* DIVIDE AT 568-EXTRACT-MEDIAN AND 569-EXTRACT-MAD
019400     05  WS-ODD-EVEN-REM         PIC 9(1) COMP.
019500
019600* ONLY QC-FILE AND PAIR-FILE ARE READ TO END-OF-FILE - THE
019700* OUTPUT FILES USE OFCODE JUST TO CATCH AN UNEXPECTED WRITE ERR
019800 01  FILE-STATUS-CODES.
019900     05  QC-FILE-STATUS          PIC X(2).
020000         88  QC-FILE-EOF         VALUE "10".
020100     05  PAIR-FILE-STATUS        PIC X(2).
020200         88  PAIR-FILE-EOF       VALUE "10".
020300     05  OFCODE                  PIC X(2).
020400         88  CODE-WRITE          VALUE SPACES.
020500
020600* LK-RESET-SW IS PASSED TO QCDETECT ON LINKAGE - SET TO Y AT
020700* THE START OF EVERY NEW ANALYTE GROUP SO THE CUSUM/EWMA STATE
020800* IN THAT SUBPROGRAM DOES NOT CARRY OVER FROM THE PRIOR GROUP
020900 01  FLAGS-AND-SWITCHES.
021000     05  MORE-QC-DATA-SW         PIC X(1) VALUE "Y".
021100         88  NO-MORE-QC-DATA     VALUE "N".
021200     05  MORE-PAIR-DATA-SW       PIC X(1) VALUE "Y".
021300         88  NO-MORE-PAIR-DATA   VALUE "N".
021400     05  LK-RESET-SW             PIC X(1) VALUE "Y".
021500         88  LK-RESET-GROUP      VALUE "Y".
021600
021700* HOLD-ANALYTE DRIVES THE QC-FILE BREAK, HOLD-PAIR-ANALYTE THE
021800* SEPARATE PAIR-FILE BREAK - THE TWO PASSES DO NOT RUN TOGETHER
021900 01  WS-HOLD-ANALYTE             PIC X(10).
022000 01  WS-HOLD-PAIR-ANALYTE        PIC X(10).
022100 01  WS-TARGET-MEAN              PIC 9(4)V9(4).
022200 01  WS-TARGET-SD                PIC 9(2)V9(4).
022300 01  WS-TEA-PCT                  PIC 9(2)V9(2).
022400
022500* QCRECS - QC-FILE/PAIR-FILE RECORD LAYOUTS.  QCPARM - PER-
022600* ANALYTE TARGET MEAN/SD/TEA TABLE LOADED AT 000-HOUSEKEEPING.
022700* QCVTAB/QCPTAB - THE RUNNING VALUE AND PAIR TABLES PASSED TO
022800* QCRULES/QCDETECT/QCCOMPR ON LINKAGE.  QCHITS - THE HIT TABLE
022900* QCRULES AND QCDETECT FILL IN, SHARED SO EACH CAN SEE THE
023000* OTHER'S RESULT FOR THE SAME VALUE.  ABENDREC - PRINT LAYOUT
023100* FOR 1000-ABEND-RTN.
023200 COPY QCRECS.
023300 COPY QCPARM.
023400 COPY QCVTAB.
023500 COPY QCPTAB.
023600 COPY QCHITS.
023700 COPY ABENDREC.
023800
023900* WORK COPY OF THE VALUE TABLE SORTED ASCENDING, BUILT ONCE PER
024000* GROUP SO 560-CALC-MEDIAN-MAD DOES NOT DISTURB QV-VALUE ORDER -
024100* QCRULES/QCDETECT NEED THE RUN-NUMBER ORDER PRESERVED
024200 01  SORT-WORK-TABLE.
024300     05  SORT-WORK-ROW OCCURS 500 TIMES INDEXED BY SW-IDX.
024400         10  SW-VALUE            PIC 9(4)V9(4).
024500 01  SORT-WORK-TABLE-R REDEFINES SORT-WORK-TABLE.
024600     05  SW-RAW-ROW OCCURS 500 TIMES
024700                    INDEXED BY SWR-IDX   PIC X(8).
024800
024900* SET BY 560-CALC-MEDIAN-MAD ONCE PER GROUP, PASSED TO QCDETECT
025000* ON LINKAGE FOR THE MODIFIED Z-SCORE OUTLIER CHECK
025100 01  WS-GROUP-MEDIAN             PIC 9(4)V9(4).
025200 01  WS-GROUP-MAD                PIC 9(4)V9(4).
025300
025400* RUN-WIDE TOTALS FOR THE CONSOLE MESSAGE AT 900-CLEANUP, PLUS
025500* THE PER-GROUP SUMS QCSTATS NEEDS FOR MEAN/SD
025600* N-VALUES/N-PAIRS RESET AT EVERY GROUP BREAK, THE SUM PAIR
025700* FEEDS QCSTATS - EVERYTHING FROM TOTAL-QC-READ DOWN RUNS FOR
025800* THE WHOLE JOB AND ONLY PRINTS ONCE, AT 900-CLEANUP
025900 01  COUNTERS-AND-ACCUMULATORS.
026000     05  WS-N-VALUES             PIC 9(5) COMP.
026100     05  WS-N-PAIRS              PIC 9(5) COMP.
026200* COMP-3 HERE, NOT COMP - THESE TWO CARRY MORE DIGITS THAN A
026300* BINARY FULLWORD HOLDS RELIABLY ON THIS SHOP'S HARDWARE
026400     05  WS-SUM-X                PIC S9(9)V9(8) COMP-3.
026500     05  WS-SUM-X2               PIC S9(11)V9(8) COMP-3.
026600     05  WS-TOTAL-QC-READ        PIC 9(7) COMP.
026700     05  WS-TOTAL-PAIR-READ      PIC 9(7) COMP.
026800     05  WS-TOTAL-VIOL-CRIT      PIC 9(5) COMP.
026900     05  WS-TOTAL-VIOL-WARN      PIC 9(5) COMP.
027000* GROUP-VIOL-CRIT/WARN ZERO OUT AT EVERY ANALYTE BREAK - THE
027100* TOTAL- COUNTERS ABOVE THEM DO NOT
027200     05  WS-GROUP-VIOL-CRIT      PIC 9(3) COMP.
027300     05  WS-GROUP-VIOL-WARN      PIC 9(3) COMP.
027400     05  WS-ANALYTE-COUNT        PIC 9(2) COMP.
027500* PAGES/LINES DRIVE 790-CHECK-PAGINATION - LINES STARTS AT 99
027600* SO THE VERY FIRST WRITE FORCES A PAGE HEADER
027700     05  WS-PAGES                PIC 9(3) COMP VALUE 0.
027800     05  WS-LINES                PIC 9(3) COMP VALUE 99.
027900
028000* RESULTS CARRIED FORWARD PER ANALYTE UNTIL THE REPORT SECTION
028100* PRINTS THEM - ONE ROW PER ANALYTE IN THE PARAMETER TABLE
028200 01  ANALYTE-RESULT-TABLE.
028300     05  ANALYTE-RESULT-ROW OCCURS 2 TIMES INDEXED BY AR-IDX.
028400         10  AR-ANALYTE          PIC X(10).
028500* N THROUGH AR-QUALITY - THE QCSTATS RETURN AREA, MOVED HERE
028600* VERBATIM AT 550-GROUP-BREAK-QC
028700         10  AR-N                PIC 9(5) COMP.
028800         10  AR-MEAN             PIC 9(4)V9(4).
028900         10  AR-SD               PIC 9(2)V9(4).
029000         10  AR-CV-PCT           PIC 9(3)V9(2).
029100         10  AR-BIAS-PCT         PIC S9(3)V9(2).
029200         10  AR-SIGMA            PIC S9(3)V9(2).
029300         10  AR-QUALITY          PIC X(12).
029400* VALID-SW IS OFF WHEN THE GROUP HAD FEWER THAN 2 VALUES -
029500* QCSTATS CANNOT GRADE A GROUP THAT SMALL
029600         10  AR-VALID-SW         PIC X(1).
029700         10  AR-DISPOSITION      PIC X(8).
029800* CRIT/WARN COUNTS AND THE START/COUNT SLICE INTO
029900* VIOLATION-BUFFER-TABLE BELOW - FILLED IN AS 330-WRITE-
030000* VIOLATION RUNS, READ BACK BY 710-WRITE-VIOL-SECTION
030100         10  AR-VIOL-CRIT        PIC 9(3) COMP.
030200         10  AR-VIOL-WARN        PIC 9(3) COMP.
030300         10  AR-VIOL-START       PIC 9(5) COMP.
030400         10  AR-VIOL-COUNT       PIC 9(5) COMP.
030500* N-PAIRS THROUGH COMPR-VALID-SW - THE QCCOMPR RETURN AREA,
030600* MOVED HERE AT 590-GROUP-BREAK-PAIRS, THE SECOND PASS
030700         10  AR-N-PAIRS          PIC 9(5) COMP.
030800* PAIR COUNT DRIVES WHETHER 750-WRITE-COMPR-SECTION PRINTS REAL
030900* NUMBERS OR THE WS-NO-COMPR-REC 'NO METHOD COMPARISON DATA' LINE
031000         10  AR-MEAN-DIFF        PIC S9(4)V9(4).
031100         10  AR-SD-DIFF          PIC 9(4)V9(4).
031200         10  AR-LOA-LO           PIC S9(4)V9(4).
031300         10  AR-LOA-HI           PIC S9(4)V9(4).
031400         10  AR-PCT-IN-LOA       PIC 9(3)V9(2).
031500         10  AR-PEARSON-R        PIC S9(1)V9(4).
031600         10  AR-SLOPE            PIC S9(3)V9(4).
031700         10  AR-INTERCEPT        PIC S9(4)V9(4).
031800         10  AR-R-SQUARED        PIC 9(1)V9(4).
031900         10  AR-PAIRED-T         PIC S9(3)V9(2).
032000         10  AR-SIGNIFICANT      PIC X(3).
032100         10  AR-COMPR-VALID-SW   PIC X(1).
032200 01  ANALYTE-RESULT-ROW-RAW REDEFINES ANALYTE-RESULT-TABLE.
032300     05  AR-RAW-ROW OCCURS 2 TIMES
032400                    INDEXED BY ARR-IDX   PIC X(151).
032500
032600* FLAT BUFFER OF EVERY VIOLATION POSTED ACROSS ALL ANALYTES -
032700* AR-VIOL-START/AR-VIOL-COUNT SLICE THIS TABLE FOR THE PRINTED
032800* REPORT SO THE REPORT SECTION DOES NOT RE-READ VIOLATION-FILE
032900* HOLDS EVERY VIOLATION HIT ACROSS ALL ANALYTES FOR THIS RUN -
033000* WS-VIOL-COUNT IS THE ROW POINTER, RESET AT EACH ANALYTE BREAK
033100* IN 550-GROUP-BREAK-QC SO 710-WRITE-VIOL-SECTION ONLY SEES
033200* THE ROWS BELONGING TO THE ANALYTE IT IS CURRENTLY PRINTING
033300 01  VIOLATION-BUFFER-TABLE.
033400     05  VIOLATION-BUFFER-ROW OCCURS 500 TIMES INDEXED BY VB-IDX.
033500         10  VB-ANALYTE          PIC X(10).
033600         10  VB-RUN-NO           PIC 9(5).
033700         10  VB-RULE             PIC X(8).
033800         10  VB-SEVERITY         PIC X(8).
033900         10  VB-VALUE            PIC S9(4)V9(4).
034000         10  VB-DESC             PIC X(38).
034100 01  VIOLATION-BUFFER-ROW-RAW REDEFINES VIOLATION-BUFFER-TABLE.
034200     05  VB-RAW-ROW OCCURS 500 TIMES
034300                    INDEXED BY VBR-IDX   PIC X(77).
034400
034500 01  WS-VIOL-COUNT               PIC 9(5) COMP VALUE 0.
034600
034700* TODAY'S DATE - WINDOWED AT THE CENTURY PER THE 112398 Y2K
034800* REVIEW (SEE CHANGE LOG) - THIS SHOP DOES NOT USE FUNCTION
034900* CURRENT-DATE, ACCEPT FROM DATE IS THE HOUSE STANDARD
035000 01  WS-TODAY-DATE-AREA.
035100     05  WS-DATE                 PIC 9(6).
035200 01  WS-TODAY-DATE-FIELDS REDEFINES WS-TODAY-DATE-AREA.
035300     05  WS-TODAY-YY             PIC 9(2).
035400     05  WS-TODAY-MM             PIC 9(2).
035500     05  WS-TODAY-DD             PIC 9(2).
035600 01  WS-TODAY-CCYY               PIC 9(4).
035700
035800* PAGE HEADER LINE - PRINTS AT THE TOP OF EVERY PAGE OF THE
035900* BINDER, RUN DATE ON THE LEFT, PROGRAM TITLE IN THE CENTER,
036000* PAGE NUMBER JUSTIFIED RIGHT SO THE LAB CAN COLLATE THE
036100* PRINTOUT BACK INTO ORDER IF IT GETS DROPPED
036200* PAGE-TOP BANNER LINE - LAB NAME, RUN DATE AND PAGE NUMBER,
036300* WRITTEN BY 700-WRITE-PAGE-HDR AT THE TOP OF EVERY NEW PAGE
036400 01  WS-HDR-REC.
036500     05  FILLER                  PIC X(1) VALUE SPACE.
036600     05  HDR-DATE.
036700         10  HDR-MM              PIC 9(2).
036800         10  DASH-1              PIC X(1) VALUE "/".
036900         10  HDR-DD              PIC 9(2).
037000         10  DASH-2              PIC X(1) VALUE "/".
037100         10  HDR-CCYY            PIC 9(4).
037200     05  FILLER                  PIC X(12) VALUE SPACES.
037300     05  FILLER                  PIC X(44) VALUE
037400         "DAILY QUALITY CONTROL ANALYSIS - QCANLYS".
037500     05  FILLER                  PIC X(19)
037600                   VALUE "PAGE NUMBER:" JUSTIFIED RIGHT.
037700     05  PAGE-NBR-O              PIC ZZ9.
037800     05  FILLER                  PIC X(47) VALUE SPACES.
037900
038000* ANALYTE BREAK HEADER - PRINTED ONCE PER CONTROL BREAK AT
038100* 550-GROUP-BREAK-QC SO THE READER KNOWS WHICH ANALYTE THE
038200* VIOLATION, STATISTICS AND COMPARISON SECTIONS BELOW BELONG TO
038300 01  WS-ANALYTE-HDR-REC.
038400     05  FILLER                  PIC X(3) VALUE SPACES.
038500     05  FILLER                  PIC X(10) VALUE "ANALYTE: ".
038600     05  ANALYTE-HDR-O           PIC X(10).
038700     05  FILLER                  PIC X(109) VALUE SPACES.
038800
038900* COLUMN HEADINGS FOR THE VIOLATION DETAIL LINES - ONLY PRINTED
039000* WHEN THE GROUP ACTUALLY HAD A HIT, SEE 710-WRITE-VIOL-SECTION -
039100* NO SENSE HEADING A SECTION THAT SAYS NO VIOLATIONS FOUND
039200 01  WS-VIOL-COLM-HDR-REC.
039300     05  FILLER                  PIC X(5)  VALUE SPACES.
039400     05  FILLER                  PIC X(8)  VALUE "RUN-NO".
039500     05  FILLER                  PIC X(10) VALUE "RULE".
039600     05  FILLER                  PIC X(10) VALUE "SEVERITY".
039700     05  FILLER                  PIC X(14) VALUE "VALUE".
039800     05  FILLER                  PIC X(38) VALUE "DESCRIPTION".
039900     05  FILLER                  PIC X(47) VALUE SPACES.
040000
040100* ONE LINE PER ENTRY IN THE AR-HIT-TABLE BUILT BY QCRULES AND
040200* QCDETECT - RUN-NO TIES THE HIT BACK TO THE QC-TRANS-REC THAT
040300* CAUSED IT, VD-VALUE-O CARRIES A SIGN SO THE READER CAN SEE
040400* HIGH VS LOW AT A GLANCE WITHOUT OPENING THE RAW DATA FILE
040500 01  WS-VIOL-DETAIL-REC.
040600     05  FILLER                  PIC X(5)  VALUE SPACES.
040700     05  VD-RUN-NO-O             PIC ZZZZ9.
040800     05  FILLER                  PIC X(3)  VALUE SPACES.
040900     05  VD-RULE-O               PIC X(8).
041000     05  FILLER                  PIC X(2)  VALUE SPACES.
041100     05  VD-SEVERITY-O           PIC X(8).
041200     05  FILLER                  PIC X(2)  VALUE SPACES.
041300     05  VD-VALUE-O              PIC +9999.9999.
041400     05  FILLER                  PIC X(3)  VALUE SPACES.
041500     05  VD-DESC-O               PIC X(38).
041600     05  FILLER                  PIC X(8)  VALUE SPACES.
041700
041800* CLEAN-GROUP MESSAGE - 710-WRITE-VIOL-SECTION SUBSTITUTES THIS
041900* FOR THE COLUMN HEADER AND DETAIL LINES WHEN THE GROUP HAD NO
042000* HITS AT ALL, BUT THE TOTALS LINE BELOW STILL PRINTS SO THE
042100* ANALYTE'S ZERO COUNT IS ON THE RECORD, NOT JUST IMPLIED
042200* PLACEHOLDER LINE WHEN A GROUP HAD ZERO HITS - KEEPS THE BINDER
042300* SHAPE THE SAME FOR EVERY ANALYTE, CLEAN OR NOT
042400 01  WS-NO-VIOL-REC.
042500     05  FILLER                  PIC X(5) VALUE SPACES.
042600     05  FILLER                  PIC X(50)
042700         VALUE "NO RULE OR DETECTOR VIOLATIONS THIS GROUP.".
042800     05  FILLER                  PIC X(77) VALUE SPACES.
042900
043000* VIOLATION TOTALS LINE - REPORTS UNIT #2 REQUIRES THE CRIT/WARN
043100* SPLIT UNDERNEATH THE DETAIL LINES FOR EVERY ANALYTE GROUP, EVEN
043200* WHEN THE GROUP HAD ZERO HITS (PRINTS 0/0 IN THAT CASE)
043300* PER-ANALYTE TOTALS LINE - REPORTS UNIT #2 - PRINTS AT THE
043400* BOTTOM OF EVERY VIOLATION SECTION WHETHER OR NOT ANY HITS WERE
043500* FOUND, SO A GREP OF THE BINDER ALWAYS FINDS ONE TOTALS LINE
043600* PER ANALYTE FOR RECONCILIATION AGAINST THE SUMMARY FILE COUNTS
043700 01  WS-VIOL-TOTAL-REC.
043800     05  FILLER                  PIC X(5)  VALUE SPACES.
043900     05  FILLER                  PIC X(18)
044000         VALUE "TOTAL VIOLATIONS: ".
044100     05  VT-TOTAL-O               PIC ZZ9.
044200     05  FILLER                  PIC X(12) VALUE " (CRITICAL: ".
044300     05  VT-CRIT-O                PIC ZZ9.
044400     05  FILLER                  PIC X(10) VALUE " WARNING: ".
044500     05  VT-WARN-O                PIC ZZ9.
044600     05  FILLER                  PIC X(1)  VALUE ")".
044700     05  FILLER                  PIC X(77) VALUE SPACES.
044800
044900* QC STATISTICS SECTION HEADER - INTRODUCES THE MEAN, SD, CV,
045000* BIAS AND SIX SIGMA GRADE BLOCK BUILT FROM THE QCSTATS RETURN
045100* AREA AT 730-WRITE-STATS-SECTION
045200 01  WS-STATS-HDR-REC.
045300     05  FILLER                  PIC X(5) VALUE SPACES.
045400     05  FILLER                  PIC X(50)
045500         VALUE "QC STATISTICS AND SIX SIGMA GRADE".
045600     05  FILLER                  PIC X(77) VALUE SPACES.
045700
045800* N/MEAN/SD/CV/BIAS/SIGMA IN ONE PRINT LINE - SAME LAYOUT
045900* PHILOSOPHY AS THE OLD BALANCE-LINE REPORTS, LABEL AND VALUE
046000* PAIRED SO THE COLUMNS STAY READABLE WITHOUT A LEGEND
046100* ONE PRINT LINE PER ANALYTE ON THE STATISTICS SECTION - MEAN,
046200* SD, CV%, SIGMA METRIC AND THE ONE-LETTER GRADE COME STRAIGHT
046300* FROM THE QCSTATS LINKAGE FIELDS, ZONED FOR DISPLAY HERE
046400 01  WS-STATS-DETAIL-REC.
046500     05  FILLER                  PIC X(5)   VALUE SPACES.
046600     05  FILLER                  PIC X(4)   VALUE "N: ".
046700     05  SD-N-O                  PIC ZZZZ9.
046800     05  FILLER                  PIC X(3)   VALUE SPACES.
046900     05  FILLER                  PIC X(7)   VALUE "MEAN: ".
047000     05  SD-MEAN-O               PIC ZZZ9.9999.
047100     05  FILLER                  PIC X(2)   VALUE SPACES.
047200     05  FILLER                  PIC X(5)   VALUE "SD: ".
047300     05  SD-SD-O                 PIC ZZ9.9999.
047400     05  FILLER                  PIC X(2)   VALUE SPACES.
047500     05  FILLER                  PIC X(6)   VALUE "CV%: ".
047600     05  SD-CV-O                 PIC ZZ9.99.
047700     05  FILLER                  PIC X(2)   VALUE SPACES.
047800     05  FILLER                  PIC X(8)   VALUE "BIAS%: ".
047900     05  SD-BIAS-O               PIC +ZZ9.99.
048000     05  FILLER                  PIC X(2)   VALUE SPACES.
048100     05  FILLER                  PIC X(8)   VALUE "SIGMA: ".
048200     05  SD-SIGMA-O              PIC +ZZ9.99.
048300     05  FILLER                  PIC X(2)   VALUE SPACES.
048400     05  SD-QUALITY-O            PIC X(12).
048500     05  FILLER                  PIC X(13)  VALUE SPACES.
048600
048700* OVERALL DISPOSITION LINE - ACCEPT/REJECT/REVIEW AS RETURNED
048800* BY QCSTATS, PRINTED SO THE BENCH TECH KNOWS WHETHER TO RELEASE
048900* PATIENT RESULTS FOR THIS RUN WITHOUT DIGGING THROUGH RULES
049000 01  WS-DISP-DETAIL-REC.
049100     05  FILLER                  PIC X(5)  VALUE SPACES.
049200     05  FILLER                  PIC X(22)
049300         VALUE "OVERALL DISPOSITION: ".
049400     05  DD-DISPOSITION-O        PIC X(8).
049500     05  FILLER                  PIC X(97) VALUE SPACES.
049600
049700* METHOD COMPARISON SECTION HEADER - ONLY REACHED WHEN THE
049800* ANALYTE HAD PAIRED RESULTS ON THE COMPARISON FILE, SEE
049900* 750-WRITE-COMPR-SECTION
050000* METHOD-COMPARISON SECTION HEADER - PRINTS FOR EVERY ANALYTE
050100* EVEN WHEN NO PAIR DATA EXISTS, SEE WS-NO-COMPR-REC BELOW
050200 01  WS-COMPR-HDR-REC.
050300     05  FILLER                  PIC X(5) VALUE SPACES.
050400     05  FILLER                  PIC X(50)
050500         VALUE "METHOD COMPARISON STATISTICS".
050600     05  FILLER                  PIC X(77) VALUE SPACES.
050700
050800* FIRST COMPARISON LINE - PAIR COUNT, MEAN DIFFERENCE, SD OF
050900* THE DIFFERENCES AND THE BLAND-ALTMAN LIMITS OF AGREEMENT
051000* RETURNED BY QCCOMPR
051100* FIRST OF TWO COMPARISON PRINT LINES PER ANALYTE - SLOPE,
051200* INTERCEPT AND CORRELATION FROM THE QCCOMPR REGRESSION
051300 01  WS-COMPR-DETAIL-1-REC.
051400     05  FILLER                  PIC X(5)  VALUE SPACES.
051500     05  FILLER                  PIC X(9)  VALUE "PAIRS: ".
051600     05  CD-N-O                  PIC ZZZZ9.
051700     05  FILLER                  PIC X(3)  VALUE SPACES.
051800     05  FILLER                  PIC X(11) VALUE "MEAN-DIFF: ".
051900     05  CD-MEAN-DIFF-O          PIC +ZZZ9.9999.
052000     05  FILLER                  PIC X(2)  VALUE SPACES.
052100     05  FILLER                  PIC X(8)  VALUE "SD-DIFF: ".
052200     05  CD-SD-DIFF-O            PIC ZZZ9.9999.
052300     05  FILLER                  PIC X(2)  VALUE SPACES.
052400     05  FILLER                  PIC X(5)  VALUE "LOA: ".
052500     05  CD-LOA-LO-O             PIC +ZZZ9.9999.
052600     05  FILLER                  PIC X(3)  VALUE " TO".
052700     05  CD-LOA-HI-O             PIC +ZZZ9.9999.
052800     05  FILLER                  PIC X(26) VALUE SPACES.
052900
053000* SECOND COMPARISON LINE - PERCENT OF PAIRS INSIDE THE LOA,
053100* THE REGRESSION STATISTICS (R, SLOPE, INTERCEPT) AND THE
053200* PAIRED T-TEST RESULT WITH ITS SIGNIFICANCE FLAG
053300* SECOND COMPARISON PRINT LINE - BIAS AND SD OF THE DIFFERENCES,
053400* PRINTED DIRECTLY UNDER THE REGRESSION LINE ABOVE
053500 01  WS-COMPR-DETAIL-2-REC.
053600     05  FILLER                  PIC X(5)  VALUE SPACES.
053700     05  FILLER                  PIC X(11) VALUE "PCT-IN-LOA: ".
053800     05  CD-PCT-LOA-O            PIC ZZ9.99.
053900     05  FILLER                  PIC X(2)  VALUE SPACES.
054000     05  FILLER                  PIC X(3)  VALUE "R: ".
054100     05  CD-R-O                  PIC +9.9999.
054200     05  FILLER                  PIC X(2)  VALUE SPACES.
054300     05  FILLER                  PIC X(9)  VALUE "SLOPE: ".
054400     05  CD-SLOPE-O              PIC +ZZ9.9999.
054500     05  FILLER                  PIC X(2)  VALUE SPACES.
054600     05  FILLER                  PIC X(11) VALUE "INTERCEPT: ".
054700     05  CD-INTER-O              PIC +ZZZ9.9999.
054800     05  FILLER                  PIC X(2)  VALUE SPACES.
054900     05  FILLER                  PIC X(3)  VALUE "T: ".
055000     05  CD-T-O                  PIC +ZZ9.99.
055100     05  FILLER                  PIC X(2)  VALUE SPACES.
055200     05  CD-SIG-O                PIC X(3).
055300     05  FILLER                  PIC X(16) VALUE SPACES.
055400
055500* SUBSTITUTE LINE WHEN THE ANALYTE HAS NO COMPARISON PAIRS -
055600* KEEPS THE SECTION FROM PRINTING BLANK OR GARBAGE FIGURES
055700* PLACEHOLDER WHEN AR-COMPR-VALID-SW IS NOT 'Y' - FEWER THAN TWO
055800* PAIRS OR NO PAIR-FILE ROWS AT ALL FOR THIS ANALYTE
055900 01  WS-NO-COMPR-REC.
056000     05  FILLER                  PIC X(5) VALUE SPACES.
056100     05  FILLER                  PIC X(50)
056200         VALUE "NO METHOD COMPARISON PAIRS THIS ANALYTE.".
056300     05  FILLER                  PIC X(77) VALUE SPACES.
056400
056500* END-OF-JOB TOTALS HEADER - PRINTED ONCE AT 760-WRITE-GRAND-
056600* TOTALS AFTER THE LAST ANALYTE GROUP HAS BEEN PROCESSED
056700* BANNER ABOVE THE FINAL GRAND-TOTALS PAGE, WRITTEN ONCE AT
056800* 760-WRITE-GRAND-TOTALS AFTER THE LAST ANALYTE HAS PRINTED
056900 01  WS-GRAND-TOTALS-HDR-REC.
057000     05  FILLER                  PIC X(5) VALUE SPACES.
057100     05  FILLER                  PIC X(50)
057200         VALUE "BATCH GRAND TOTALS".
057300     05  FILLER                  PIC X(77) VALUE SPACES.
057400
057500* BATCH-WIDE RECORD COUNTS AND VIOLATION COUNTS - GIVES THE
057600* LAB SUPERVISOR A ONE-LINE SUMMARY OF THE WHOLE RUN WITHOUT
057700* HAVING TO ADD UP EVERY ANALYTE'S TOTALS LINE BY HAND
057800* FINAL PAGE OF THE BINDER - ONE LINE PER RUN-WIDE COUNTER,
057900* MATCHING THE CONSOLE DISPLAY TOTALS WRITTEN AT 900-CLEANUP
058000 01  WS-GRAND-TOTALS-REC.
058100     05  FILLER                  PIC X(5)  VALUE SPACES.
058200     05  FILLER                  PIC X(13) VALUE "QC READ: ".
058300     05  GT-QC-READ-O            PIC ZZZZZZ9.
058400     05  FILLER                  PIC X(3)  VALUE SPACES.
058500     05  FILLER                  PIC X(14) VALUE "PAIRS READ: ".
058600     05  GT-PAIR-READ-O          PIC ZZZZZZ9.
058700     05  FILLER                  PIC X(3)  VALUE SPACES.
058800     05  FILLER                  PIC X(9)  VALUE "CRIT: ".
058900     05  GT-VIOL-CRIT-O          PIC ZZZZ9.
059000     05  FILLER                  PIC X(3)  VALUE SPACES.
059100     05  FILLER                  PIC X(8)  VALUE "WARN: ".
059200     05  GT-VIOL-WARN-O          PIC ZZZZ9.
059300     05  FILLER                  PIC X(65) VALUE SPACES.
059400
059500* SPACER LINE - USED BETWEEN SECTIONS SO THE BINDER DOESN'T
059600* READ AS ONE SOLID BLOCK OF PRINT
059700* SPACER LINE MOVED AHEAD OF WRITE WHEREVER A PLAIN BLANK ROW
059800* IS NEEDED THAT ISN'T ALREADY COVERED BY AN AFTER ADVANCING 2
059900 01  WS-BLANK-LINE.
060000     05  FILLER                  PIC X(132) VALUE SPACES.
060100
060200* MAIN DRIVER TAKES NO PARAMETERS - IT IS THE TOP OF THE JOB
060300* STEP, NOT A CALLED SUBPROGRAM LIKE QCRULES/QCDETECT/QCSTATS/
060400* QCCOMPR BELOW IT
060500 LINKAGE SECTION.
060600
060700*----------------------------------------------------------*
060800* TWO SEPARATE PASSES - QC-FILE DRIVES THE WESTGARD/CUSUM/
060900* EWMA SCAN AND THE STATISTICS SECTION, THEN PAIR-FILE DRIVES
061000* THE METHOD-COMPARISON SECTION.  BOTH ROLL UP INTO THE SAME
061100* ANALYTE-RESULT-TABLE SO 650-PRINT-ALL-ANALYTES CAN PRINT
061200* ONE COMBINED SECTION PER ANALYTE AT THE END.
061300*----------------------------------------------------------*
061400 PROCEDURE DIVISION.
061500* OPEN THE FILES, PRIME THE READ-AHEAD ON BOTH INPUT FILES
061600     PERFORM 000-HOUSEKEEPING   THRU 000-EXIT.
061700     PERFORM 100-MAINLINE       THRU 100-EXIT
061800             UNTIL NO-MORE-QC-DATA.
061900* LAST GROUP HAS NO TRAILING BREAK RECORD TO TRIGGER ON, SO
062000* IT IS CLOSED OUT EXPLICITLY HERE
062100     PERFORM 550-GROUP-BREAK-QC THRU 550-EXIT.
062200     PERFORM 500-MAINLINE-PAIRS THRU 500-EXIT
062300             UNTIL NO-MORE-PAIR-DATA.
062400* SAME REASONING AS THE QC-FILE BREAK ABOVE, FOR THE LAST
062500* PAIR GROUP
062600     PERFORM 590-GROUP-BREAK-PAIRS THRU 590-EXIT.
062700     PERFORM 650-PRINT-ALL-ANALYTES THRU 650-EXIT
062800             VARYING AR-IDX FROM 1 BY 1
062900             UNTIL AR-IDX > WS-ANALYTE-COUNT.
063000* GRAND TOTALS PAGE COMES AFTER EVERY ANALYTE HAS PRINTED
063100     PERFORM 760-WRITE-GRAND-TOTALS THRU 760-EXIT.
063200     PERFORM 900-CLEANUP THRU 900-EXIT.
063300     MOVE +0 TO RETURN-CODE.
063400     GOBACK.
063500
063600******************************************************************
063700*  000-HOUSEKEEPING - OPEN FILES, PRIME THE READ-AHEAD, SET UP   *
063800* THE REPORT DATE AND CLEAR ALL WORKING TABLES FOR THE RUN.      *
063900******************************************************************
064000 000-HOUSEKEEPING.
064100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
064200* CONSOLE BOOKEND MESSAGE - OPERATIONS WATCHES FOR THE
064300* MATCHING END-OF-JOB MESSAGE AT 900-CLEANUP
064400     DISPLAY "******** BEGIN JOB QCANLYS ********".
064500* SYSTEM DATE FOR THE PAGE HEADER - WINDOWED BELOW PER THE
064600* 112398 Y2K REVIEW, SHOP RULE IS YY < 50 MEANS 20XX
064700     ACCEPT WS-DATE FROM DATE.
064800* WS-TODAY-DATE-FIELDS REDEFINES THE RAW YYMMDD SO THE MM/DD
064900* CAN BE MOVED STRAIGHT INTO THE HEADER RECORD WITHOUT EDITING
065000     MOVE WS-TODAY-MM TO HDR-MM.
065100     MOVE WS-TODAY-DD TO HDR-DD.
065200     IF WS-TODAY-YY < 50
065300         COMPUTE WS-TODAY-CCYY = 2000 + WS-TODAY-YY
065400     ELSE
065500         COMPUTE WS-TODAY-CCYY = 1900 + WS-TODAY-YY.
065600     MOVE WS-TODAY-CCYY TO HDR-CCYY.
065700
065800* CLEAR EVERY RUN-WIDE TABLE AND COUNTER BEFORE THE FIRST
065900* RECORD IS READ - THIS PROGRAM IS RUN FRESH EVERY BATCH CYCLE
066000     INITIALIZE COUNTERS-AND-ACCUMULATORS, ANALYTE-RESULT-TABLE,
066100                VIOLATION-BUFFER-TABLE.
066200     MOVE 0 TO WS-VIOL-COUNT WS-ANALYTE-COUNT.
066300     MOVE 1 TO WS-PAGES.
066400     MOVE 99 TO WS-LINES.
066500
066600     PERFORM 800-OPEN-FILES     THRU 800-EXIT.
066700* PRIME THE READ - 100-MAINLINE'S BREAK LOGIC NEEDS ONE RECORD
066800* ALREADY IN HAND BEFORE THE PERFORM UNTIL LOOP STARTS
066900     PERFORM 180-READ-QC-FILE   THRU 180-EXIT.
067000* AN EMPTY INPUT FILE IS A LIS EXTRACT PROBLEM, NOT SOMETHING
067100* THIS PROGRAM CAN RECOVER FROM - FORCE THE ABEND
067200     IF NO-MORE-QC-DATA
067300         MOVE "EMPTY QC INPUT FILE" TO ABEND-REASON
067400         GO TO 1000-ABEND-RTN.
067500* SEED THE BREAK FIELD FROM THE FIRST RECORD SO 190-CHECK-
067600* ANALYTE-BREAK DOES NOT FALSELY TRIP ON RECORD ONE
067700     MOVE QC-ANALYTE TO WS-HOLD-ANALYTE.
067800
067900* PAIR-FILE IS READ ONE-AHEAD JUST LIKE QC-FILE, SAME REASON
068000     PERFORM 580-READ-PAIR-FILE THRU 580-EXIT.
068100 000-EXIT.
068200     EXIT.
068300
068400******************************************************************
068500* 100-MAINLINE - ONE ITERATION PER QC-FILE RECORD.  BREAK ON     *
068600* ANALYTE CHANGE, LOAD THE VALUE, SCAN IT AGAINST EVERY RULE     *
068700* AND DETECTOR, READ THE NEXT RECORD.                            *
068800******************************************************************
068900 100-MAINLINE.
069000     MOVE "100-MAINLINE" TO PARA-NAME.
069100* DID THIS RECORD START A NEW ANALYTE? IF SO, ROLL UP THE
069200* GROUP THAT JUST ENDED BEFORE TOUCHING THE NEW ONE
069300     PERFORM 190-CHECK-ANALYTE-BREAK THRU 190-EXIT.
069400     PERFORM 200-LOAD-QC-VALUE       THRU 200-EXIT.
069500* SCAN AGAINST EVERY WESTGARD RULE AND SEQUENTIAL DETECTOR NOW
069600* THAT THE VALUE HAS BEEN APPENDED TO THE GROUP'S VALUE TABLE
069700     PERFORM 300-SCAN-QC-GROUP       THRU 300-EXIT.
069800     PERFORM 180-READ-QC-FILE        THRU 180-EXIT.
069900 100-EXIT.
070000     EXIT.
070100
070200 180-READ-QC-FILE.
070300     MOVE "180-READ-QC-FILE" TO PARA-NAME.
070400* AT-END SETS THE SWITCH THAT DRIVES 100-MAINLINE'S PERFORM
070500* UNTIL - NO SEPARATE EOF FLAG PARAGRAPH NEEDED
070600* QC-DATA-REC IS THE QCRECS COPYBOOK LAYOUT - ANALYTE, RUN
070700* NUMBER AND RESULT VALUE, ONE ROW PER CONTROL-MATERIAL RUN
070800     READ QC-FILE INTO QC-DATA-REC
070900         AT END MOVE "N" TO MORE-QC-DATA-SW
071000         GO TO 180-EXIT
071100     END-READ.
071200     ADD 1 TO WS-TOTAL-QC-READ.
071300 180-EXIT.
071400     EXIT.
071500
071600 190-CHECK-ANALYTE-BREAK.
071700     MOVE "190-CHECK-ANALYTE-BREAK" TO PARA-NAME.
071800* N-VALUES > 0 GUARDS AGAINST TRIGGERING A BREAK ON THE VERY
071900* FIRST RECORD OF THE JOB, WHEN THERE IS NO PRIOR GROUP YET
072000* ANALYTE-BREAK CHECK RUNS BEFORE THE NEW VALUE IS LOADED SO
072100* THE GROUP JUST FINISHED IS ROLLED UP WITH ITS OWN DATA INTACT
072200     IF WS-N-VALUES > 0
072300             AND QC-ANALYTE NOT EQUAL WS-HOLD-ANALYTE
072400         PERFORM 550-GROUP-BREAK-QC THRU 550-EXIT
072500         MOVE QC-ANALYTE TO WS-HOLD-ANALYTE
072600         MOVE 0 TO WS-N-VALUES WS-GROUP-VIOL-CRIT
072700                   WS-GROUP-VIOL-WARN
072800         MOVE 0 TO WS-SUM-X WS-SUM-X2.
072900 190-EXIT.
073000     EXIT.
073100
073200******************************************************************
073300* 200-LOAD-QC-VALUE - APPENDS THE CURRENT RECORD TO THE GROUP'S  *
073400* VALUE TABLE AND ROLLS THE RUNNING SUMS FOR QCSTATS.            *
073500******************************************************************
073600 200-LOAD-QC-VALUE.
073700     MOVE "200-LOAD-QC-VALUE" TO PARA-NAME.
073800* RUN NUMBER WITHIN THE GROUP - QCRULES/QCDETECT INDEX THE
073900* VALUE TABLE BY THIS COUNT, NOT BY THE RAW QC-RUN-NO FIELD
074000     ADD 1 TO WS-N-VALUES.
074100* TABLE SIZED TO 500 PER GROUP - THE 091505 FIX RAISED THIS
074200* FROM 200 AFTER CREATININE OUTGREW IT (SEE CHANGE LOG)
074300     IF WS-N-VALUES > 500
074400         MOVE "QC-VALUE-TABLE OVERFLOW - OVER 500 IN GROUP"
074500                                        TO ABEND-REASON
074600         MOVE QC-ANALYTE               TO ACTUAL-VAL
074700         GO TO 1000-ABEND-RTN.
074800     MOVE QC-RUN-NO TO QV-RUN-NO(WS-N-VALUES).
074900     MOVE QC-VALUE  TO QV-VALUE(WS-N-VALUES).
075000* RUNNING SUM/SUM-OF-SQUARES CARRIED HERE RATHER THAN
075100* RECOMPUTED IN QCSTATS - QCSTATS TAKES THE FINISHED SUMS AT
075200* THE GROUP BREAK BELOW
075300     ADD QC-VALUE TO WS-SUM-X.
075400     COMPUTE WS-SUM-X2 ROUNDED =
075500             WS-SUM-X2 + (QC-VALUE * QC-VALUE).
075600 200-EXIT.
075700     EXIT.
075800
075900******************************************************************
076000* 300-SCAN-QC-GROUP - LOOKS UP THE ANALYTE'S TARGET MEAN/SD/TEA, *
076100* CALLS QCRULES THEN QCDETECT FOR THE VALUE JUST LOADED, AND     *
076200* WRITES EVERY HIT RETURNED BY EACH CALL BEFORE THE HIT TABLE    *
076300* IS RESET BY THE NEXT CALL.                                     *
076400******************************************************************
076500 300-SCAN-QC-GROUP.
076600     MOVE "300-SCAN-QC-GROUP" TO PARA-NAME.
076700* LOOK UP THIS ANALYTE'S TARGET MEAN/SD/TEA% BEFORE CALLING
076800* EITHER SUBPROGRAM - BOTH NEED IT ON EVERY CALL
076900     PERFORM 305-FIND-ANALYTE-PARM THRU 305-EXIT.
077000
077100* RESET SWITCH TELLS QCDETECT WHETHER THIS IS THE FIRST VALUE
077200* OF A NEW GROUP SO IT CAN CLEAR ITS CARRIED CUSUM STATE
077300     MOVE "N" TO LK-RESET-SW.
077400     IF WS-N-VALUES = 1
077500         MOVE "Y" TO LK-RESET-SW.
077600
077700* WESTGARD RULES FIRST - THESE LOOK ONLY AT VALUES WITHIN
077800* THE CURRENT GROUP, NO PERSISTENT STATE BETWEEN CALLS
077900     PERFORM 310-CALL-QCRULES THRU 310-EXIT.
078000     PERFORM 330-WRITE-VIOLATION THRU 330-EXIT
078100             VARYING WS-SUB FROM 1 BY 1
078200             UNTIL WS-SUB > QC-HIT-COUNT.
078300
078400* MEDIAN/MAD IS MEANINGLESS BELOW THREE POINTS - QCDETECT'S
078500* OUTLIER CHECK SKIPS ITSELF ON A ZERO MAD ANYWAY, BUT NO
078600* SENSE PAYING FOR THE SORT ON A ONE- OR TWO-VALUE GROUP
078700     IF WS-N-VALUES NOT < 3
078800         PERFORM 560-CALC-MEDIAN-MAD THRU 560-EXIT.
078900* SEQUENTIAL-STATE DETECTORS SECOND - CUSUM/EWMA CARRY STATE
079000* ACROSS CALLS SO THEY MUST SEE VALUES IN RUN-NUMBER ORDER
079100     PERFORM 320-CALL-QCDETECT THRU 320-EXIT.
079200     PERFORM 330-WRITE-VIOLATION THRU 330-EXIT
079300             VARYING WS-SUB FROM 1 BY 1
079400             UNTIL WS-SUB > QC-HIT-COUNT.
079500 300-EXIT.
079600     EXIT.
079700
079800 305-FIND-ANALYTE-PARM.
079900     MOVE "305-FIND-ANALYTE-PARM" TO PARA-NAME.
080000* LINEAR SEARCH OF THE PARAMETER TABLE - IT ONLY HOLDS A
080100* HANDFUL OF ANALYTES, NO NEED FOR A BINARY SEARCH
080200* QC-PARAMETER-TABLE WAS LOADED ONCE AT 000-HOUSEKEEPING FROM
080300* THE QCPARM COPYBOOK - TARGET MEAN/SD/TEA% NEVER CHANGE MID-RUN
080400* ABEND ON A MISS RATHER THAN SKIPPING THE VALUE - AN ANALYTE
080500* WITH NO TARGET MEANS THE LIS EXTRACT AND PARAMETER TABLE
080600* HAVE FALLEN OUT OF SYNC, WHICH NO AMOUNT OF SCANNING FIXES
080700* QP-IDX WALKS QC-PARM-TABLE LOOKING FOR THIS ANALYTE'S TARGET
080800* MEAN/SD - LOADED ONCE AT 000-HOUSEKEEPING FROM THE PARM FILE
080900     SET QP-IDX TO 1.
081000     SEARCH QC-PARM-ROW
081100         AT END
081200             MOVE "ANALYTE NOT IN QC-PARAMETER-TABLE"
081300                                        TO ABEND-REASON
081400             MOVE QC-ANALYTE           TO ACTUAL-VAL
081500             GO TO 1000-ABEND-RTN
081600         WHEN QP-ANALYTE(QP-IDX) = QC-ANALYTE
081700             MOVE QP-TARGET-MEAN(QP-IDX) TO WS-TARGET-MEAN
081800             MOVE QP-TARGET-SD(QP-IDX)   TO WS-TARGET-SD
081900             MOVE QP-TEA-PCT(QP-IDX)     TO WS-TEA-PCT.
082000 305-EXIT.
082100     EXIT.
082200
082300 310-CALL-QCRULES.
082400     MOVE "310-CALL-QCRULES" TO PARA-NAME.
082500* PASSES THE WHOLE VALUE TABLE, NOT JUST THE LATEST VALUE -
082600* SOME WESTGARD RULES (2-2S, 4-1S, 10-X) LOOK BACK SEVERAL RUNS
082700* HITS COME BACK IN QC-HIT-TABLE (QCHITS COPYBOOK) - QC-HIT-
082800* COUNT TELLS 330-WRITE-VIOLATION HOW MANY ROWS TO POST
082900     CALL "QCRULES" USING QC-VALUE-TABLE, WS-N-VALUES,
083000             WS-TARGET-MEAN, WS-TARGET-SD, QC-HIT-TABLE.
083100 310-EXIT.
083200     EXIT.
083300
083400 320-CALL-QCDETECT.
083500     MOVE "320-CALL-QCDETECT" TO PARA-NAME.
083600* SAME VALUE TABLE, PLUS THE MEDIAN/MAD AND RESET SWITCH THIS
083700* SUBPROGRAM NEEDS THAT QCRULES DOES NOT
083800* QCDETECT APPENDS ITS OWN HITS TO THE SAME QC-HIT-TABLE -
083900* QCRULES' ENTRIES WERE ALREADY DRAINED BY THE FIRST
084000* 330-WRITE-VIOLATION CALL ABOVE, SO THE TABLE STARTS EMPTY
084100     CALL "QCDETECT" USING QC-VALUE-TABLE, WS-N-VALUES,
084200             WS-TARGET-MEAN, WS-TARGET-SD, WS-GROUP-MEDIAN,
084300             WS-GROUP-MAD, LK-RESET-SW, QC-HIT-TABLE.
084400 320-EXIT.
084500     EXIT.
084600
084700 330-WRITE-VIOLATION.
084800     MOVE "330-WRITE-VIOLATION" TO PARA-NAME.
084900* ONE HIT BECOMES TWO RECORDS - A ROW IN THE IN-MEMORY BUFFER
085000* FOR THE PRINTED REPORT, AND A LINE ON VIOLATION-FILE FOR
085100* WHATEVER DOWNSTREAM JOB PICKS UP THE FLAT-FILE FEED
085200* 500-ROW CAP MATCHES QCPTAB - SILENTLY DROPPING A HIT PAST
085300* THE CAP IS PREFERABLE TO ABENDING MID-REPORT ON A BUSY DAY
085400     IF WS-VIOL-COUNT < 500
085500* BUFFER ROW FIRST - THIS IS WHAT 715-WRITE-VIOL-DETAIL-PT
085600* READS BACK WHEN THE PRINTED REPORT REACHES THIS ANALYTE
085700         ADD 1 TO WS-VIOL-COUNT
085800         MOVE QC-ANALYTE
085900                               TO VB-ANALYTE(WS-VIOL-COUNT)
086000         MOVE QV-RUN-NO(WS-N-VALUES)
086100                               TO VB-RUN-NO(WS-VIOL-COUNT)
086200* RULE/SEVERITY/VALUE/DESC ALL CAME BACK FROM WHICHEVER
086300* SUBPROGRAM POSTED THE HIT AT WS-SUB IN QC-HIT-TABLE
086400         MOVE QH-RULE(WS-SUB)            TO VB-RULE(WS-VIOL-COUNT)
086500         MOVE QH-SEVERITY(WS-SUB)
086600                               TO VB-SEVERITY(WS-VIOL-COUNT)
086700         MOVE QH-VALUE(WS-SUB)
086800                               TO VB-VALUE(WS-VIOL-COUNT)
086900         MOVE QH-DESC(WS-SUB)            TO VB-DESC(WS-VIOL-COUNT)
087000
087100* SAME SIX FIELDS AGAIN INTO THE VIOL-DATA-REC LAYOUT - ONE
087200* COPY GOES TO MEMORY FOR PRINTING, ONE GOES TO THE FLAT FILE
087300         MOVE QC-ANALYTE                 TO VL-ANALYTE
087400         MOVE QV-RUN-NO(WS-N-VALUES)      TO VL-RUN-NO
087500         MOVE QH-RULE(WS-SUB)             TO VL-RULE
087600         MOVE QH-SEVERITY(WS-SUB)         TO VL-SEVERITY
087700         MOVE QH-VALUE(WS-SUB)            TO VL-VALUE
087800         MOVE QH-DESC(WS-SUB)             TO VL-DESC
087900
088000         WRITE VIOLATION-FILE-REC FROM VIOL-DATA-REC
088100
088200* GROUP COUNTERS FEED THE ANALYTE ROLL-UP, TOTAL COUNTERS
088300* FEED THE GRAND-TOTALS PAGE AT THE END OF THE REPORT
088400         IF QH-SEVERITY(WS-SUB) = "CRITICAL"
088500             ADD 1 TO WS-GROUP-VIOL-CRIT WS-TOTAL-VIOL-CRIT
088600         ELSE
088700             ADD 1 TO WS-GROUP-VIOL-WARN WS-TOTAL-VIOL-WARN.
088800 330-EXIT.
088900     EXIT.
089000
089100******************************************************************
089200* 550-GROUP-BREAK-QC - CALLS QCSTATS FOR THE GROUP JUST ENDED,   *
089300* DECIDES THE OVERALL DISPOSITION AND WRITES THE SUMMARY-FILE    *
089400* RECORD.  THE RESULT ROW IS SAVED FOR THE PRINTED REPORT.       *
089500******************************************************************
089600 550-GROUP-BREAK-QC.
089700     MOVE "550-GROUP-BREAK-QC" TO PARA-NAME.
089800* ONE ROW PER ANALYTE IN THE RESULT TABLE - THE PARAMETER
089900* TABLE ORDER, NOT THE ORDER ANALYTES ARRIVE IN THE QC-FILE
090000     ADD 1 TO WS-ANALYTE-COUNT.
090100     SET AR-IDX TO WS-ANALYTE-COUNT.
090200     MOVE WS-HOLD-ANALYTE TO AR-ANALYTE(AR-IDX).
090300
090400* QCSTATS TAKES THE SUMS 200-LOAD-QC-VALUE ACCUMULATED - IT
090500* DOES NOT RESCAN THE VALUE TABLE ITSELF
090600     CALL "QCSTATS" USING WS-N-VALUES, WS-SUM-X, WS-SUM-X2,
090700* N/SUM/SUM-SQ/TARGET-MEAN/TEA% GO IN, THE FULL RETURN AREA
090800* BELOW COMES BACK - SEE QCSTATS' OWN LINKAGE FOR THE FORMULAS
090900             WS-TARGET-MEAN, WS-TEA-PCT,
091000             AR-MEAN(AR-IDX), AR-SD(AR-IDX), AR-CV-PCT(AR-IDX),
091100             AR-BIAS-PCT(AR-IDX), AR-SIGMA(AR-IDX),
091200             AR-QUALITY(AR-IDX), AR-VALID-SW(AR-IDX).
091300
091400* VIOLATION COUNTS FOR THIS GROUP WERE TALLIED AS EACH HIT WAS
091500* POSTED AT 330-WRITE-VIOLATION ABOVE - JUST COPY THEM ACROSS
091600     MOVE WS-N-VALUES        TO AR-N(AR-IDX).
091700     MOVE WS-GROUP-VIOL-CRIT TO AR-VIOL-CRIT(AR-IDX).
091800     MOVE WS-GROUP-VIOL-WARN TO AR-VIOL-WARN(AR-IDX).
091900
092000* ANY CRITICAL HIT REJECTS THE WHOLE GROUP - A WARNING ALONE
092100* ONLY DOWNGRADES TO REVIEW, PER LAB DIRECTOR POLICY
092200* DISPOSITION IS SET HERE, NOT IN QCSTATS - QCSTATS ONLY KNOWS
092300* THE SIX SIGMA GRADE, IT HAS NO VISIBILITY INTO RULE HITS
092400     IF WS-GROUP-VIOL-CRIT > 0
092500         MOVE "REJECT  " TO AR-DISPOSITION(AR-IDX)
092600     ELSE
092700         IF WS-GROUP-VIOL-WARN > 0
092800             MOVE "REVIEW  " TO AR-DISPOSITION(AR-IDX)
092900         ELSE
093000             MOVE "ACCEPT  " TO AR-DISPOSITION(AR-IDX).
093100
093200* SUMMARY-FILE GETS THE SAME STATISTICS AS THE PRINTED REPORT -
093300* THIS IS THE FLAT-FILE FEED FOR WHATEVER DOWNSTREAM SYSTEM
093400* WANTS THE NUMBERS WITHOUT PARSING THE PRINT LAYOUT
093500     MOVE WS-HOLD-ANALYTE        TO SM-ANALYTE.
093600     MOVE WS-N-VALUES            TO SM-N.
093700     MOVE AR-MEAN(AR-IDX)        TO SM-MEAN.
093800     MOVE AR-SD(AR-IDX)          TO SM-SD.
093900     MOVE AR-CV-PCT(AR-IDX)      TO SM-CV-PCT.
094000     MOVE AR-BIAS-PCT(AR-IDX)    TO SM-BIAS-PCT.
094100     MOVE WS-TEA-PCT             TO SM-TEA-PCT.
094200     MOVE AR-SIGMA(AR-IDX)       TO SM-SIGMA.
094300     MOVE AR-QUALITY(AR-IDX)     TO SM-QUALITY.
094400* ONE SUMMARY-FILE LINE PER ANALYTE, WRITTEN AS THE GROUP
094500* CLOSES - DOWNSTREAM LIS FEEDS OFF THIS FLAT FILE
094600     WRITE SUMMARY-FILE-REC FROM SUMM-DATA-REC.
094700
094800* CONSOLE ECHO SO OPERATIONS CAN SEE A REJECT WITHOUT WAITING
094900* FOR THE PRINTED REPORT
095000* REJECT SHOWS UP ON THE JOB LOG THE MOMENT IT HAPPENS -
095100* NO NEED TO WAIT FOR THE PRINTED BINDER TO COME OFF THE PRINTER
095200     DISPLAY "ANALYTE " WS-HOLD-ANALYTE " DISPOSITION "
095300             AR-DISPOSITION(AR-IDX).
095400 550-EXIT.
095500     EXIT.
095600
095700******************************************************************
095800* 560-CALC-MEDIAN-MAD - COPIES THE VALUE TABLE INTO THE SORT     *
095900* WORK TABLE, BUBBLE-SORTS IT ASCENDING AND DERIVES THE MEDIAN   *
096000* AND MEDIAN ABSOLUTE DEVIATION FOR THE GROUP SO FAR.            *
096100******************************************************************
096200 560-CALC-MEDIAN-MAD.
096300     MOVE "560-CALC-MEDIAN-MAD" TO PARA-NAME.
096400* FIRST PASS - COPY, SORT, TAKE THE MIDDLE VALUE FOR THE
096500* MEDIAN
096600     PERFORM 562-COPY-TO-SORT-WORK THRU 562-EXIT
096700             VARYING WS-SUB FROM 1 BY 1
096800             UNTIL WS-SUB > WS-N-VALUES.
096900     PERFORM 564-BUBBLE-SORT-PASS THRU 564-EXIT
097000             VARYING WS-SUB FROM 1 BY 1
097100             UNTIL WS-SUB NOT < WS-N-VALUES.
097200     PERFORM 568-EXTRACT-MEDIAN THRU 568-EXIT.
097300
097400***** SECOND PASS - REPLACE EACH WORK-TABLE ENTRY WITH ITS
097500***** ABSOLUTE DEVIATION FROM THE MEDIAN JUST FOUND, RE-SORT
097600***** AND PULL THE MIDDLE VALUE AGAIN FOR THE MAD.
097700* SECOND PASS OVERWRITES THE SAME WORK TABLE WITH DEVIATIONS
097800* FROM THE MEDIAN - QV-VALUE ITSELF IS NEVER TOUCHED
097900     PERFORM 567-CALC-DEVIATIONS-PT THRU 567-EXIT
098000             VARYING WS-SUB FROM 1 BY 1
098100             UNTIL WS-SUB > WS-N-VALUES.
098200     PERFORM 564-BUBBLE-SORT-PASS THRU 564-EXIT
098300             VARYING WS-SUB FROM 1 BY 1
098400             UNTIL WS-SUB NOT < WS-N-VALUES.
098500     PERFORM 569-EXTRACT-MAD THRU 569-EXIT.
098600 560-EXIT.
098700     EXIT.
098800
098900 562-COPY-TO-SORT-WORK.
099000* PLAIN COPY, ONE ELEMENT PER CALL, VARIED BY THE CALLER
099100* CALLED ONCE PER ELEMENT BY THE PERFORM VARYING ABOVE
099200     MOVE QV-VALUE(WS-SUB) TO SW-VALUE(WS-SUB).
099300 562-EXIT.
099400     EXIT.
099500
099600***** BUBBLE SORT - ONE OUTER PASS.  CALLED REPEATEDLY BY
099700***** 560-CALC-MEDIAN-MAD, N-1 PASSES GUARANTEES ASCENDING ORDER.
099800 564-BUBBLE-SORT-PASS.
099900* ONE INNER PASS BUBBLES THE LARGEST REMAINING VALUE TO THE
100000* TOP OF THE UNSORTED PORTION OF THE TABLE
100100     PERFORM 566-BUBBLE-INNER-PT THRU 566-EXIT
100200             VARYING WS-SUB2 FROM 1 BY 1
100300             UNTIL WS-SUB2 > WS-N-VALUES - WS-SUB.
100400 564-EXIT.
100500     EXIT.
100600
100700 566-BUBBLE-INNER-PT.
100800* OUT OF ORDER - SWAP THE PAIR THROUGH THE SCRATCH FIELD
100900     IF SW-VALUE(WS-SUB2) > SW-VALUE(WS-SUB2 + 1)
101000         MOVE SW-VALUE(WS-SUB2)     TO WS-SWAP-VALUE
101100         MOVE SW-VALUE(WS-SUB2 + 1) TO SW-VALUE(WS-SUB2)
101200         MOVE WS-SWAP-VALUE         TO SW-VALUE(WS-SUB2 + 1).
101300 566-EXIT.
101400     EXIT.
101500
101600 567-CALC-DEVIATIONS-PT.
101700* ABSOLUTE DEVIATION, HAND-CODED SINCE NO INTRINSIC FUNCTION
101800* IS USED ANYWHERE IN THIS SHOP'S CODE
101900     IF SW-VALUE(WS-SUB) NOT LESS THAN WS-GROUP-MEDIAN
102000         COMPUTE SW-VALUE(WS-SUB) ROUNDED =
102100             SW-VALUE(WS-SUB) - WS-GROUP-MEDIAN
102200     ELSE
102300         COMPUTE SW-VALUE(WS-SUB) ROUNDED =
102400             WS-GROUP-MEDIAN - SW-VALUE(WS-SUB).
102500 567-EXIT.
102600     EXIT.
102700
102800***** MIDDLE-VALUE EXTRACTION, ODD/EVEN VIA DIVIDE REMAINDER -
102900***** THIS SHOP DOES NOT USE INTRINSIC FUNCTIONS.
103000 568-EXTRACT-MEDIAN.
103100* ODD COUNT HAS A SINGLE MIDDLE ELEMENT, EVEN COUNT AVERAGES
103200* THE TWO MIDDLE ELEMENTS - STANDARD MEDIAN DEFINITION
103300     DIVIDE WS-N-VALUES BY 2 GIVING WS-MED-LO
103400             REMAINDER WS-ODD-EVEN-REM.
103500     IF WS-ODD-EVEN-REM = 1
103600         ADD 1 TO WS-MED-LO
103700         MOVE SW-VALUE(WS-MED-LO) TO WS-GROUP-MEDIAN
103800     ELSE
103900         MOVE WS-MED-LO TO WS-MED-HI
104000         ADD 1 TO WS-MED-HI
104100         COMPUTE WS-GROUP-MEDIAN ROUNDED =
104200             (SW-VALUE(WS-MED-LO) + SW-VALUE(WS-MED-HI)) / 2.
104300 568-EXIT.
104400     EXIT.
104500
104600 569-EXTRACT-MAD.
104700* SAME ODD/EVEN LOGIC AS 568-EXTRACT-MEDIAN, BUT PULLING THE
104800* MIDDLE OF THE DEVIATION TABLE INSTEAD OF THE RAW VALUES
104900     DIVIDE WS-N-VALUES BY 2 GIVING WS-MED-LO
105000             REMAINDER WS-ODD-EVEN-REM.
105100     IF WS-ODD-EVEN-REM = 1
105200         ADD 1 TO WS-MED-LO
105300         MOVE SW-VALUE(WS-MED-LO) TO WS-GROUP-MAD
105400     ELSE
105500         MOVE WS-MED-LO TO WS-MED-HI
105600         ADD 1 TO WS-MED-HI
105700         COMPUTE WS-GROUP-MAD ROUNDED =
105800             (SW-VALUE(WS-MED-LO) + SW-VALUE(WS-MED-HI)) / 2.
105900 569-EXIT.
106000     EXIT.
106100
106200******************************************************************
106300*  500-MAINLINE-PAIRS / 580-READ-PAIR-FILE / 590-GROUP-BREAK-    *
106400*  PAIRS - SECOND PASS OVER THE METHOD-COMPARISON PAIR FILE,     *
106500*  BREAKING ON PR-ANALYTE AND CALLING QCCOMPR AT EACH BREAK.     *
106600******************************************************************
106700 500-MAINLINE-PAIRS.
106800     MOVE "500-MAINLINE-PAIRS" TO PARA-NAME.
106900* SAME BREAK PATTERN AS 190-CHECK-ANALYTE-BREAK ABOVE, ONE
107000* GROUP AT A TIME, BUT DRIVEN OFF PR-ANALYTE ON THE SEPARATE
107100* PAIR-FILE PASS RATHER THAN QC-ANALYTE
107200     IF WS-N-PAIRS > 0
107300             AND PR-ANALYTE NOT EQUAL WS-HOLD-PAIR-ANALYTE
107400         PERFORM 590-GROUP-BREAK-PAIRS THRU 590-EXIT
107500         MOVE PR-ANALYTE TO WS-HOLD-PAIR-ANALYTE
107600         MOVE 0 TO WS-N-PAIRS.
107700
107800     ADD 1 TO WS-N-PAIRS.
107900* SAME 500-ROW CAP AS THE QC VALUE TABLE - PAIR VOLUMES RUN
108000* WELL UNDER THIS IN PRACTICE
108100     IF WS-N-PAIRS > 500
108200         MOVE "PAIR-VALUE-TABLE OVERFLOW - OVER 500 IN GROUP"
108300                                        TO ABEND-REASON
108400         MOVE PR-ANALYTE                TO ACTUAL-VAL
108500         GO TO 1000-ABEND-RTN.
108600* METHOD A IS THE ROUTINE/REFERENCE METHOD, METHOD B THE NEW
108700* OR COMPARISON METHOD - QCCOMPR ASSUMES THAT ORDER THROUGHOUT
108800     MOVE PR-SAMPLE-NO  TO PV-SAMPLE-NO(WS-N-PAIRS).
108900     MOVE PR-METHOD-A   TO PV-METHOD-A(WS-N-PAIRS).
109000     MOVE PR-METHOD-B   TO PV-METHOD-B(WS-N-PAIRS).
109100
109200     PERFORM 580-READ-PAIR-FILE THRU 580-EXIT.
109300 500-EXIT.
109400     EXIT.
109500
109600 580-READ-PAIR-FILE.
109700     MOVE "580-READ-PAIR-FILE" TO PARA-NAME.
109800* SEPARATE EOF SWITCH FROM QC-FILE - THE TWO PASSES RUN ONE
109900* AFTER THE OTHER, NOT INTERLEAVED
110000     READ PAIR-FILE INTO PAIR-DATA-REC
110100         AT END MOVE "N" TO MORE-PAIR-DATA-SW
110200         GO TO 580-EXIT
110300     END-READ.
110400     ADD 1 TO WS-TOTAL-PAIR-READ.
110500 580-EXIT.
110600     EXIT.
110700
110800******************************************************************
110900*  590-GROUP-BREAK-PAIRS - CALLS QCCOMPR FOR THE ANALYTE'S PAIR  *
111000*  GROUP JUST ENDED AND FOLDS THE RESULT INTO THE SAME RESULT    *
111100*  ROW THAT 550-GROUP-BREAK-QC BUILT FOR THAT ANALYTE.           *
111200******************************************************************
111300 590-GROUP-BREAK-PAIRS.
111400     MOVE "590-GROUP-BREAK-PAIRS" TO PARA-NAME.
111500* PAIR-FILE ANALYTES MUST ALREADY HAVE A ROW FROM THE QC PASS
111600* - IF NOT FOUND, THIS ANALYTE HAS NO QC RESULTS TO ATTACH TO
111700     PERFORM 595-FIND-RESULT-ROW THRU 595-EXIT.
111800* NOT FOUND - AN ANALYTE IN THE PAIR FILE WITH NO MATCHING QC
111900* RESULTS IS A DATA PROBLEM UPSTREAM, NOT AN ABEND CONDITION
112000* HERE - JUST SKIP THE METHOD-COMPARISON SECTION FOR IT
112100     IF AR-IDX = 0
112200         GO TO 590-EXIT.
112300
112400* BLAND-ALTMAN AND THE PAIRED T NEED AT LEAST TWO PAIRS TO
112500* SAY ANYTHING - QCCOMPR IS NOT EVEN CALLED BELOW THIS COUNT
112600     IF WS-N-PAIRS < 2
112700         MOVE "N" TO AR-COMPR-VALID-SW(AR-IDX)
112800         GO TO 590-EXIT.
112900
113000* ONE CALL PER ANALYTE GROUP, RETURNS EVERY METHOD-COMPARISON
113100* STATISTIC AT ONCE - BLAND-ALTMAN, PEARSON/OLS AND PAIRED T
113200     CALL "QCCOMPR" USING PAIR-VALUE-TABLE, WS-N-PAIRS,
113300             AR-MEAN-DIFF(AR-IDX), AR-SD-DIFF(AR-IDX),
113400             AR-LOA-LO(AR-IDX), AR-LOA-HI(AR-IDX),
113500             AR-PCT-IN-LOA(AR-IDX), AR-PEARSON-R(AR-IDX),
113600             AR-SLOPE(AR-IDX), AR-INTERCEPT(AR-IDX),
113700             AR-R-SQUARED(AR-IDX), AR-PAIRED-T(AR-IDX),
113800             AR-SIGNIFICANT(AR-IDX).
113900     MOVE WS-N-PAIRS TO AR-N-PAIRS(AR-IDX).
114000     MOVE "Y" TO AR-COMPR-VALID-SW(AR-IDX).
114100 590-EXIT.
114200     EXIT.
114300
114400 595-FIND-RESULT-ROW.
114500     MOVE "595-FIND-RESULT-ROW" TO PARA-NAME.
114600* SEARCH THE SAME RESULT TABLE 550-GROUP-BREAK-QC BUILT -
114700* AR-IDX = 0 ON RETURN MEANS NO MATCH WAS FOUND
114800* SEARCH IS LINEAR AND THE TABLE ONLY HOLDS TWO ANALYTES IN
114900* THIS SHOP'S CURRENT PANEL, SAME REASONING AS 305 ABOVE
115000     SET AR-IDX TO 1.
115100     SEARCH ANALYTE-RESULT-ROW
115200         AT END
115300             SET AR-IDX TO 0
115400         WHEN AR-ANALYTE(AR-IDX) = WS-HOLD-PAIR-ANALYTE
115500             CONTINUE.
115600 595-EXIT.
115700     EXIT.
115800
115900******************************************************************
116000*  650-PRINT-ALL-ANALYTES / 700-790 - PRINTED QC BINDER.  ONE    *
116100*  SECTION PER ANALYTE - VIOLATIONS, STATISTICS, DISPOSITION     *
116200*  AND METHOD COMPARISON - FOLLOWED BY THE GRAND-TOTALS PAGE.    *
116300******************************************************************
116400 650-PRINT-ALL-ANALYTES.
116500     MOVE "650-PRINT-ALL-ANALYTES" TO PARA-NAME.
116600* LEAVE ROOM FOR THE ANALYTE HEADER AND AT LEAST ONE DETAIL
116700* LINE BEFORE FORCING A NEW PAGE - 790-CHECK-PAGINATION
116800* HANDLES MID-SECTION BREAKS THE SAME WAY LOWER DOWN
116900     IF WS-LINES > 45
117000         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
117100* AR-IDX IS SET BY THE CALLER'S PERFORM VARYING LOOP -
117200* THIS PARAGRAPH JUST PRINTS WHATEVER ROW IT POINTS TO
117300     MOVE AR-ANALYTE(AR-IDX) TO ANALYTE-HDR-O.
117400     WRITE RPT-REC FROM WS-ANALYTE-HDR-REC AFTER ADVANCING 2.
117500     ADD 2 TO WS-LINES.
117600
117700* THREE SECTIONS PRINT FOR EVERY ANALYTE IN THIS FIXED ORDER
117800* - VIOLATIONS, THEN STATISTICS, THEN METHOD COMPARISON
117900     PERFORM 710-WRITE-VIOL-SECTION  THRU 710-EXIT.
118000     PERFORM 730-WRITE-STATS-SECTION THRU 730-EXIT.
118100     PERFORM 750-WRITE-COMPR-SECTION THRU 750-EXIT.
118200 650-EXIT.
118300     EXIT.
118400
118500 700-WRITE-PAGE-HDR.
118600     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
118700* NEXT-PAGE IS THE C01 CHANNEL SET UP IN SPECIAL-NAMES ABOVE
118800* - SKIPS TO THE TOP OF THE NEXT PHYSICAL PAGE ON THE PRINTER
118900* FIRST PAGE OF THE JOB SKIPS THE CHANNEL SKIP - THE PRINTER
119000* IS ALREADY SITTING AT THE TOP OF FORM WHEN THE JOB STARTS
119100     IF WS-PAGES > 1
119200         WRITE RPT-REC FROM WS-BLANK-LINE
119300             AFTER ADVANCING NEXT-PAGE
119400     ELSE
119500         WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
119600* PAGE NUMBER PRINTS BEFORE IT IS INCREMENTED BELOW SO PAGE
119700* ONE OF THE REPORT IS LABELED PAGE 1, NOT PAGE 0
119800     MOVE WS-PAGES TO PAGE-NBR-O.
119900     WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING 1.
120000     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
120100     ADD 1 TO WS-PAGES.
120200     MOVE 3 TO WS-LINES.
120300 700-EXIT.
120400     EXIT.
120500
120600 710-WRITE-VIOL-SECTION.
120700     MOVE "710-WRITE-VIOL-SECTION" TO PARA-NAME.
120800* IF THE GROUP HAD NO HITS AT ALL, SKIP THE COLUMN
120900* LOOP AND SAY SO - THE TOTALS LINE STILL PRINTS BELOW SO EVERY
121000* ANALYTE GETS THE SAME "TOTAL VIOLATIONS:" LINE
121100     IF AR-VIOL-CRIT(AR-IDX) = 0 AND AR-VIOL-WARN(AR-IDX) = 0
121200         WRITE RPT-REC FROM WS-NO-VIOL-REC AFTER ADVANCING 1
121300         ADD 1 TO WS-LINES
121400     ELSE
121500         WRITE RPT-REC FROM WS-VIOL-COLM-HDR-REC AFTER ADVANCING 1
121600         ADD 1 TO WS-LINES
121700         PERFORM 790-CHECK-PAGINATION THRU 790-EXIT
121800         PERFORM 715-WRITE-VIOL-DETAIL-PT THRU 715-EXIT
121900                 VARYING WS-SUB FROM 1 BY 1
122000                 UNTIL WS-SUB > WS-VIOL-COUNT
122100     END-IF.
122200
122300* TOTALS LINE - REPORTS UNIT #2 - CRIT/WARN SPLIT IS
122400* ANALYTE ROLL-UP TABLE AS OF THE 550-GROUP-BREAK-QC CONTROL BREAK
122500     COMPUTE VT-TOTAL-O =
122600         AR-VIOL-CRIT(AR-IDX) + AR-VIOL-WARN(AR-IDX).
122700     MOVE AR-VIOL-CRIT(AR-IDX) TO VT-CRIT-O.
122800     MOVE AR-VIOL-WARN(AR-IDX) TO VT-WARN-O.
122900     WRITE RPT-REC FROM WS-VIOL-TOTAL-REC AFTER ADVANCING 1.
123000     ADD 1 TO WS-LINES.
123100     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
123200 710-EXIT.
123300     EXIT.
123400
123500 715-WRITE-VIOL-DETAIL-PT.
123600* THE VIOLATION BUFFER HOLDS EVERY HIT FROM EVERY ANALYTE -
123700* SKIP ROWS BELONGING TO A DIFFERENT ANALYTE THAN THIS SECTION
123800     IF VB-ANALYTE(WS-SUB) = AR-ANALYTE(AR-IDX)
123900* SIX FIELDS, ONE ROW OF THE PRINTED DETAIL LINE - SAME DATA
124000* 330-WRITE-VIOLATION ALREADY WROTE TO VIOLATION-FILE
124100         MOVE VB-RUN-NO(WS-SUB)   TO VD-RUN-NO-O
124200         MOVE VB-RULE(WS-SUB)     TO VD-RULE-O
124300         MOVE VB-SEVERITY(WS-SUB) TO VD-SEVERITY-O
124400         MOVE VB-VALUE(WS-SUB)    TO VD-VALUE-O
124500         MOVE VB-DESC(WS-SUB)     TO VD-DESC-O
124600         WRITE RPT-REC FROM WS-VIOL-DETAIL-REC AFTER ADVANCING 1
124700         ADD 1 TO WS-LINES
124800         PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
124900 715-EXIT.
125000     EXIT.
125100
125200 730-WRITE-STATS-SECTION.
125300     MOVE "730-WRITE-STATS-SECTION" TO PARA-NAME.
125400* STATISTICS SECTION ALWAYS PRINTS, EVEN FOR A GROUP TOO
125500* SMALL FOR QCSTATS TO GRADE - AR-VALID-SW COVERS THAT CASE
125600     WRITE RPT-REC FROM WS-STATS-HDR-REC AFTER ADVANCING 2.
125700     ADD 2 TO WS-LINES.
125800* N/MEAN/SD/CV/BIAS/SIGMA ALL COME STRAIGHT OFF THE ANALYTE
125900* ROLL-UP ROW - QCSTATS FILLED THESE IN AT 550-GROUP-BREAK-QC
126000     MOVE AR-N(AR-IDX)        TO SD-N-O.
126100     MOVE AR-MEAN(AR-IDX)     TO SD-MEAN-O.
126200     MOVE AR-SD(AR-IDX)       TO SD-SD-O.
126300     MOVE AR-CV-PCT(AR-IDX)   TO SD-CV-O.
126400     MOVE AR-BIAS-PCT(AR-IDX) TO SD-BIAS-O.
126500     MOVE AR-SIGMA(AR-IDX)    TO SD-SIGMA-O.
126600     MOVE AR-QUALITY(AR-IDX)  TO SD-QUALITY-O.
126700     WRITE RPT-REC FROM WS-STATS-DETAIL-REC AFTER ADVANCING 1.
126800     ADD 1 TO WS-LINES.
126900* DISPOSITION IS THE LAST FIELD QCSTATS SETS - ACCEPT, REVIEW
127000* OR REJECT PER THE SIX SIGMA GRADE AND WESTGARD HIT COUNT
127100     MOVE AR-DISPOSITION(AR-IDX) TO DD-DISPOSITION-O.
127200     WRITE RPT-REC FROM WS-DISP-DETAIL-REC AFTER ADVANCING 1.
127300     ADD 1 TO WS-LINES.
127400     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
127500 730-EXIT.
127600     EXIT.
127700
127800 750-WRITE-COMPR-SECTION.
127900     MOVE "750-WRITE-COMPR-SECTION" TO PARA-NAME.
128000* METHOD-COMPARISON SECTION HEADER ALWAYS PRINTS SO THE BINDER
128100* LOOKS THE SAME FOR EVERY ANALYTE, EVEN ONES WITH NO PAIRS
128200* ADVANCING 2 LEAVES A BLANK LINE ABOVE EVERY SECTION HEADER -
128300* SAME SPACING CONVENTION AS THE STATISTICS HEADER ABOVE IT
128400     WRITE RPT-REC FROM WS-COMPR-HDR-REC AFTER ADVANCING 2.
128500     ADD 2 TO WS-LINES.
128600* NO VALID PAIR DATA FOR THIS ANALYTE - PRINT THE ONE-LINE
128700* PLACEHOLDER AND SKIP THE DETAIL LINES BELOW ENTIRELY
128800     IF AR-COMPR-VALID-SW(AR-IDX) NOT = "Y"
128900         WRITE RPT-REC FROM WS-NO-COMPR-REC AFTER ADVANCING 1
129000         ADD 1 TO WS-LINES
129100         GO TO 750-EXIT.
129200
129300* FIRST COMPARISON LINE - PAIR COUNT, MEAN DIFFERENCE, SD OF
129400* THE DIFFERENCES AND THE BLAND-ALTMAN LIMITS OF AGREEMENT
129500     MOVE AR-N-PAIRS(AR-IDX)   TO CD-N-O.
129600     MOVE AR-MEAN-DIFF(AR-IDX) TO CD-MEAN-DIFF-O.
129700     MOVE AR-SD-DIFF(AR-IDX)   TO CD-SD-DIFF-O.
129800     MOVE AR-LOA-LO(AR-IDX)    TO CD-LOA-LO-O.
129900     MOVE AR-LOA-HI(AR-IDX)    TO CD-LOA-HI-O.
130000     WRITE RPT-REC FROM WS-COMPR-DETAIL-1-REC AFTER ADVANCING 1.
130100     ADD 1 TO WS-LINES.
130200
130300* SECOND COMPARISON LINE - PCT INSIDE THE LOA, THE REGRESSION
130400* STATISTICS AND THE PAIRED T-TEST RESULT FROM QCCOMPR
130500     MOVE AR-PCT-IN-LOA(AR-IDX) TO CD-PCT-LOA-O.
130600     MOVE AR-PEARSON-R(AR-IDX)  TO CD-R-O.
130700     MOVE AR-SLOPE(AR-IDX)      TO CD-SLOPE-O.
130800     MOVE AR-INTERCEPT(AR-IDX)  TO CD-INTER-O.
130900     MOVE AR-PAIRED-T(AR-IDX)   TO CD-T-O.
131000     MOVE AR-SIGNIFICANT(AR-IDX) TO CD-SIG-O.
131100     WRITE RPT-REC FROM WS-COMPR-DETAIL-2-REC AFTER ADVANCING 1.
131200     ADD 1 TO WS-LINES.
131300     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
131400 750-EXIT.
131500     EXIT.
131600
131700 760-WRITE-GRAND-TOTALS.
131800     MOVE "760-WRITE-GRAND-TOTALS" TO PARA-NAME.
131900* GRAND TOTALS PAGE FORCES ITS OWN NEW PAGE IF LESS THAN TEN
132000* LINES ARE LEFT ON THE CURRENT ONE
132100     IF WS-LINES > 40
132200         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
132300     WRITE RPT-REC FROM WS-GRAND-TOTALS-HDR-REC AFTER ADVANCING 2.
132400     ADD 2 TO WS-LINES.
132500* THESE FOUR ACCUMULATORS ARE BUMPED THROUGHOUT THE RUN AT
132600* 200-LOAD-QC-VALUE, 330-WRITE-VIOLATION AND 580-READ-PAIR-FILE -
132700* THIS IS THE ONLY PLACE THEY ARE PRINTED
132800     MOVE WS-TOTAL-QC-READ   TO GT-QC-READ-O.
132900     MOVE WS-TOTAL-PAIR-READ TO GT-PAIR-READ-O.
133000     MOVE WS-TOTAL-VIOL-CRIT TO GT-VIOL-CRIT-O.
133100     MOVE WS-TOTAL-VIOL-WARN TO GT-VIOL-WARN-O.
133200     WRITE RPT-REC FROM WS-GRAND-TOTALS-REC AFTER ADVANCING 1.
133300     ADD 1 TO WS-LINES.
133400 760-EXIT.
133500     EXIT.
133600
133700 790-CHECK-PAGINATION.
133800     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
133900* SHARED PAGE-BREAK CHECK CALLED FROM EVERY REPORT SECTION -
134000* 50 LINES LEAVES ROOM FOR A STANDARD PRINTER PAGE'S FOOTER
134100     IF WS-LINES > 50
134200         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
134300 790-EXIT.
134400     EXIT.
134500
134600******************************************************************
134700*  800-OPEN-FILES / 850-CLOSE-FILES - STANDARD FILE HANDLING.    *
134800******************************************************************
134900 800-OPEN-FILES.
135000     MOVE "800-OPEN-FILES" TO PARA-NAME.
135100* SYSOUT IS OUTPUT-ONLY AND IS NEVER READ AGAIN - IT ONLY
135200* HOLDS THE ABEND RECORD IF 1000-ABEND-RTN IS EVER REACHED
135300* ALL FIVE FILES OPEN TOGETHER AT JOB START AND STAY OPEN
135400* UNTIL 850-CLOSE-FILES - NEITHER PASS RE-OPENS ANYTHING
135500     OPEN OUTPUT SYSOUT.
135600     OPEN INPUT  QC-FILE.
135700     OPEN INPUT  PAIR-FILE.
135800     OPEN OUTPUT VIOLATION-FILE.
135900     OPEN OUTPUT SUMMARY-FILE.
136000     OPEN OUTPUT REPORT-FILE.
136100 800-EXIT.
136200     EXIT.
136300
136400 850-CLOSE-FILES.
136500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
136600* SHARED BY BOTH THE NORMAL END-OF-JOB PATH AND THE ABEND
136700* PATH BELOW - WHATEVER IS OPEN GETS CLOSED EITHER WAY
136800* CLOSING AN INPUT FILE THAT WAS NEVER OPENED WOULD ABEND -
136900* NOT A CONCERN HERE SINCE 800-OPEN-FILES ALWAYS RUNS FIRST
137000     CLOSE SYSOUT, QC-FILE, PAIR-FILE, VIOLATION-FILE,
137100           SUMMARY-FILE, REPORT-FILE.
137200 850-EXIT.
137300     EXIT.
137400
137500******************************************************************
137600*  900-CLEANUP - FINAL RUN TOTALS TO THE CONSOLE AND CLOSE DOWN. *
137700******************************************************************
137800 900-CLEANUP.
137900     MOVE "900-CLEANUP" TO PARA-NAME.
138000* RUN TOTALS TO THE CONSOLE - OPERATIONS CHECKS THESE AGAINST
138100* THE LIS EXTRACT COUNT BEFORE SIGNING OFF THE BATCH CYCLE
138200* SAME FIVE NUMBERS THAT WOULD APPEAR ON THE GRAND-TOTALS PAGE -
138300* PRINTED HERE TOO SO THE JOB LOG STANDS ALONE WITHOUT THE BINDER
138400     DISPLAY "QC RECORDS READ . . . . . " WS-TOTAL-QC-READ.
138500     DISPLAY "PAIR RECORDS READ  . . . " WS-TOTAL-PAIR-READ.
138600     DISPLAY "CRITICAL VIOLATIONS . . . " WS-TOTAL-VIOL-CRIT.
138700     DISPLAY "WARNING VIOLATIONS  . . . " WS-TOTAL-VIOL-WARN.
138800     DISPLAY "ANALYTE GROUPS PROCESSED  " WS-ANALYTE-COUNT.
138900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
139000* MATCHING BOOKEND TO THE BEGIN-JOB MESSAGE AT 000-HOUSEKEEPING
139100     DISPLAY "********  END JOB QCANLYS  ********".
139200 900-EXIT.
139300     EXIT.
139400
139500******************************************************************
139600*  1000-ABEND-RTN - FATAL ERROR TRAP.  WRITES THE ABEND RECORD   *
139700*  TO SYSOUT, CLOSES WHAT IS OPEN AND FORCES A SYSTEM ABEND SO   *
139800*  THE CONDITION CANNOT BE MISSED ON THE JOB LOG.                *
139900******************************************************************
140000 1000-ABEND-RTN.
140100* ABEND-REASON WAS SET BY WHICHEVER PARAGRAPH DETECTED THE
140200* FATAL CONDITION BEFORE FALLING THROUGH TO HERE
140300* ABEND-REC IS THE ABENDREC COPYBOOK LAYOUT SHARED BY EVERY
140400* PROGRAM IN THIS SUITE - PARA-NAME AND ABEND-REASON ARE ALREADY
140500* SET BY WHOEVER JUMPED HERE
140600     WRITE SYSOUT-REC FROM ABEND-REC.
140700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
140800* UPON CONSOLE PUTS THIS ON THE OPERATOR SCREEN, NOT JUST
140900* SYSOUT, SO A FAILED RUN IS NOTICED WHILE THE JOB IS RUNNING
141000     DISPLAY "*** ABNORMAL END OF JOB - QCANLYS ***" UPON CONSOLE.
141100     DISPLAY ABEND-REASON UPON CONSOLE.
141200* RETURN CODE 16 IS THIS SHOP'S STANDARD FATAL-ERROR CODE FOR
141300* THE JOB SCHEDULER TO CATCH
141400     MOVE +16 TO RETURN-CODE.
141500* FORCE AN ACTUAL SYSTEM ABEND (DIVIDE BY ZERO) RATHER THAN A
141600* CLEAN STOP RUN - GUARANTEES THE CONDITION SHOWS ON THE JOB
141700* LOG EVEN IF SOMEONE IGNORES THE CONSOLE MESSAGES ABOVE
141800     DIVIDE ZERO-VAL INTO ONE-VAL.
141900
142000
