000100******************************************************************
000200*    COPYBOOK    QCHITS                                         *
000300*    RULE/DETECTOR HIT TABLE RETURNED BY QCRULES AND QCDETECT    *
000400*    TO QCANLYS ON EVERY CALL.  QC-HIT-COUNT IS RESET TO ZERO BY *
000500*    THE CALLED PROGRAM BEFORE IT POSTS ITS OWN HITS.            *
000600******************************************************************
000700 01  QC-HIT-TABLE.
000800     05  QC-HIT-COUNT            PIC 9(2) COMP.
000900     05  QC-HIT-ROW OCCURS 6 TIMES.
001000         10  QH-RULE             PIC X(8).
001100         10  QH-SEVERITY         PIC X(8).
001200         10  QH-VALUE            PIC S9(4)V9(4).
001300         10  QH-DESC             PIC X(38).
001400
001500 01  QC-HIT-ROW-RAW REDEFINES QC-HIT-TABLE.
001600     05  FILLER                  PIC X(2).
001700     05  QH-RAW-ROW OCCURS 6 TIMES PIC X(62).
