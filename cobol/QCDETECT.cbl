000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  QCDETECT.
000400 AUTHOR. RHONDA HASKELL.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/20/92.
000700 DATE-COMPILED. 05/20/92.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    C H A N G E   L O G                                        *
001100*--------------------------------------------------------------*
001200* 052092 RH  ORIGINAL PROGRAM - CUSUM AND EWMA SMOOTHING WATCH    QCD92   
001300* 052092 RH  FOR THE DAILY QC RUN, CALLED ONCE PER VALUE WITH     QCD92   
001400* 052092 RH  STATE CARRIED ACROSS CALLS WITHIN THE ANALYTE GROUP  QCD92   
001500* 061592 RH  K AND H MADE 77-LEVEL CONSTANTS PER LAB DIR REQUEST  QCD92   
001600* 070892 RH  FIXED CUSUM RESET BUG - C+ WENT NEGATIVE ON RUN 1    QCD92   
001700* 111593 JS  ADDED ROBUST OUTLIER CHECK (MEDIAN/MAD) - QA-0513    QCD93   
001800* 111593 JS  MEDIAN AND MAD NOW COMPUTED ONCE BY QCANLYS AND      QCD93   
001900* 111593 JS  PASSED IN - THIS PROGRAM DOES NOT SORT THE GROUP     QCD93   
002000* 030495 RH  ADDED TREND DETECTOR (SLOPE OVER LAST 10 POINTS) -   QCD95   
002100* 030495 RH  REQUEST QA-0538, USES HAND ROLLED LEAST SQUARES      QCD95   
002200* 092696 JS  RESET SWITCH NOW CLEARS EWMA-PREV TO THE ANALYTE     QCD96   
002300* 092696 JS  TARGET MEAN INSTEAD OF ZERO - ZERO GAVE A FALSE HIT  QCD96   
002400* 092696 JS  ON THE FIRST VALUE OF EVERY GROUP                    QCD96   
002500* 021098 RH  CLEANED UP 600-CHECK-TREND COMMENTS FOR QA BINDER    QCD98   
002600* 112398 JS  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, NO CHG  QCD98   
002700* 030299 JS  VERIFIED RESET LOGIC WORKS ACROSS CENTURY BOUNDARY   QCD99   
002800* 081200 RH  ADDED R-SQUARED GATE TO TREND DETECTOR PER QA-0561   QCD00   
002900* 042503 JS  RECOMPILED UNDER NEW PROCLIB, NO LOGIC CHANGE        QCD03   
003000* 031508 RH  REVIEWED FOR COBOL DEVELOPMENT CENTER STANDARDS AUDITQCD08   
003100* 052612 RH  QA-0601 - EWMA-HI/EWMA-LO RESCORED WARNING, NOT      QCD12   
003200* 052612 RH  CRITICAL - INDEX 1 NO LONGER BLENDED WITH TARGET     QCD12   
003300* 052612 RH  MEAN OR FLAGGED - TREND DETECTOR NOW COMPARES THE    QCD12   
003400* 052612 RH  NORMALIZED CHANGE C=B*W/S, NOT THE RAW SLOPE, AND    QCD12   
003500* 052612 RH  POSTS TREND-UP/TREND-DN BY SIGN INSTEAD OF TREND     QCD12   
003600* 052612 RH  QA-0602 - TREND WINDOW INCLUDED THE CURRENT POINT IN QCD12   
003700* 052612 RH  ITS OWN REGRESSION AND FIRED ONE RUN EARLY - NOW USESQCD12   
003800* 052612 RH  ONLY THE W POINTS STRICTLY BEFORE INDEX I - NOW      QCD12   
003900* 052612 RH  STARTS AT INDEX W+1, PER LAB DIR REVIEW              QCD12   
004000* 052612 RH  QA-0603 - EXPANDED INLINE DOCUMENTATION PER LAB      QCD12   
004100* 052612 RH  QA AUDIT FINDING - NO LOGIC CHANGE, COMMENTARY       QCD12   
004200* 052612 RH  ONLY, SEE EACH PARAGRAPH BANNER BELOW                QCD12   
004300******************************************************************
004400
004500*
004600* NO FILES OF ITS OWN - CALLED AS A SUBPROGRAM, SAME PATTERN
004700* AS QCRULES - ALL DATA COMES AND GOES THROUGH LINKAGE
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS NEXT-PAGE.
005400 INPUT-OUTPUT SECTION.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900 WORKING-STORAGE SECTION.
006000 01  MISC-FIELDS.
006100     05  PARA-NAME               PIC X(20).
006200* PARA-NAME TRACES THE LAST PARAGRAPH ENTERED, SAME ABEND-
006300* HANDLER CONVENTION AS EVERY OTHER PROGRAM IN THIS SUITE
006400     05  WS-Z-CURRENT            PIC S9(3)V9(4) COMP-3.
006500     05  WS-SUB                  PIC 9(3) COMP.
006600     05  WS-N-POINTS             PIC 9(3) COMP.
006700* MOD-Z/ABS-MOD-Z HOLD THE MODIFIED Z-SCORE FROM THE MEDIAN/
006800* MAD OUTLIER TEST - A ROBUST ALTERNATIVE TO A PLAIN Z-SCORE
006900* THAT IS NOT ITSELF DISTORTED BY THE OUTLIER IT IS TESTING
007000     05  WS-MOD-Z                PIC S9(3)V9(4) COMP-3.
007100     05  WS-ABS-MOD-Z            PIC S9(3)V9(4) COMP-3.
007200* SAME STAGING-AREA PATTERN AS QCRULES - ONE HIT'S DETAILS
007300* ARE BUILT HERE BEFORE 900-ADD-HIT COPIES THEM TO THE TABLE
007400     05  WS-HOLD-RULE            PIC X(8).
007500     05  WS-HOLD-SEVERITY        PIC X(8).
007600     05  WS-HOLD-VALUE           PIC S9(4)V9(4) COMP-3.
007700     05  WS-HOLD-DESC            PIC X(38).
007800
007900* PERSISTENT CUSUM/EWMA STATE - CARRIED ACROSS CALLS, RESET TO
008000* ZERO (CUSUM) OR TO THE TARGET MEAN (EWMA) WHEN QD-RESET-SW = Y
008100*
008200 01  CUSUM-EWMA-STATE.
008300     05  WS-CUSUM-CPLUS          PIC S9(4)V9(4) COMP-3 VALUE 0.
008400     05  WS-CUSUM-CMINUS         PIC S9(4)V9(4) COMP-3 VALUE 0.
008500     05  WS-EWMA-PREV            PIC S9(4)V9(4) COMP-3 VALUE 0.
008600* ONE-SHOT OVERLAY FOR ZEROING OR DUMPING THE WHOLE STATE
008700* BLOCK AT ONCE - NOT CALLED ON TODAY BUT KEPT FOR THE SAME
008800* REASON QCCOMPR CARRIES ITS SUM-BLOCK REDEFINITION
008900 01  CUSUM-EWMA-STATE-R REDEFINES CUSUM-EWMA-STATE
009000                                  PIC S9(12)V9(12) COMP-3.
009100
009200* EVERY THRESHOLD BELOW CAME OUT OF THE LAB DIRECTOR'S QA
009300* MANUAL RATHER THAN OUT OF THIS PROGRAM'S OWN JUDGMENT -
009400* CHANGING ANY OF THEM IS A QA PROCEDURE CHANGE, NOT A CODE
009500* FIX, AND SHOULD COME WITH A CHANGE-LOG ENTRY LIKE 061592
009600* TUNABLE CONSTANTS - SEE LAB QA PROCEDURE MANUAL SECTION 4
009700* K IS THE CUSUM REFERENCE (SLACK) VALUE IN Z-SCORE UNITS -
009800* HALF A STANDARD DEVIATION IS THE TEXTBOOK DEFAULT
009900 77  WS-CUSUM-K                  PIC 9(1)V9(1) VALUE 0.5.
010000* H IS THE DECISION INTERVAL - A RUNNING SUM PAST 4 SD OF
010100* CUMULATIVE DRIFT TRIPS THE ALARM
010200 77  WS-CUSUM-H                  PIC 9(1)V9(1) VALUE 4.0.
010300* LAMBDA WEIGHTS HOW MUCH THE NEWEST VALUE COUNTS AGAINST
010400* THE SMOOTHED HISTORY - 0.2 IS A MODERATE SMOOTHING CHOICE,
010500* SENSITIVE TO SMALL SUSTAINED SHIFTS WITHOUT OVERREACTING
010600* TO ONE NOISY RESULT
010700 77  WS-EWMA-LAMBDA              PIC 9(1)V9(1) VALUE 0.2.
010800* L IS THE CONTROL LIMIT WIDTH IN EWMA STANDARD ERRORS
010900 77  WS-EWMA-L                   PIC 9(1)V9(1) VALUE 2.7.
011000* PRE-COMPUTED SQRT(LAMBDA/(2-LAMBDA)) FOR LAMBDA=0.2 - SEE
011100* THE BANNER ON 400-CHECK-EWMA BELOW FOR WHY IT IS A LITERAL
011200* RATHER THAN A RUNTIME SQUARE ROOT CALL
011300 77  WS-EWMA-SIGMA-FACTOR        PIC 9(1)V9(5) VALUE 0.33333.
011400* 0.6745 CONVERTS A MEDIAN ABSOLUTE DEVIATION INTO THE SAME
011500* SCALE AS A NORMAL STANDARD DEVIATION - THE STANDARD
011600* CONSTANT FOR THE MODIFIED Z-SCORE FORMULA
011700 77  WS-MOD-Z-CONST              PIC 9(1)V9(4) VALUE 0.6745.
011800* 3.5 AND 4.5 ARE THE USUAL WARNING/CRITICAL MODIFIED
011900* Z-SCORE CUTOFFS FOR FLAGGING A ROBUST OUTLIER
012000 77  WS-MOD-Z-WARN               PIC 9(1)V9(1) VALUE 3.5.
012100 77  WS-MOD-Z-CRIT               PIC 9(1)V9(1) VALUE 4.5.
012200* TEN RUNS IS THE REGRESSION WINDOW FOR THE TREND DETECTOR -
012300* SHORT ENOUGH TO CATCH A DEVELOPING DRIFT WITHIN A SHIFT,
012400* LONG ENOUGH THAT RANDOM NOISE RARELY LOOKS LIKE A TREND
012500 77  WS-TREND-WINDOW             PIC 9(2) COMP VALUE 10.
012600* WARN/CRIT THRESHOLDS ARE IN NORMALIZED-CHANGE UNITS (SEE
012700* 600-CHECK-TREND BELOW), NOT RAW SLOPE, SO THEY APPLY THE
012800* SAME WAY REGARDLESS OF AN ANALYTE'S UNITS OR SCALE
012900 77  WS-TREND-WARN               PIC 9(1)V9(1) VALUE 1.5.
013000 77  WS-TREND-CRIT               PIC 9(1)V9(1) VALUE 2.5.
013100* R-SQUARED GATE ADDED AT 081200 - A STEEP SLOPE FITTED
013200* THROUGH SCATTERED, POORLY-CORRELATED POINTS IS NOISE, NOT
013300* A TREND, SO A WEAK FIT IS IGNORED EVEN IF THE SLOPE ALONE
013400* WOULD HAVE CROSSED THE WARNING THRESHOLD
013500 77  WS-TREND-R-SQ-MIN           PIC 9(1)V9(2) VALUE 0.40.
013600
013700* ONE ANALYTE'S RUNNING SUMS FOR THE TEN-POINT OLS FIT -
013800* REBUILT FROM SCRATCH ON EVERY CALL TO 600-CHECK-TREND, NOT
013900* CARRIED ACROSS CALLS THE WAY THE CUSUM/EWMA STATE IS
014000* LEAST-SQUARES WORK AREA FOR THE TREND DETECTOR
014100 01  TREND-WORK-AREA.
014200     05  WS-SUM-X                PIC S9(5)V9(4) COMP-3.
014300     05  WS-SUM-Y                PIC S9(9)V9(4) COMP-3.
014400     05  WS-SUM-XY               PIC S9(9)V9(4) COMP-3.
014500     05  WS-SUM-X2               PIC S9(7)V9(4) COMP-3.
014600     05  WS-SUM-Y2               PIC S9(11)V9(4) COMP-3.
014700     05  WS-TREND-N              PIC 9(2) COMP.
014800     05  WS-SLOPE                PIC S9(4)V9(4) COMP-3.
014900     05  WS-INTERCEPT            PIC S9(5)V9(4) COMP-3.
015000     05  WS-MEAN-X               PIC S9(3)V9(4) COMP-3.
015100     05  WS-MEAN-Y               PIC S9(5)V9(4) COMP-3.
015200     05  WS-SS-TOT               PIC S9(9)V9(4) COMP-3.
015300     05  WS-SS-RES               PIC S9(9)V9(4) COMP-3.
015400     05  WS-R-SQUARED            PIC S9(1)V9(4) COMP-3.
015500     05  WS-PREDICTED-Y          PIC S9(5)V9(4) COMP-3.
015600* SAME ONE-SHOT OVERLAY IDIOM AS CUSUM-EWMA-STATE-R ABOVE
015700 01  TREND-WORK-AREA-R REDEFINES TREND-WORK-AREA
015800                                  PIC X(65).
015900
016000* 052612 RH - NORMALIZED CHANGE WORK AREA, SEE 600-CHECK-TREND
016100 01  TREND-NORM-WORK-AREA.
016200* SIGNED-SLOPE REMEMBERS THE DIRECTION OF DRIFT (SINCE
016300* NORMALIZED-CHANGE BELOW IS FORCED POSITIVE FOR THE
016400* THRESHOLD COMPARE) AND NORMALIZED-CHANGE IS THE SLOPE
016500* RESCALED BY THE WINDOW WIDTH AND THE TARGET SD SO IT
016600* MEANS THE SAME THING ON EVERY ANALYTE REGARDLESS OF UNITS
016700     05  WS-SIGNED-SLOPE         PIC S9(4)V9(4) COMP-3.
016800     05  WS-NORMALIZED-CHANGE    PIC S9(3)V9(4) COMP-3.
016900
017000 LINKAGE SECTION.
017100* QCANLYS PASSES THE SAME VALUE TABLE IT BUILDS FOR QCRULES,
017200* PLUS THE GROUP MEDIAN/MAD IT COMPUTED BEFORE THE SCAN AND
017300* A RESET SWITCH THAT GOES TO 'Y' ON THE FIRST VALUE OF EACH
017400* NEW ANALYTE GROUP SO CUSUM STATE DOES NOT BLEED ACROSS
017500* ANALYTES
017600* SAME VALUE TABLE AND HIT TABLE SHAPES USED BY QCANLYS/QCRULES
017700 COPY QCVTAB.
017800 01  LK-CURRENT-INDEX            PIC 9(5) COMP.
017900 01  LK-TARGET-MEAN              PIC 9(4)V9(4).
018000 01  LK-TARGET-SD                PIC 9(2)V9(4).
018100 01  LK-GROUP-MEDIAN             PIC 9(4)V9(4).
018200 01  LK-GROUP-MAD                PIC 9(4)V9(4).
018300 01  LK-RESET-SW                 PIC X(1).
018400     88  LK-RESET-GROUP          VALUE 'Y'.
018500 COPY QCHITS.
018600
018700*----------------------------------------------------------*
018800* PROCEDURE DIVISION - ONE PARAGRAPH PER DETECTOR, CALLED
018900* IN A FIXED ORDER FROM 000-MAIN.  NONE OF THE FOUR
019000* DETECTORS BELOW EVER CONSULT THE OTHERS' RESULTS.
019100*----------------------------------------------------------*
019200 PROCEDURE DIVISION USING QC-VALUE-TABLE, LK-CURRENT-INDEX,
019300         LK-TARGET-MEAN, LK-TARGET-SD, LK-GROUP-MEDIAN,
019400         LK-GROUP-MAD, LK-RESET-SW, QC-HIT-TABLE.
019500
019600*
019700*----------------------------------------------------------*
019800* 000-MAIN IS CALLED ONCE PER VALUE, RIGHT AFTER QCRULES,
019900* SO A SINGLE BAD RESULT CAN CARRY BOTH A WESTGARD HIT AND
020000* A SEQUENTIAL-STATE HIT (E.G. A CUSUM ALARM) IN THE SAME
020100* RUN'S REPORT LINE - THE CUSUM ACCUMULATORS AND EWMA
020200* SMOOTHED VALUE PERSIST FROM CALL TO CALL WITHIN ONE
020300* ANALYTE GROUP, WHICH IS WHAT LETS THEM DETECT A SLOW DRIFT
020400* THAT NO SINGLE VALUE WOULD TRIP ON ITS OWN
020500*----------------------------------------------------------*
020600 000-MAIN.
020700     MOVE "000-MAIN" TO PARA-NAME.
020800* 052612 RH - EWMA NO LONGER SEEDED FROM TARGET MEAN, E(1)=X(1) - 
020900* NEW ANALYTE GROUP STARTING - CLEAR THE CUSUM ACCUMULATORS
021000* PER THE 070892 FIX ABOVE SO THIS GROUP DOES NOT INHERIT
021100* THE PRIOR GROUP'S DRIFT
021200     IF LK-RESET-GROUP
021300         MOVE 0 TO WS-CUSUM-CPLUS WS-CUSUM-CMINUS.
021400* START THIS VALUE'S HIT LIST EMPTY, SAME AS QCRULES
021500     MOVE 0 TO QC-HIT-COUNT.
021600* EACH OF THE FOUR DETECTORS BELOW IS INDEPENDENT OF THE
021700* OTHERS - ORDER HERE MATCHES THE ORDER THEY APPEAR ON THE
021800* SEQUENTIAL-STATE SECTION OF THE REPORT
021900     PERFORM 300-CHECK-CUSUM        THRU 300-EXIT.
022000     PERFORM 400-CHECK-EWMA         THRU 400-EXIT.
022100     PERFORM 500-CHECK-MAD-OUTLIER  THRU 500-EXIT.
022200     PERFORM 600-CHECK-TREND        THRU 600-EXIT.
022300* RETURN TO QCANLYS - THE HIT TABLE IT PASSED IN NOW HOLDS
022400* WHATEVER THIS CALL ADDED, IF ANYTHING
022500     GOBACK.
022600
022700******************************************************************
022800* 300-CHECK-CUSUM - TABULAR CUSUM ON THE STANDARDIZED VALUE.     *
022900* C+ AND C- ARE CARRIED FORWARD IN CUSUM-EWMA-STATE BETWEEN      *
023000* CALLS AND ARE RESET AT THE START OF EACH NEW ANALYTE GROUP.    *
023100******************************************************************
023200 300-CHECK-CUSUM.
023300     MOVE "300-CHECK-CUSUM" TO PARA-NAME.
023400     COMPUTE WS-Z-CURRENT ROUNDED =
023500         (QV-VALUE(LK-CURRENT-INDEX) - LK-TARGET-MEAN)
023600             / LK-TARGET-SD.
023700
023800* C+ ACCUMULATES POSITIVE DRIFT ABOVE THE K SLACK VALUE -
023900* A RUN OF SMALL POSITIVE DEVIATIONS BUILDS UP EVEN WHEN NO
024000* SINGLE ONE IS LARGE ENOUGH TO TRIP A WESTGARD RULE
024100     COMPUTE WS-CUSUM-CPLUS ROUNDED =
024200         WS-CUSUM-CPLUS + WS-Z-CURRENT - WS-CUSUM-K.
024300* A NEGATIVE C+ MEANS THE PROCESS HAS DRIFTED BACK BELOW
024400* TARGET - RESET TO ZERO RATHER THAN CARRY A NEGATIVE
024500* CUMULATIVE SUM, PER THE ORIGINAL TABULAR CUSUM DEFINITION
024600     IF WS-CUSUM-CPLUS < 0
024700         MOVE 0 TO WS-CUSUM-CPLUS.
024800
024900* C- IS THE MIRROR IMAGE, ACCUMULATING NEGATIVE DRIFT
025000     COMPUTE WS-CUSUM-CMINUS ROUNDED =
025100         WS-CUSUM-CMINUS - WS-Z-CURRENT - WS-CUSUM-K.
025200* SAME RESET RULE AS C+ ABOVE, ONE-SIDED
025300     IF WS-CUSUM-CMINUS < 0
025400         MOVE 0 TO WS-CUSUM-CMINUS.
025500
025600* CROSSED THE DECISION INTERVAL ON THE HIGH SIDE - A
025700* SUSTAINED UPWARD SHIFT HAS BUILT UP OVER SEVERAL RUNS
025800     IF WS-CUSUM-CPLUS > WS-CUSUM-H
025900         MOVE "CUSUM-HI" TO WS-HOLD-RULE
026000         MOVE "CRITICAL" TO WS-HOLD-SEVERITY
026100         MOVE WS-CUSUM-CPLUS TO WS-HOLD-VALUE
026200         MOVE "CUMULATIVE SUM ABOVE TARGET EXCEEDS H"
026300                                  TO WS-HOLD-DESC
026400         PERFORM 900-ADD-HIT THRU 900-EXIT.
026500
026600* SAME TEST, LOW SIDE
026700     IF WS-CUSUM-CMINUS > WS-CUSUM-H
026800         MOVE "CUSUM-LO" TO WS-HOLD-RULE
026900         MOVE "CRITICAL" TO WS-HOLD-SEVERITY
027000         MOVE WS-CUSUM-CMINUS TO WS-HOLD-VALUE
027100         MOVE "CUMULATIVE SUM BELOW TARGET EXCEEDS H"
027200                                  TO WS-HOLD-DESC
027300         PERFORM 900-ADD-HIT THRU 900-EXIT.
027400 300-EXIT.
027500     EXIT.
027600
027700******************************************************************
027800* 400-CHECK-EWMA - EXPONENTIALLY WEIGHTED MOVING AVERAGE.  THE   *
027900* CONTROL LIMIT MULTIPLIER SQRT(LAMBDA/(2-LAMBDA)) IS FIXED FOR  *
028000* LAMBDA=0.2 SO IT IS CARRIED AS THE CONSTANT WS-EWMA-SIGMA-     *
028100* FACTOR RATHER THAN COMPUTED - THIS SHOP DOES NOT CODE A SQUARE *
028200* ROOT ROUTINE UNLESS ONE IS ACTUALLY NEEDED.                    *
028300******************************************************************
028400 400-CHECK-EWMA.
028500     MOVE "400-CHECK-EWMA" TO PARA-NAME.
028600* 052612 RH - INDEX 1 SEEDS E(1)=X(1) EXACTLY AND IS NEVER FLAGGED
028700* 052612 RH - PER QA-0601 - NO BLEND WITH THE TARGET MEAN ON POINT
028800     IF LK-CURRENT-INDEX < 2
028900         MOVE QV-VALUE(LK-CURRENT-INDEX) TO WS-EWMA-PREV
029000         GO TO 400-EXIT.
029100     COMPUTE WS-EWMA-PREV ROUNDED =
029200         (WS-EWMA-LAMBDA * QV-VALUE(LK-CURRENT-INDEX))
029300         + ((1 - WS-EWMA-LAMBDA) * WS-EWMA-PREV).
029400
029500* 052612 RH - EWMA-HI/EWMA-LO ARE ALWAYS WARNING SEVERITY PER QA-0
029600     IF WS-EWMA-PREV >
029700             LK-TARGET-MEAN +
029800             (WS-EWMA-L * WS-EWMA-SIGMA-FACTOR * LK-TARGET-SD)
029900* SMOOTHED VALUE DRIFTED ABOVE THE UPPER EWMA CONTROL LIMIT -
030000         MOVE "EWMA-HI " TO WS-HOLD-RULE
030100         MOVE "WARNING " TO WS-HOLD-SEVERITY
030200         MOVE WS-EWMA-PREV TO WS-HOLD-VALUE
030300         MOVE "EWMA TRACKING SIGNAL ABOVE UPPER LIMIT"
030400                                  TO WS-HOLD-DESC
030500         PERFORM 900-ADD-HIT THRU 900-EXIT.
030600
030700     IF WS-EWMA-PREV <
030800             LK-TARGET-MEAN -
030900             (WS-EWMA-L * WS-EWMA-SIGMA-FACTOR * LK-TARGET-SD)
031000* SAME TEST ON THE LOW SIDE, MIRRORED
031100         MOVE "EWMA-LO " TO WS-HOLD-RULE
031200         MOVE "WARNING " TO WS-HOLD-SEVERITY
031300         MOVE WS-EWMA-PREV TO WS-HOLD-VALUE
031400         MOVE "EWMA TRACKING SIGNAL BELOW LOWER LIMIT"
031500                                  TO WS-HOLD-DESC
031600         PERFORM 900-ADD-HIT THRU 900-EXIT.
031700 400-EXIT.
031800     EXIT.
031900
032000******************************************************************
032100* 500-CHECK-MAD-OUTLIER - ROBUST OUTLIER CHECK AGAINST THE       *
032200* GROUP MEDIAN/MAD PASSED IN FROM QCANLYS (QCANLYS SORTS THE     *
032300* GROUP ONCE AND COMPUTES MEDIAN/MAD BEFORE THE SCAN BEGINS).    *
032400******************************************************************
032500 500-CHECK-MAD-OUTLIER.
032600     MOVE "500-CHECK-MAD-OUTLIER" TO PARA-NAME.
032700* MAD OF ZERO MEANS MORE THAN HALF THE GROUP SHARES THE SAME
032800* VALUE - THE RATIO BELOW WOULD BLOW UP, SO SKIP THIS CHECK
032900* RATHER THAN DIVIDE BY ZERO
033000     IF LK-GROUP-MAD = 0
033100         GO TO 500-EXIT.
033200
033300* MODIFIED Z-SCORE PER IGLEWICZ AND HOAGLIN - THE 0.6745
033400* CONSTANT (WS-MOD-Z-CONST) SCALES MAD TO BE COMPARABLE TO A
033500* NORMAL STANDARD DEVIATION SO THE THRESHOLDS BELOW LINE UP
033600* WITH THE USUAL 3.5/4.5 CUTOFFS FROM THE LITERATURE
033700     COMPUTE WS-MOD-Z ROUNDED =
033800         (WS-MOD-Z-CONST *
033900             (QV-VALUE(LK-CURRENT-INDEX) - LK-GROUP-MEDIAN))
034000             / LK-GROUP-MAD.
034100
034200* NEED THE ABSOLUTE VALUE SINCE AN OUTLIER CAN SIT ON EITHER
034300* SIDE OF THE GROUP MEDIAN - NO INTRINSIC FUNCTION AVAILABLE
034400     IF WS-MOD-Z < 0
034500         COMPUTE WS-ABS-MOD-Z = WS-MOD-Z * -1
034600     ELSE
034700         MOVE WS-MOD-Z TO WS-ABS-MOD-Z.
034800
034900* BEYOND 4.5 - THIS SHOP TREATS THAT AS A LIKELY BAD RESULT
035000* RATHER THAN NATURAL SPREAD, REGARDLESS OF WESTGARD RULES
035100     IF WS-ABS-MOD-Z > WS-MOD-Z-CRIT
035200         MOVE "MAD-OUT " TO WS-HOLD-RULE
035300         MOVE "CRITICAL" TO WS-HOLD-SEVERITY
035400         MOVE WS-MOD-Z TO WS-HOLD-VALUE
035500         MOVE "MODIFIED Z-SCORE BEYOND 4.5 - LIKELY OUTLIER"
035600                                  TO WS-HOLD-DESC
035700         PERFORM 900-ADD-HIT THRU 900-EXIT
035800     ELSE
035900         IF WS-ABS-MOD-Z > WS-MOD-Z-WARN
036000             MOVE "MAD-OUT " TO WS-HOLD-RULE
036100             MOVE "WARNING " TO WS-HOLD-SEVERITY
036200             MOVE WS-MOD-Z TO WS-HOLD-VALUE
036300             MOVE "MODIFIED Z-SCORE BEYOND 3.5 - POSSIBLE OUTLIER"
036400                                  TO WS-HOLD-DESC
036500             PERFORM 900-ADD-HIT THRU 900-EXIT.
036600 500-EXIT.
036700     EXIT.
036800
036900******************************************************************
037000* 600-CHECK-TREND - ORDINARY LEAST SQUARES SLOPE OVER THE LAST   *
037100* TEN POINTS (RUN NUMBER AS X, VALUE AS Y).  HAND-ROLLED SUMS -  *
037200* NO INTRINSIC FUNCTIONS USED ANYWHERE IN THIS SHOP'S CODE.      *
037300* 052612 RH - SLOPE IS NORMALIZED TO C=B*W/S BEFORE THE WARN/CRIT 
037400* 052612 RH - COMPARE, PER QA-0601 - RAW SLOPE IS NOT COMPARABLE  
037500* 052612 RH - ACROSS ANALYTES WITH DIFFERENT TARGET SD            
037600******************************************************************
037700 600-CHECK-TREND.
037800     MOVE "600-CHECK-TREND" TO PARA-NAME.
037900* 052612 RH - WINDOW IS THE W POINTS STRICTLY BEFORE THE
038000* 052612 RH - CURRENT ONE, NOT INCLUDING IT - DETECTOR NOW
038100* 052612 RH - STARTS AT INDEX W+1 - QA-0602
038200     IF LK-CURRENT-INDEX < WS-TREND-WINDOW + 1
038300         GO TO 600-EXIT.
038400
038500* CLEAR THE OLS ACCUMULATORS BEFORE EACH CALL - THE WINDOW
038600* SLIDES EVERY TIME SO NOTHING CAN BE CARRIED FORWARD
038700     MOVE 0 TO WS-SUM-X WS-SUM-Y WS-SUM-XY WS-SUM-X2 WS-SUM-Y2.
038800     MOVE 0 TO WS-TREND-N.
038900     PERFORM 605-ACCUM-TREND-PT THRU 605-EXIT
039000             VARYING WS-SUB
039100             FROM LK-CURRENT-INDEX - 1 BY -1
039200             UNTIL WS-SUB <
039300                 LK-CURRENT-INDEX - WS-TREND-WINDOW.
039400
039500     COMPUTE WS-MEAN-X ROUNDED = WS-SUM-X / WS-TREND-N.
039600     COMPUTE WS-MEAN-Y ROUNDED = WS-SUM-Y / WS-TREND-N.
039700
039800* STANDARD LEAST-SQUARES SLOPE FORMULA - RUN NUMBER IS X,
039900* CONTROL VALUE IS Y, SLOPE IS RISE OVER RUN ACROSS THE WINDOW
040000     COMPUTE WS-SLOPE ROUNDED =
040100         ((WS-TREND-N * WS-SUM-XY) - (WS-SUM-X * WS-SUM-Y))
040200         / ((WS-TREND-N * WS-SUM-X2) - (WS-SUM-X * WS-SUM-X)).
040300     COMPUTE WS-INTERCEPT ROUNDED =
040400         WS-MEAN-Y - (WS-SLOPE * WS-MEAN-X).
040500
040600     MOVE 0 TO WS-SS-TOT WS-SS-RES.
040700     PERFORM 608-ACCUM-SSTOT-PT THRU 608-EXIT
040800             VARYING WS-SUB
040900             FROM LK-CURRENT-INDEX - 1 BY -1
041000             UNTIL WS-SUB <
041100                 LK-CURRENT-INDEX - WS-TREND-WINDOW.
041200
041300* ALL Y VALUES IN THE WINDOW ARE IDENTICAL - R-SQUARED IS
041400* UNDEFINED (0/0), SO FORCE IT TO ZERO RATHER THAN CHECK
041500     IF WS-SS-TOT = 0
041600         MOVE 0 TO WS-R-SQUARED
041700     ELSE
041800         COMPUTE WS-R-SQUARED ROUNDED =
041900             ((WS-TREND-N * WS-SUM-XY) - (WS-SUM-X * WS-SUM-Y))
042000             * ((WS-TREND-N * WS-SUM-XY) - (WS-SUM-X * WS-SUM-Y))
042100             / (((WS-TREND-N * WS-SUM-X2) - (WS-SUM-X * WS-SUM-X))
042200                * ((WS-TREND-N * WS-SUM-Y2)
042300                   - (WS-SUM-Y * WS-SUM-Y))).
042400
042500* A WEAK FIT MEANS THE POINTS ARE SCATTERED, NOT TRENDING -
042600* DO NOT REPORT A SLOPE THAT DOES NOT REALLY DESCRIBE THE DATA
042700     IF WS-R-SQUARED < WS-TREND-R-SQ-MIN
042800         GO TO 600-EXIT.
042900
043000* KEEP THE SIGN SEPARATELY SO IT SURVIVES THE ABS BELOW - IT
043100* IS WHAT DECIDES TREND-UP VERSUS TREND-DN ON THE REPORT
043200     MOVE WS-SLOPE TO WS-SIGNED-SLOPE.
043300     COMPUTE WS-NORMALIZED-CHANGE ROUNDED =
043400         WS-SLOPE * WS-TREND-WINDOW / LK-TARGET-SD.
043500     IF WS-NORMALIZED-CHANGE < 0
043600         COMPUTE WS-NORMALIZED-CHANGE ROUNDED =
043700             WS-NORMALIZED-CHANGE * -1.
043800
043900* NORMALIZED CHANGE OVER THE WINDOW EXPRESSED IN SD UNITS -
044000* COMPARABLE ACROSS ANALYTES REGARDLESS OF THEIR RAW SCALE
044100     IF WS-NORMALIZED-CHANGE > WS-TREND-CRIT
044200         IF WS-SIGNED-SLOPE > 0
044300             MOVE "TREND-UP" TO WS-HOLD-RULE
044400         ELSE
044500             MOVE "TREND-DN" TO WS-HOLD-RULE
044600         END-IF
044700         MOVE "CRITICAL" TO WS-HOLD-SEVERITY
044800         MOVE WS-NORMALIZED-CHANGE TO WS-HOLD-VALUE
044900         MOVE "SUSTAINED DRIFT OVER LAST TEN RUNS"
045000                                  TO WS-HOLD-DESC
045100         PERFORM 900-ADD-HIT THRU 900-EXIT
045200     ELSE
045300         IF WS-NORMALIZED-CHANGE > WS-TREND-WARN
045400             IF WS-SIGNED-SLOPE > 0
045500                 MOVE "TREND-UP" TO WS-HOLD-RULE
045600             ELSE
045700                 MOVE "TREND-DN" TO WS-HOLD-RULE
045800             END-IF
045900             MOVE "WARNING " TO WS-HOLD-SEVERITY
046000             MOVE WS-NORMALIZED-CHANGE TO WS-HOLD-VALUE
046100             MOVE "POSSIBLE DRIFT OVER LAST TEN RUNS"
046200                                  TO WS-HOLD-DESC
046300             PERFORM 900-ADD-HIT THRU 900-EXIT.
046400 600-EXIT.
046500     EXIT.
046600
046700* PERFORMED ONCE PER POINT IN THE WINDOW, WALKING BACKWARD
046800* FROM THE CURRENT RESULT - BUILDS THE SIX SUMS OLS NEEDS
046900 605-ACCUM-TREND-PT.
047000     ADD 1 TO WS-TREND-N.
047100     ADD WS-TREND-N TO WS-SUM-X.
047200     ADD QV-VALUE(WS-SUB) TO WS-SUM-Y.
047300     COMPUTE WS-SUM-XY ROUNDED =
047400         WS-SUM-XY + (WS-TREND-N * QV-VALUE(WS-SUB)).
047500     COMPUTE WS-SUM-X2 = WS-SUM-X2 + (WS-TREND-N * WS-TREND-N).
047600     COMPUTE WS-SUM-Y2 ROUNDED =
047700         WS-SUM-Y2 + (QV-VALUE(WS-SUB) * QV-VALUE(WS-SUB)).
047800 605-EXIT.
047900     EXIT.
048000
048100* SECOND PASS OVER THE SAME WINDOW - TOTAL SUM OF SQUARES
048200* AROUND THE MEAN Y, NEEDED FOR THE R-SQUARED DENOMINATOR
048300 608-ACCUM-SSTOT-PT.
048400     COMPUTE WS-SS-TOT ROUNDED =
048500         WS-SS-TOT +
048600         ((QV-VALUE(WS-SUB) - WS-MEAN-Y)
048700             * (QV-VALUE(WS-SUB) - WS-MEAN-Y)).
048800 608-EXIT.
048900     EXIT.
049000
049100*----------------------------------------------------------*
049200* SHARED TABLE-APPEND PARAGRAPH - IDENTICAL IN SHAPE TO
049300* QCRULES' OWN 900-ADD-HIT, KEPT SEPARATE SINCE THE TWO
049400* SUBPROGRAMS DO NOT SHARE WORKING-STORAGE
049500*----------------------------------------------------------*
049600 900-ADD-HIT.
049700     MOVE "900-ADD-HIT" TO PARA-NAME.
049800* TABLE IS SIZED TO SIX HITS PER VALUE - ANY MORE THAN THAT
049900* AND THE VALUE HAS BIGGER PROBLEMS THAN THIS REPORT SHOWS
050000     IF QC-HIT-COUNT < 6
050100         ADD 1 TO QC-HIT-COUNT
050200         MOVE WS-HOLD-RULE     TO QH-RULE(QC-HIT-COUNT)
050300         MOVE WS-HOLD-SEVERITY TO QH-SEVERITY(QC-HIT-COUNT)
050400         MOVE WS-HOLD-VALUE    TO QH-VALUE(QC-HIT-COUNT)
050500         MOVE WS-HOLD-DESC     TO QH-DESC(QC-HIT-COUNT).
050600 900-EXIT.
050700     EXIT.
050800
050900
051000
051100
